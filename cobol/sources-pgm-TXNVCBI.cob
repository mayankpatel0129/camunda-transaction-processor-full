000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVCBI.                                                 
000500 AUTHOR.         S KRISHNAN.                                              
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   15 JAN 1993.                                             
000800 DATE-COMPILED.  15 JAN 1993.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - CHARGEBACK INVESTIGATION STAGE.          
001200*               LOOKS UP THE FINDINGS TEXT BY REASON CODE AND             
001300*               RECOMMENDS ACCEPT OR DISPUTE FOR TXNVCBD.                 
001400*                                                                         
001500*=================================================================        
001600* HISTORY OF MODIFICATION:                                                
001700*=================================================================        
001800* MOD.#   INIT    DATE        DESCRIPTION                                 
001900* ------  ------   ----------                                             
002000* -------------------------------------                                   
002100* 5K1SKR  SKRISH   15/01/1993  - INITIAL VERSION - REASON CODE    5K1SKR  
002200*                                FINDINGS TABLE, LIABILITY SHIFT  5K1SKR  
002300*                                AND AMOUNT-BASED DISPUTE RULES.  5K1SKR  
002400* Y2K011  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K011  
002500* USED.                                                           Y2K011  
002600*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K011  
002700* 5K2AKM  AKUMAR   30/04/2003  - DROPPED THE RANDOM "70/30 DISPUTE5K2AKM  
002800*                                VS ACCEPT" ROLL FOR CASES WITH NO5K2AKM  
002900*                                DETERMINISTIC TRIGGER - RESOLVED 5K2AKM  
003000*                                TO                               5K2AKM  
003100*                                ACCEPT (E-REQ 22410).            5K2AKM  
003200* 5K3RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     5K3RJM  
003300* CALLED                                                          5K3RJM  
003400*                                FROM TXNDRIVR FOR CHARGEBACK     5K3RJM  
003500*                                FLOW.                            5K3RJM  
003600*-----------------------------------------------------------------        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004500                  UPSI-0 IS UPSI-SWITCH-0                                 
004600                    ON  STATUS IS U0-ON                                   
004700                    OFF STATUS IS U0-OFF.                                 
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005100***************                                                           
005200 DATA DIVISION.                                                           
005300***************                                                           
005400 FILE SECTION.                                                            
005500 WORKING-STORAGE SECTION.                                                 
005600*************************                                                 
005700 01  FILLER                       PIC X(24) VALUE                         
005800     "** PROGRAM TXNVCBI **".                                             
005900                                                                          
006000 01  WK-C-COMMON.                                                         
006100     COPY TXNCOMW.                                                        
006200                                                                          
006300 01  WK-C-AMOUNT-WORK.                                                    
006400     05  WK-CBI-AMT-COMP3         PIC S9(09)V99 COMP-3 VALUE ZERO.        
006500     05  WK-CBI-AMT-ABS           PIC S9(09)V99 COMP-3 VALUE ZERO.        
006600                                                                          
006700 LINKAGE SECTION.                                                         
006800********************                                                      
006900 01  WK-C-CBI-PARMS.                                                      
007000     05  CBI-IN.                                                          
007100         10  CBI-CODE             PIC X(04).                              
007200         10  CBI-LIABILITY-SHIFT  PIC X(01).                              
007300         10  CBI-AMOUNT           PIC S9(09)V99 COMP-3.                   
007400         10  CBI-REASON           PIC X(60).                              
007500     05  CBI-OUT.                                                         
007600         10  CBI-FINDINGS         PIC X(60).                              
007700         10  CBI-RECOMMENDATION   PIC X(14).                              
007800         10  CBI-STATUS           PIC X(14).                              
007900                                                                          
008000 PROCEDURE DIVISION USING WK-C-CBI-PARMS.                                 
008100***************************************                                   
008200 MAIN-MODULE.                                                             
008300     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
008400        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
008500     GOBACK.                                                              
008600                                                                          
008700*-----------------------------------------------------------------        
008800 A000-PROCESS-CALLED-ROUTINE.                                             
008900                                                                          
009000     MOVE "COMPLETED" TO CBI-STATUS.                                      
009100     MOVE CBI-AMOUNT TO WK-CBI-AMT-COMP3.                                 
009200     IF WK-CBI-AMT-COMP3 < ZERO                                           
009300        COMPUTE WK-CBI-AMT-ABS = WK-CBI-AMT-COMP3 * -1                    
009400     ELSE                                                                 
009500        MOVE WK-CBI-AMT-COMP3 TO WK-CBI-AMT-ABS                           
009600     END-IF.                                                              
009700                                                                          
009800     PERFORM D000-LOOKUP-FINDINGS THRU D099-LOOKUP-FINDINGS-EX.           
009900     PERFORM D100-SET-RECOMMENDATION                                      
010000        THRU D199-SET-RECOMMENDATION-EX.                                  
010100                                                                          
010200 A099-PROCESS-CALLED-ROUTINE-EX.                                          
010300     EXIT.                                                                
010400                                                                          
010500*-----------------------------------------------------------------        
010600* FINDINGS BY REASON CODE                                                 
010700*-----------------------------------------------------------------        
010800 D000-LOOKUP-FINDINGS.                                                    
010900     EVALUATE CBI-CODE                                                    
011000        WHEN "4863"                                                       
011100           MOVE "No recognition of transaction by cardholder."            
011200                                   TO CBI-FINDINGS                        
011300        WHEN "4855"                                                       
011400           MOVE "Goods or services not received by cardholder."           
011500                                   TO CBI-FINDINGS                        
011600        WHEN "4834"                                                       
011700           MOVE "Duplicate processing of transaction."                    
011800                                   TO CBI-FINDINGS                        
011900        WHEN "4808"                                                       
012000           MOVE "Authorization required but not obtained."                
012100                                   TO CBI-FINDINGS                        
012200        WHEN "4812"                                                       
012300           MOVE "Account not on file at time of transaction."             
012400                                   TO CBI-FINDINGS                        
012500        WHEN "4837"                                                       
012600           MOVE "No cardholder authorization for transaction."            
012700                                   TO CBI-FINDINGS                        
012800        WHEN OTHER                                                        
012900           STRING "Standard chargeback analysis completed. "              
013000                  "Reason: " DELIMITED BY SIZE                            
013100                  CBI-REASON      DELIMITED BY SIZE                       
013200                  INTO CBI-FINDINGS                                       
013300     END-EVALUATE.                                                        
013400 D099-LOOKUP-FINDINGS-EX.                                                 
013500     EXIT.                                                                
013600                                                                          
013700*-----------------------------------------------------------------        
013800* DISPUTE RECOMMENDATION                                                  
013900*-----------------------------------------------------------------        
014000 D100-SET-RECOMMENDATION.                                                 
014100     IF CBI-LIABILITY-SHIFT = "Y"                                         
014200        MOVE "DISPUTE" TO CBI-RECOMMENDATION                              
014300        GO TO D199-SET-RECOMMENDATION-EX                                  
014400     END-IF.                                                              
014500     IF CBI-CODE = "4808" OR CBI-CODE = "4812"                            
014600        MOVE "ACCEPT" TO CBI-RECOMMENDATION                               
014700        GO TO D199-SET-RECOMMENDATION-EX                                  
014800     END-IF.                                                              
014900     IF WK-CBI-AMT-ABS > 500.00                                           
015000        MOVE "DISPUTE" TO CBI-RECOMMENDATION                              
015100        GO TO D199-SET-RECOMMENDATION-EX                                  
015200     END-IF.                                                              
015300* NO DETERMINISTIC TRIGGER FIRED - RESOLVED TO ACCEPT (E-REQ              
015400* 22410).                                                                 
015500     MOVE "ACCEPT" TO CBI-RECOMMENDATION.                                 
015600 D199-SET-RECOMMENDATION-EX.                                              
015700     EXIT.                                                                
015800                                                                          
015900*-----------------------------------------------------------------        
016000*  END OF TXNVCBI                                                         
016100*-----------------------------------------------------------------        
