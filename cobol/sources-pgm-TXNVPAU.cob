000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVPAU.                                                 
000500 AUTHOR.         A KUMAR.                                                 
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   06 JUN 1988.                                             
000800 DATE-COMPILED.  06 JUN 1988.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - PURCHASE AUTHORIZATION STAGE.            
001200*               DECIDES WHETHER TO AUTHORIZE A PURCHASE                   
001300*               TRANSACTION                                               
001400*               BEFORE IT GOES TO SETTLEMENT. REPRODUCES THE              
001500*               ORIGINAL "AMOUNT STRING CONTAINS 10000" DENIAL            
001600*               RULE                                                      
001700*               LITERALLY - DO NOT "FIX" THIS, SEE 9D3AKM BELOW.          
001800*                                                                         
001900*=================================================================        
002000* HISTORY OF MODIFICATION:                                                
002100*=================================================================        
002200* MOD.#   INIT    DATE        DESCRIPTION                                 
002300* ------  ------   ----------                                             
002400* -------------------------------------                                   
002500* 9D1AKM  AKUMAR   06/06/1988  - INITIAL VERSION.                 9D1AKM  
002600* Y2K005  MWEE     14/11/1998  - Y2K REVIEW - NO STORED DATES     Y2K005  
002700* USED.                                                           Y2K005  
002800*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K005  
002900* 9D2JNG  JNG      02/02/2011  - QA RAISED DEFECT 71004: AMOUNT OF9D2JNG  
003000*                                100000.00 IS BEING DENIED EVEN   9D2JNG  
003100*                                THOUGH IT IS NOT EXACTLY         9D2JNG  
003200*                                10000.00.                        9D2JNG  
003300* 9D3AKM  AKUMAR   09/02/2011  - INVESTIGATED 71004 - THIS MATCHES9D3AKM  
003400*                                THE ORIGINAL ONLINE SYSTEM'S     9D3AKM  
003500*                                NAIVE                            9D3AKM  
003600*                                "CONTAINS '10000'" CHECK ON THE  9D3AKM  
003700*                                AMOUNT'S PRINTED FORM, SO        9D3AKM  
003800*                                100000.00                        9D3AKM  
003900*                                AND E.G. 210000.00 ARE EXPECTED  9D3AKM  
004000*                                TO                               9D3AKM  
004100*                                DENY TOO. RULES COMMITTEE ELECTED9D3AKM  
004200*                                TO KEEP PARITY RATHER THAN FIX - 9D3AKM  
004300*                                CLOSED AS "WORKS AS DESIGNED".   9D3AKM  
004400* 9D4RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     9D4RJM  
004500* CALLED                                                          9D4RJM  
004600*                                FROM TXNDRIVR FOR PURCHASE FLOW. 9D4RJM  
004700*-----------------------------------------------------------------        
004800 EJECT                                                                    
004900**********************                                                    
005000 ENVIRONMENT DIVISION.                                                    
005100**********************                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-AS400.                                              
005400 OBJECT-COMPUTER. IBM-AS400.                                              
005500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
005600                  UPSI-0 IS UPSI-SWITCH-0                                 
005700                    ON  STATUS IS U0-ON                                   
005800                    OFF STATUS IS U0-OFF.                                 
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
006200***************                                                           
006300 DATA DIVISION.                                                           
006400***************                                                           
006500 FILE SECTION.                                                            
006600 WORKING-STORAGE SECTION.                                                 
006700*************************                                                 
006800 01  FILLER                       PIC X(24) VALUE                         
006900     "** PROGRAM TXNVPAU **".                                             
007000                                                                          
007100 01  WK-C-COMMON.                                                         
007200     COPY TXNCOMW.                                                        
007300                                                                          
007400 01  WK-C-AMOUNT-WORK.                                                    
007500     05  WK-PAU-AMT-COMP3         PIC S9(09)V99 COMP-3 VALUE ZERO.        
007600     05  WK-PAU-AMT-DISPLAY REDEFINES WK-PAU-AMT-COMP3                    
007700                                  PIC S9(09)V99.                          
007800     05  WK-PAU-AMT-EDIT          PIC Z(08)9.99.                          
007900                                                                          
008000        05  FILLER                   PIC X(04) VALUE SPACES.              
008100 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
008200                                                                          
008300 LINKAGE SECTION.                                                         
008400********************                                                      
008500 01  WK-C-PAU-PARMS.                                                      
008600     05  PAU-IN.                                                          
008700         10  PAU-AMOUNT           PIC S9(09)V99 COMP-3.                   
008800         10  PAU-CARD-TYPE        PIC X(10).                              
008900     05  PAU-OUT.                                                         
009000         10  PAU-AUTHORIZED       PIC X(01).                              
009100         10  PAU-STATUS           PIC X(14).                              
009200                                                                          
009300 PROCEDURE DIVISION USING WK-C-PAU-PARMS.                                 
009400***************************************                                   
009500 MAIN-MODULE.                                                             
009600     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009700        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009800     GOBACK.                                                              
009900                                                                          
010000*-----------------------------------------------------------------        
010100 A000-PROCESS-CALLED-ROUTINE.                                             
010200                                                                          
010300     MOVE PAU-AMOUNT TO WK-PAU-AMT-COMP3.                                 
010400     MOVE WK-PAU-AMT-DISPLAY TO WK-PAU-AMT-EDIT.                          
010500                                                                          
010600     MOVE ZERO TO WK-N-HIT-COUNT.                                         
010700     INSPECT WK-PAU-AMT-EDIT TALLYING WK-N-HIT-COUNT                      
010800        FOR ALL "10000".                                                  
010900                                                                          
011000     IF WK-N-HIT-COUNT > ZERO                                             
011100        MOVE "N"       TO PAU-AUTHORIZED                                  
011200        MOVE "DENIED"  TO PAU-STATUS                                      
011300     ELSE                                                                 
011400        MOVE "Y"       TO PAU-AUTHORIZED                                  
011500        MOVE "APPROVED" TO PAU-STATUS                                     
011600     END-IF.                                                              
011700                                                                          
011800 A099-PROCESS-CALLED-ROUTINE-EX.                                          
011900     EXIT.                                                                
012000                                                                          
012100*-----------------------------------------------------------------        
012200*  END OF TXNVPAU                                                         
012300*-----------------------------------------------------------------        
