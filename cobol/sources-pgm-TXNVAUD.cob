000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVAUD.                                                 
000500 AUTHOR.         ACNPLC.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   04 SEP 1995.                                             
000800 DATE-COMPILED.  04 SEP 1995.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - AUDIT TRAIL STAGE. ALWAYS RUNS           
001200*               LAST AND NEVER REJECTS. CLASSIFIES THE AUDIT LEVEL        
001300*               AND RECORD RETENTION PERIOD, ASSEMBLES THE                
001400*               APPROVAL-CHAIN TEXT FROM WHICHEVER OF SUPERVISOR/         
001500*               MANAGER/EXECUTIVE ACTUALLY RAN, AND BUILDS THE ONE        
001600*               DETAIL LINE OF THE AUDIT-REPORT-OUT REPORT FOR            
001700*               THIS                                                      
001800*               TRANSACTION. TXNDRIVR APPENDS THE CONTROL-BREAK           
001900*               SUBTOTAL/GRAND-TOTAL LINES AROUND THIS OUTPUT.            
002000*                                                                         
002100*=================================================================        
002200* HISTORY OF MODIFICATION:                                                
002300*=================================================================        
002400* MOD.#   INIT    DATE        DESCRIPTION                                 
002500* ------  ------   ----------                                             
002600* -------------------------------------                                   
002700* 8B1PLC  ACNPLC   04/09/1995  - INITIAL VERSION.                 8B1PLC  
002800* Y2K019  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K019  
002900* USED.                                                           Y2K019  
003000*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K019  
003100* 8B2RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     8B2RJM  
003200* CALLED                                                          8B2RJM  
003300*                                FROM TXNDRIVR FOR EVERY          8B2RJM  
003400*                                TRANSACTION                      8B2RJM  
003500*                                TYPE (E-REQUEST 58811).          8B2RJM  
003600*-----------------------------------------------------------------        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004500                  UPSI-0 IS UPSI-SWITCH-0                                 
004600                    ON  STATUS IS U0-ON                                   
004700                    OFF STATUS IS U0-OFF.                                 
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005100***************                                                           
005200 DATA DIVISION.                                                           
005300***************                                                           
005400 FILE SECTION.                                                            
005500 WORKING-STORAGE SECTION.                                                 
005600*************************                                                 
005700 01  FILLER                       PIC X(24) VALUE                         
005800     "** PROGRAM TXNVAUD **".                                             
005900                                                                          
006000 01  WK-C-COMMON.                                                         
006100     COPY TXNCOMW.                                                        
006200                                                                          
006300 01  WK-AUDL.                                                             
006400     COPY TXNAUDL.                                                        
006500                                                                          
006600 01  WK-N-AMOUNT-ABS               PIC S9(09)V99 COMP-3 VALUE             
006700 ZERO.                                                                    
006800 01  WK-C-CHAIN-WORK               PIC X(132) VALUE SPACES.               
006900 01  WK-N-CHAIN-PTR                PIC S9(04) COMP VALUE 1.               
007000 01  WK-C-CHAIN-STARTED            PIC X(01) VALUE "N".                   
007100                                                                          
007200 LINKAGE SECTION.                                                         
007300********************                                                      
007400 01  WK-C-AUD-PARMS.                                                      
007500     05  AUD-IN.                                                          
007600         10  AUD-TXN-TYPE           PIC X(12).                            
007700         10  AUD-REFERENCE-NUMBER   PIC X(20).                            
007800         10  AUD-AMOUNT             PIC S9(09)V99 COMP-3.                 
007900         10  AUD-FINAL-STATUS       PIC X(20).                            
008000         10  AUD-RISK-SCORE         PIC S9(03) COMP.                      
008100         10  AUD-RISK-LEVEL         PIC X(08).                            
008200         10  AUD-COMPLIANCE-STATUS  PIC X(20).                            
008300         10  AUD-SUP-RAN            PIC X(01).                            
008400         10  AUD-SUP-NAME           PIC X(30).                            
008500         10  AUD-SUP-STATUS         PIC X(12).                            
008600         10  AUD-MGR-RAN            PIC X(01).                            
008700         10  AUD-MGR-NAME           PIC X(30).                            
008800         10  AUD-MGR-STATUS         PIC X(12).                            
008900         10  AUD-EXE-RAN            PIC X(01).                            
009000         10  AUD-EXE-NAME           PIC X(30).                            
009100         10  AUD-EXE-STATUS         PIC X(12).                            
009200     05  AUD-OUT.                                                         
009300         10  AUD-AUDIT-LEVEL        PIC X(08).                            
009400         10  AUD-RETENTION-PERIOD   PIC S9(02) COMP.                      
009500         10  AUD-APPROVAL-CHAIN     PIC X(132).                           
009600         10  AUD-REPORT-LINE        PIC X(132).                           
009700                                                                          
009800 PROCEDURE DIVISION USING WK-C-AUD-PARMS.                                 
009900***************************************                                   
010000 MAIN-MODULE.                                                             
010100     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010200        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010300     GOBACK.                                                              
010400                                                                          
010500*-----------------------------------------------------------------        
010600 A000-PROCESS-CALLED-ROUTINE.                                             
010700                                                                          
010800     IF AUD-AMOUNT < ZERO                                                 
010900        COMPUTE WK-N-AMOUNT-ABS = AUD-AMOUNT * -1                         
011000     ELSE                                                                 
011100        MOVE AUD-AMOUNT TO WK-N-AMOUNT-ABS                                
011200     END-IF.                                                              
011300                                                                          
011400     PERFORM D000-SET-AUDIT-LEVEL THRU D099-SET-AUDIT-LEVEL-EX.           
011500     PERFORM D100-BUILD-CHAIN     THRU D199-BUILD-CHAIN-EX.               
011600     PERFORM D200-BUILD-REPORT-LINE                                       
011700        THRU D299-BUILD-REPORT-LINE-EX.                                   
011800                                                                          
011900 A099-PROCESS-CALLED-ROUTINE-EX.                                          
012000     EXIT.                                                                
012100                                                                          
012200*-----------------------------------------------------------------        
012300* AUDIT LEVEL / RETENTION PERIOD                                          
012400*-----------------------------------------------------------------        
012500 D000-SET-AUDIT-LEVEL.                                                    
012600     IF WK-N-AMOUNT-ABS >= 25000.00                                       
012700        MOVE "CRITICAL" TO AUD-AUDIT-LEVEL                                
012800        MOVE 10         TO AUD-RETENTION-PERIOD                           
012900        GO TO D099-SET-AUDIT-LEVEL-EX                                     
013000     END-IF.                                                              
013100     IF WK-N-AMOUNT-ABS >= 10000.00                                       
013200        MOVE "HIGH    " TO AUD-AUDIT-LEVEL                                
013300        MOVE 7          TO AUD-RETENTION-PERIOD                           
013400        GO TO D099-SET-AUDIT-LEVEL-EX                                     
013500     END-IF.                                                              
013600     IF WK-N-AMOUNT-ABS >= 5000.00                                        
013700        MOVE "MEDIUM  " TO AUD-AUDIT-LEVEL                                
013800        MOVE 5          TO AUD-RETENTION-PERIOD                           
013900        GO TO D099-SET-AUDIT-LEVEL-EX                                     
014000     END-IF.                                                              
014100     IF AUD-TXN-TYPE = "Adjustment"                                       
014200        MOVE "MEDIUM  " TO AUD-AUDIT-LEVEL                                
014300        MOVE 5          TO AUD-RETENTION-PERIOD                           
014400        GO TO D099-SET-AUDIT-LEVEL-EX                                     
014500     END-IF.                                                              
014600     MOVE "STANDARD" TO AUD-AUDIT-LEVEL.                                  
014700     MOVE 3          TO AUD-RETENTION-PERIOD.                             
014800 D099-SET-AUDIT-LEVEL-EX.                                                 
014900     EXIT.                                                                
015000                                                                          
015100*-----------------------------------------------------------------        
015200* APPROVAL CHAIN TEXT - ONLY THE STAGES THAT ACTUALLY RAN                 
015300*-----------------------------------------------------------------        
015400 D100-BUILD-CHAIN.                                                        
015500     MOVE SPACES TO WK-C-CHAIN-WORK.                                      
015600     MOVE SPACES TO AUD-APPROVAL-CHAIN.                                   
015700     MOVE 1   TO WK-N-CHAIN-PTR.                                          
015800     MOVE "N" TO WK-C-CHAIN-STARTED.                                      
015900                                                                          
016000     IF AUD-SUP-RAN = "Y"                                                 
016100        IF WK-C-CHAIN-STARTED = "Y"                                       
016200           STRING "; " DELIMITED BY SIZE                                  
016300              INTO WK-C-CHAIN-WORK WITH POINTER WK-N-CHAIN-PTR            
016400        END-IF                                                            
016500        STRING "Supervisor: " AUD-SUP-NAME " (" AUD-SUP-STATUS ")"        
016600           DELIMITED BY SIZE                                              
016700           INTO WK-C-CHAIN-WORK WITH POINTER WK-N-CHAIN-PTR               
016800        MOVE "Y" TO WK-C-CHAIN-STARTED                                    
016900     END-IF.                                                              
017000                                                                          
017100     IF AUD-MGR-RAN = "Y"                                                 
017200        IF WK-C-CHAIN-STARTED = "Y"                                       
017300           STRING "; " DELIMITED BY SIZE                                  
017400              INTO WK-C-CHAIN-WORK WITH POINTER WK-N-CHAIN-PTR            
017500        END-IF                                                            
017600        STRING "Manager: " AUD-MGR-NAME " (" AUD-MGR-STATUS ")"           
017700           DELIMITED BY SIZE                                              
017800           INTO WK-C-CHAIN-WORK WITH POINTER WK-N-CHAIN-PTR               
017900        MOVE "Y" TO WK-C-CHAIN-STARTED                                    
018000     END-IF.                                                              
018100                                                                          
018200     IF AUD-EXE-RAN = "Y"                                                 
018300        IF WK-C-CHAIN-STARTED = "Y"                                       
018400           STRING "; " DELIMITED BY SIZE                                  
018500              INTO WK-C-CHAIN-WORK WITH POINTER WK-N-CHAIN-PTR            
018600        END-IF                                                            
018700        STRING "Executive: " AUD-EXE-NAME " (" AUD-EXE-STATUS ")"         
018800           DELIMITED BY SIZE                                              
018900           INTO WK-C-CHAIN-WORK WITH POINTER WK-N-CHAIN-PTR               
019000        MOVE "Y" TO WK-C-CHAIN-STARTED                                    
019100     END-IF.                                                              
019200                                                                          
019300     MOVE WK-C-CHAIN-WORK TO AUD-APPROVAL-CHAIN.                          
019400 D199-BUILD-CHAIN-EX.                                                     
019500     EXIT.                                                                
019600                                                                          
019700*-----------------------------------------------------------------        
019800* AUDIT-REPORT-OUT DETAIL LINE - BUILT FROM THE SHARED TXNAUDL            
019900* COLUMNAR LAYOUT (SAME FIELDS TXNDRIVR USES FOR THE SUBTOTAL AND         
020000* GRAND-TOTAL LINES).                                                     
020100*-----------------------------------------------------------------        
020200 D200-BUILD-REPORT-LINE.                                                  
020300     MOVE SPACES          TO WK-AUDL-LINE.                                
020400     MOVE AUD-TXN-TYPE          TO AUDL-TXN-TYPE.                         
020500     MOVE AUD-REFERENCE-NUMBER  TO AUDL-REFERENCE.                        
020600     MOVE AUD-AMOUNT            TO AUDL-AMOUNT-ED.                        
020700     MOVE AUD-FINAL-STATUS      TO AUDL-STATUS.                           
020800     MOVE AUD-RISK-SCORE        TO AUDL-RISK-SCORE.                       
020900     MOVE AUD-RISK-LEVEL        TO AUDL-RISK-LEVEL.                       
021000     MOVE AUD-COMPLIANCE-STATUS TO AUDL-COMPLY-STAT.                      
021100     MOVE AUD-AUDIT-LEVEL       TO AUDL-AUDIT-LEVEL.                      
021200     MOVE WK-AUDL-LINE          TO AUD-REPORT-LINE.                       
021300 D299-BUILD-REPORT-LINE-EX.                                               
021400     EXIT.                                                                
021500                                                                          
021600*-----------------------------------------------------------------        
021700*  END OF TXNVAUD                                                         
021800*-----------------------------------------------------------------        
