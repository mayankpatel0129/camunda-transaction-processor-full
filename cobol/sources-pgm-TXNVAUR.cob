000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVAUR.                                                 
000500 AUTHOR.         ACNPLC.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   28 MAY 1994.                                             
000800 DATE-COMPILED.  28 MAY 1994.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - AUTOMATED REVIEW STAGE FOR SMALL         
001200*               ADJUSTMENTS (ABS(AMOUNT) <= 100). FAST-TRACKS             
001300*               THESE                                                     
001400*               THROUGH WITHOUT THE FULL SUPERVISOR/MANAGER CHAIN.        
001500*               NEVER REJECTS A SMALL ADJUSTMENT.                         
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 6N1PLC  ACNPLC   28/05/1994  - INITIAL VERSION - AUTOMATED      6N1PLC  
002400*                                REVIEW STAGE FOR SMALL           6N1PLC  
002500*                                ADJUSTMENTS, SPLIT OUT OF THE    6N1PLC  
002600*                                ONLINE TELLER QUEUE SO           6N1PLC  
002700*                                SUPERVISOR/MANAGER NEVER SEE     6N1PLC  
002800*                                THESE.                           6N1PLC  
002900* Y2K020  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K020  
003000*                                USED. NO CHANGE REQUIRED.        Y2K020  
003100*                                SIGNED OFF.                      Y2K020  
003200* 6N2PLC  ACNPLC   04/09/2021  - BATCH RULES ENGINE PHASE 2       6N2PLC  
003300*                                (PCRMAPDLMC-733) - SPLIT OUT AS  6N2PLC  
003400*                                ITS OWN CALLED ROUTINE FROM THE  6N2PLC  
003500*                                ONLINE ADJUSTMENT-REVIEW MODULE. 6N2PLC  
003600*-----------------------------------------------------------------        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004500                  UPSI-0 IS UPSI-SWITCH-0                                 
004600                    ON  STATUS IS U0-ON                                   
004700                    OFF STATUS IS U0-OFF.                                 
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005100***************                                                           
005200 DATA DIVISION.                                                           
005300***************                                                           
005400 FILE SECTION.                                                            
005500 WORKING-STORAGE SECTION.                                                 
005600*************************                                                 
005700 01  FILLER                       PIC X(24) VALUE                         
005800     "** PROGRAM TXNVAUR **".                                             
005900                                                                          
006000 01  WK-C-COMMON.                                                         
006100     COPY TXNCOMW.                                                        
006200                                                                          
006300 01  WK-C-NAME-WORK.                                                      
006400     05  WK-NAME-UPPER            PIC X(40) VALUE SPACES.                 
006500                                                                          
006600        05  FILLER                   PIC X(04) VALUE SPACES.              
006700 01  WK-C-DESC-WORK.                                                      
006800     05  WK-DESC-UPPER            PIC X(80) VALUE SPACES.                 
006900                                                                          
007000        05  FILLER                   PIC X(04) VALUE SPACES.              
007100 01  WK-C-AMOUNT-WORK.                                                    
007200     05  WK-AUR-AMT-COMP3         PIC S9(07)V99 COMP-3 VALUE ZERO.        
007300     05  WK-AUR-AMT-ABS           PIC S9(07)V99 COMP-3 VALUE ZERO.        
007400                                                                          
007500        05  FILLER                   PIC X(04) VALUE SPACES.              
007600 01  WK-N-SCORE                   PIC S9(04) COMP VALUE ZERO.             
007700 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
007800 01  WK-C-BONUS-APPLIED           PIC X(01) VALUE "N".                    
007900                                                                          
008000 LINKAGE SECTION.                                                         
008100********************                                                      
008200 01  WK-C-AUR-PARMS.                                                      
008300     05  AUR-IN.                                                          
008400         10  AUR-AMOUNT           PIC S9(07)V99 COMP-3.                   
008500         10  AUR-CUSTOMER-NAME    PIC X(40).                              
008600         10  AUR-DESCRIPTION      PIC X(80).                              
008700     05  AUR-OUT.                                                         
008800         10  AUR-SCORE            PIC S9(03) COMP.                        
008900         10  AUR-STATUS           PIC X(24).                              
009000         10  AUR-PRIORITY         PIC X(06).                              
009100                                                                          
009200 PROCEDURE DIVISION USING WK-C-AUR-PARMS.                                 
009300***************************************                                   
009400 MAIN-MODULE.                                                             
009500     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009700     GOBACK.                                                              
009800                                                                          
009900*-----------------------------------------------------------------        
010000 A000-PROCESS-CALLED-ROUTINE.                                             
010100                                                                          
010200     MOVE 50 TO WK-N-SCORE.                                               
010300     MOVE AUR-AMOUNT TO WK-AUR-AMT-COMP3.                                 
010400     IF WK-AUR-AMT-COMP3 < ZERO                                           
010500        COMPUTE WK-AUR-AMT-ABS = WK-AUR-AMT-COMP3 * -1                    
010600     ELSE                                                                 
010700        MOVE WK-AUR-AMT-COMP3 TO WK-AUR-AMT-ABS                           
010800     END-IF.                                                              
010900                                                                          
011000     PERFORM D000-SCORE-AMOUNT THRU D099-SCORE-AMOUNT-EX.                 
011100     PERFORM D100-SCORE-CUSTOMER-NAME                                     
011200        THRU D199-SCORE-CUSTOMER-NAME-EX.                                 
011300     PERFORM D200-SCORE-DESCRIPTION THRU                                  
011400     D299-SCORE-DESCRIPTION-EX.                                           
011500                                                                          
011600     IF WK-N-SCORE > 100                                                  
011700        MOVE 100 TO WK-N-SCORE                                            
011800     END-IF.                                                              
011900     IF WK-N-SCORE < 0                                                    
012000        MOVE 0 TO WK-N-SCORE                                              
012100     END-IF.                                                              
012200     MOVE WK-N-SCORE TO AUR-SCORE.                                        
012300                                                                          
012400     IF WK-N-SCORE >= 70                                                  
012500        MOVE "AUTO_APPROVED"         TO AUR-STATUS                        
012600     ELSE                                                                 
012700        IF WK-N-SCORE >= 40                                               
012800           MOVE "APPROVED_WITH_CONDITIONS" TO AUR-STATUS                  
012900        ELSE                                                              
013000           MOVE "APPROVED"               TO AUR-STATUS                    
013100        END-IF                                                            
013200     END-IF.                                                              
013300                                                                          
013400     IF WK-N-SCORE >= 80                                                  
013500        MOVE "HIGH  " TO AUR-PRIORITY                                     
013600     ELSE                                                                 
013700        IF WK-N-SCORE >= 60                                               
013800           MOVE "NORMAL" TO AUR-PRIORITY                                  
013900        ELSE                                                              
014000           MOVE "LOW   " TO AUR-PRIORITY                                  
014100        END-IF                                                            
014200     END-IF.                                                              
014300                                                                          
014400 A099-PROCESS-CALLED-ROUTINE-EX.                                          
014500     EXIT.                                                                
014600                                                                          
014700*-----------------------------------------------------------------        
014800* AMOUNT-BAND BONUS                                                       
014900*-----------------------------------------------------------------        
015000 D000-SCORE-AMOUNT.                                                       
015100     IF WK-AUR-AMT-ABS <= 10.00                                           
015200        ADD 30 TO WK-N-SCORE                                              
015300     ELSE                                                                 
015400        IF WK-AUR-AMT-ABS <= 50.00                                        
015500           ADD 20 TO WK-N-SCORE                                           
015600        ELSE                                                              
015700           IF WK-AUR-AMT-ABS <= 100.00                                    
015800              ADD 10 TO WK-N-SCORE                                        
015900           END-IF                                                         
016000        END-IF                                                            
016100     END-IF.                                                              
016200 D099-SCORE-AMOUNT-EX.                                                    
016300     EXIT.                                                                
016400                                                                          
016500*-----------------------------------------------------------------        
016600* CUSTOMER-NAME BONUS                                                     
016700*-----------------------------------------------------------------        
016800 D100-SCORE-CUSTOMER-NAME.                                                
016900     MOVE AUR-CUSTOMER-NAME TO WK-NAME-UPPER.                             
017000     INSPECT WK-NAME-UPPER CONVERTING                                     
017100        "abcdefghijklmnopqrstuvwxyz" TO                                   
017200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
017300     MOVE "N" TO WK-C-BONUS-APPLIED.                                      
017400                                                                          
017500     MOVE ZERO TO WK-N-HIT-COUNT.                                         
017600     INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT FOR ALL                
017700     "PREMIUM".                                                           
017800     IF WK-N-HIT-COUNT > ZERO                                             
017900        ADD 15 TO WK-N-SCORE                                              
018000        MOVE "Y" TO WK-C-BONUS-APPLIED                                    
018100     END-IF.                                                              
018200                                                                          
018300     IF WK-C-BONUS-APPLIED = "N"                                          
018400        MOVE ZERO TO WK-N-HIT-COUNT                                       
018500        INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT FOR ALL             
018600        "VIP"                                                             
018700        IF WK-N-HIT-COUNT > ZERO                                          
018800           ADD 15 TO WK-N-SCORE                                           
018900           MOVE "Y" TO WK-C-BONUS-APPLIED                                 
019000        END-IF                                                            
019100     END-IF.                                                              
019200                                                                          
019300     IF WK-C-BONUS-APPLIED = "N"                                          
019400        MOVE ZERO TO WK-N-HIT-COUNT                                       
019500        INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT FOR ALL             
019600        "NEW"                                                             
019700        IF WK-N-HIT-COUNT > ZERO                                          
019800           ADD 5 TO WK-N-SCORE                                            
019900        END-IF                                                            
020000     END-IF.                                                              
020100 D199-SCORE-CUSTOMER-NAME-EX.                                             
020200     EXIT.                                                                
020300                                                                          
020400*-----------------------------------------------------------------        
020500* DESCRIPTION KEYWORD BONUS - FIRST MATCH WINS, PRIORITY ORDER            
020600*-----------------------------------------------------------------        
020700 D200-SCORE-DESCRIPTION.                                                  
020800     MOVE AUR-DESCRIPTION TO WK-DESC-UPPER.                               
020900     INSPECT WK-DESC-UPPER CONVERTING                                     
021000        "abcdefghijklmnopqrstuvwxyz" TO                                   
021100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
021200                                                                          
021300     MOVE ZERO TO WK-N-HIT-COUNT.                                         
021400     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
021500        FOR ALL "SYSTEM ERROR".                                           
021600     IF WK-N-HIT-COUNT = ZERO                                             
021700        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
021800           FOR ALL "TECHNICAL"                                            
021900     END-IF.                                                              
022000     IF WK-N-HIT-COUNT > ZERO                                             
022100        ADD 25 TO WK-N-SCORE                                              
022200        GO TO D299-SCORE-DESCRIPTION-EX                                   
022300     END-IF.                                                              
022400                                                                          
022500     MOVE ZERO TO WK-N-HIT-COUNT.                                         
022600     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
022700        FOR ALL "BILLING ERROR".                                          
022800     IF WK-N-HIT-COUNT = ZERO                                             
022900        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
023000           FOR ALL "DUPLICATE"                                            
023100     END-IF.                                                              
023200     IF WK-N-HIT-COUNT > ZERO                                             
023300        ADD 20 TO WK-N-SCORE                                              
023400        GO TO D299-SCORE-DESCRIPTION-EX                                   
023500     END-IF.                                                              
023600                                                                          
023700     MOVE ZERO TO WK-N-HIT-COUNT.                                         
023800     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
023900        FOR ALL "OVERCHARGE".                                             
024000     IF WK-N-HIT-COUNT = ZERO                                             
024100        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
024200           FOR ALL "INCORRECT"                                            
024300     END-IF.                                                              
024400     IF WK-N-HIT-COUNT > ZERO                                             
024500        ADD 15 TO WK-N-SCORE                                              
024600        GO TO D299-SCORE-DESCRIPTION-EX                                   
024700     END-IF.                                                              
024800                                                                          
024900     MOVE ZERO TO WK-N-HIT-COUNT.                                         
025000     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
025100        FOR ALL "FEE REVERSAL".                                           
025200     IF WK-N-HIT-COUNT = ZERO                                             
025300        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
025400           FOR ALL "WAIVE"                                                
025500     END-IF.                                                              
025600     IF WK-N-HIT-COUNT > ZERO                                             
025700        ADD 10 TO WK-N-SCORE                                              
025800        GO TO D299-SCORE-DESCRIPTION-EX                                   
025900     END-IF.                                                              
026000                                                                          
026100     MOVE ZERO TO WK-N-HIT-COUNT.                                         
026200     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
026300        FOR ALL "GOODWILL".                                               
026400     IF WK-N-HIT-COUNT = ZERO                                             
026500        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
026600           FOR ALL "COURTESY"                                             
026700     END-IF.                                                              
026800     IF WK-N-HIT-COUNT > ZERO                                             
026900        SUBTRACT 5 FROM WK-N-SCORE                                        
027000     END-IF.                                                              
027100 D299-SCORE-DESCRIPTION-EX.                                               
027200     EXIT.                                                                
027300                                                                          
027400*-----------------------------------------------------------------        
027500*  END OF TXNVAUR                                                         
027600*-----------------------------------------------------------------        
