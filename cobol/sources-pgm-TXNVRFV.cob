000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVRFV.                                                 
000500 AUTHOR.         D LIM.                                                   
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   23 OCT 1991.                                             
000800 DATE-COMPILED.  23 OCT 1991.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - REFUND VALIDATION STAGE. CHECKS          
001200*               THE ORIGINAL TRANSACTION ID AND REASON ARE                
001300*               PRESENT,                                                  
001400*               THE REFUND AMOUNT IS NEGATIVE AND WITHIN THE 5000         
001500*               LIMIT BEFORE A REFUND IS ALLOWED TO PROCESS.              
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 4H1DLM  DLIM     23/10/1991  - INITIAL VERSION.                 4H1DLM  
002400* Y2K009  MWEE     09/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K009  
002500* USED.                                                           Y2K009  
002600*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K009  
002700* 4H2AKM  AKUMAR   30/04/2003  - DROPPED THE RANDOM "5% ORIGINAL  4H2AKM  
002800*                                TRANSACTION NOT FOUND" ROLL - NOT4H2AKM  
002900*                                REPEATABLE FOR RECON (E-REQ      4H2AKM  
003000*                                22410).                          4H2AKM  
003100* 4H3RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     4H3RJM  
003200* CALLED                                                          4H3RJM  
003300*                                FROM TXNDRIVR FOR REFUND FLOW.   4H3RJM  
003400*-----------------------------------------------------------------        
003500 EJECT                                                                    
003600**********************                                                    
003700 ENVIRONMENT DIVISION.                                                    
003800**********************                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-AS400.                                              
004100 OBJECT-COMPUTER. IBM-AS400.                                              
004200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004300                  UPSI-0 IS UPSI-SWITCH-0                                 
004400                    ON  STATUS IS U0-ON                                   
004500                    OFF STATUS IS U0-OFF.                                 
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
004900***************                                                           
005000 DATA DIVISION.                                                           
005100***************                                                           
005200 FILE SECTION.                                                            
005300 WORKING-STORAGE SECTION.                                                 
005400*************************                                                 
005500 01  FILLER                       PIC X(24) VALUE                         
005600     "** PROGRAM TXNVRFV **".                                             
005700                                                                          
005800 01  WK-C-COMMON.                                                         
005900     COPY TXNCOMW.                                                        
006000                                                                          
006100 01  WK-C-AMOUNT-WORK.                                                    
006200     05  WK-RFV-AMT-COMP3         PIC S9(07)V99 COMP-3 VALUE ZERO.        
006300     05  WK-RFV-AMT-DISPLAY REDEFINES WK-RFV-AMT-COMP3                    
006400                                  PIC S9(07)V99.                          
006500     05  WK-RFV-AMT-ABS           PIC S9(07)V99 COMP-3 VALUE ZERO.        
006600                                                                          
006700 LINKAGE SECTION.                                                         
006800********************                                                      
006900 01  WK-C-RFV-PARMS.                                                      
007000     05  RFV-IN.                                                          
007100         10  RFV-ORIGINAL-TXN-ID  PIC X(20).                              
007200         10  RFV-REASON           PIC X(60).                              
007300         10  RFV-AMOUNT           PIC S9(07)V99 COMP-3.                   
007400     05  RFV-OUT.                                                         
007500         10  RFV-STATUS           PIC X(14).                              
007600         10  RFV-REASON-TEXT      PIC X(40).                              
007700                                                                          
007800 PROCEDURE DIVISION USING WK-C-RFV-PARMS.                                 
007900***************************************                                   
008000 MAIN-MODULE.                                                             
008100     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
008200        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
008300     GOBACK.                                                              
008400                                                                          
008500*-----------------------------------------------------------------        
008600 A000-PROCESS-CALLED-ROUTINE.                                             
008700                                                                          
008800     MOVE RFV-AMOUNT TO WK-RFV-AMT-COMP3.                                 
008900                                                                          
009000     IF RFV-ORIGINAL-TXN-ID = SPACES                                      
009100        MOVE "REJECTED" TO RFV-STATUS                                     
009200        MOVE "Original transaction ID is required"                        
009300                                    TO RFV-REASON-TEXT                    
009400        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
009500     END-IF.                                                              
009600                                                                          
009700     IF RFV-REASON = SPACES                                               
009800        MOVE "REJECTED" TO RFV-STATUS                                     
009900        MOVE "Refund reason is required" TO RFV-REASON-TEXT               
010000        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
010100     END-IF.                                                              
010200                                                                          
010300     IF WK-RFV-AMT-DISPLAY NOT < ZERO                                     
010400        MOVE "REJECTED" TO RFV-STATUS                                     
010500        MOVE "Refund amount must be negative" TO RFV-REASON-TEXT          
010600        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
010700     END-IF.                                                              
010800                                                                          
010900     COMPUTE WK-RFV-AMT-ABS = WK-RFV-AMT-COMP3 * -1.                      
011000     IF WK-RFV-AMT-ABS > 5000.00                                          
011100        MOVE "REJECTED" TO RFV-STATUS                                     
011200        MOVE "Refund amount exceeds 5000 limit"                           
011300                                    TO RFV-REASON-TEXT                    
011400        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
011500     END-IF.                                                              
011600                                                                          
011700     MOVE "VALID" TO RFV-STATUS.                                          
011800     MOVE SPACES  TO RFV-REASON-TEXT.                                     
011900                                                                          
012000 A099-PROCESS-CALLED-ROUTINE-EX.                                          
012100     EXIT.                                                                
012200                                                                          
012300*-----------------------------------------------------------------        
012400*  END OF TXNVRFV                                                         
012500*-----------------------------------------------------------------        
