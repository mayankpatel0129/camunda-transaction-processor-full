000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVEXE.                                                 
000500 AUTHOR.         TMPJP6.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   22 JAN 1994.                                             
000800 DATE-COMPILED.  22 JAN 1994.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - EXECUTIVE APPROVAL STAGE, TOP            
001200*TIER                                                                     
001300*               OF THE ADJUSTMENT ESCALATION CHAIN (ABS(AMOUNT) >         
001400*               4000, OR ESCALATED UP FROM TXNVMGR). RETURNS A            
001500*               3-WAY APPROVED/CONDITIONAL/REJECTED DECISION FROM         
001600*               THE APPROVAL PROBABILITY FORMULA. CONDITIONAL IS          
001700*               TREATED AS APPROVED-ENOUGH TO CONTINUE TO APPLY.          
001800*                                                                         
001900*=================================================================        
002000* HISTORY OF MODIFICATION:                                                
002100*=================================================================        
002200* MOD.#   INIT    DATE        DESCRIPTION                                 
002300* ------  ------   ----------                                             
002400* -------------------------------------                                   
002500* 7S1JP6  TMPJP6   22/01/1994  - INITIAL VERSION.                 7S1JP6  
002600* Y2K017  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K017  
002700* USED.                                                           Y2K017  
002800*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K017  
002900* 7S2AKM  AKUMAR   30/04/2003  - REPLACED THE RANDOM "ROLL AGAINST7S2AKM  
003000*                                PROBABILITY" STEP WITH A STRAIGHT7S2AKM  
003100*                                BANDED DECISION - RECON COULD NOT7S2AKM  
003200*                                REPRODUCE A RANDOM ROLL BATCH TO 7S2AKM  
003300*                                BATCH (E-REQ 22410).             7S2AKM  
003400* 7S3JP6  TMPJP6   22/01/2020  - BATCH RULES ENGINE 2020 Q1       7S3JP6  
003500* RELEASE                                                         7S3JP6  
003600*                                - E-REQUEST# 61140 - ADD BOARD-  7S3JP6  
003700*                                  APPROVAL CONDITIONAL BRANCH.   7S3JP6  
003800*-----------------------------------------------------------------        
003900 EJECT                                                                    
004000**********************                                                    
004100 ENVIRONMENT DIVISION.                                                    
004200**********************                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-AS400.                                              
004500 OBJECT-COMPUTER. IBM-AS400.                                              
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004700                  UPSI-0 IS UPSI-SWITCH-0                                 
004800                    ON  STATUS IS U0-ON                                   
004900                    OFF STATUS IS U0-OFF.                                 
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005300***************                                                           
005400 DATA DIVISION.                                                           
005500***************                                                           
005600 FILE SECTION.                                                            
005700 WORKING-STORAGE SECTION.                                                 
005800*************************                                                 
005900 01  FILLER                       PIC X(24) VALUE                         
006000     "** PROGRAM TXNVEXE **".                                             
006100                                                                          
006200 01  WK-C-COMMON.                                                         
006300     COPY TXNCOMW.                                                        
006400                                                                          
006500 01  WK-C-TXNAPRV.                                                        
006600     COPY TXNAPRV.                                                        
006700                                                                          
006800 01  WK-C-NAME-WORK.                                                      
006900     05  WK-NAME-UPPER            PIC X(40) VALUE SPACES.                 
007000                                                                          
007100        05  FILLER                   PIC X(04) VALUE SPACES.              
007200 01  WK-C-DESC-WORK.                                                      
007300     05  WK-DESC-UPPER            PIC X(80) VALUE SPACES.                 
007400                                                                          
007500        05  FILLER                   PIC X(04) VALUE SPACES.              
007600 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
007700                                                                          
007800 LINKAGE SECTION.                                                         
007900********************                                                      
008000 01  WK-C-EXE-PARMS.                                                      
008100     05  EXE-IN.                                                          
008200         10  EXE-AMOUNT                    PIC S9(07)V99 COMP-3.          
008300         10  EXE-CUSTOMER-NAME             PIC X(40).                     
008400         10  EXE-DESCRIPTION               PIC X(80).                     
008500     05  EXE-OUT.                                                         
008600         10  EXE-APPROVER                  PIC X(30).                     
008700         10  EXE-STATUS                    PIC X(12).                     
008800         10  EXE-REASON                    PIC X(60).                     
008900         10  EXE-REQUIRES-ADDL-REVIEW      PIC X(01).                     
009000         10  EXE-ADDL-REVIEW-TYPE          PIC X(16).                     
009100                                                                          
009200 PROCEDURE DIVISION USING WK-C-EXE-PARMS.                                 
009300***************************************                                   
009400 MAIN-MODULE.                                                             
009500     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009700     GOBACK.                                                              
009800                                                                          
009900*-----------------------------------------------------------------        
010000 A000-PROCESS-CALLED-ROUTINE.                                             
010100                                                                          
010200     MOVE "N"    TO EXE-REQUIRES-ADDL-REVIEW.                             
010300     MOVE SPACES TO EXE-ADDL-REVIEW-TYPE.                                 
010400     MOVE SPACES TO EXE-REASON.                                           
010500     IF EXE-AMOUNT < ZERO                                                 
010600        COMPUTE WK-APRV-ABS-AMOUNT = EXE-AMOUNT * -1                      
010700     ELSE                                                                 
010800        MOVE EXE-AMOUNT TO WK-APRV-ABS-AMOUNT                             
010900     END-IF.                                                              
011000                                                                          
011100     PERFORM D000-ASSIGN-APPROVER THRU D099-ASSIGN-APPROVER-EX.           
011200     PERFORM D100-COMPUTE-PROBABILITY                                     
011300        THRU D199-COMPUTE-PROBABILITY-EX.                                 
011400                                                                          
011500     IF WK-APRV-PROBABILITY NOT < .60                                     
011600        MOVE "APPROVED" TO EXE-STATUS                                     
011700     ELSE                                                                 
011800        IF WK-APRV-PROBABILITY NOT < .45                                  
011900           MOVE "CONDITIONAL"        TO EXE-STATUS                        
012000           MOVE "Y"                  TO EXE-REQUIRES-ADDL-REVIEW          
012100           MOVE "BOARD_APPROVAL"     TO EXE-ADDL-REVIEW-TYPE              
012200        ELSE                                                              
012300           MOVE "REJECTED" TO EXE-STATUS                                  
012400           PERFORM D200-SET-REJECT-REASON                                 
012500              THRU D299-SET-REJECT-REASON-EX                              
012600        END-IF                                                            
012700     END-IF.                                                              
012800                                                                          
012900 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013000     EXIT.                                                                
013100                                                                          
013200*-----------------------------------------------------------------        
013300* APPROVER BY AMOUNT BAND                                                 
013400*-----------------------------------------------------------------        
013500 D000-ASSIGN-APPROVER.                                                    
013600     IF WK-APRV-ABS-AMOUNT >= 50000.00                                    
013700        MOVE WK-APRV-EXE-NAME (1) TO EXE-APPROVER                         
013800     ELSE                                                                 
013900        IF WK-APRV-ABS-AMOUNT >= 25000.00                                 
014000           MOVE WK-APRV-EXE-NAME (2) TO EXE-APPROVER                      
014100        ELSE                                                              
014200           MOVE WK-APRV-EXE-NAME (3) TO EXE-APPROVER                      
014300        END-IF                                                            
014400     END-IF.                                                              
014500 D099-ASSIGN-APPROVER-EX.                                                 
014600     EXIT.                                                                
014700                                                                          
014800*-----------------------------------------------------------------        
014900* PROBABILITY FORMULA - BASE 0.70, CLAMP [0.10, 0.95]                     
015000*-----------------------------------------------------------------        
015100 D100-COMPUTE-PROBABILITY.                                                
015200     MOVE .70 TO WK-APRV-PROBABILITY.                                     
015300                                                                          
015400     IF WK-APRV-ABS-AMOUNT >= 100000.00                                   
015500        SUBTRACT .4 FROM WK-APRV-PROBABILITY                              
015600     ELSE                                                                 
015700        IF WK-APRV-ABS-AMOUNT >= 50000.00                                 
015800           SUBTRACT .2 FROM WK-APRV-PROBABILITY                           
015900        ELSE                                                              
016000           IF WK-APRV-ABS-AMOUNT >= 25000.00                              
016100              SUBTRACT .1 FROM WK-APRV-PROBABILITY                        
016200           END-IF                                                         
016300        END-IF                                                            
016400     END-IF.                                                              
016500                                                                          
016600     MOVE EXE-DESCRIPTION TO WK-DESC-UPPER.                               
016700     INSPECT WK-DESC-UPPER CONVERTING                                     
016800        "abcdefghijklmnopqrstuvwxyz" TO                                   
016900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
017000                                                                          
017100     MOVE ZERO TO WK-N-HIT-COUNT.                                         
017200     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
017300        FOR ALL "FRAUD".                                                  
017400     IF WK-N-HIT-COUNT = ZERO                                             
017500        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
017600           FOR ALL "DISPUTE"                                              
017700     END-IF.                                                              
017800     IF WK-N-HIT-COUNT > ZERO                                             
017900        ADD .2 TO WK-APRV-PROBABILITY                                     
018000     END-IF.                                                              
018100                                                                          
018200     MOVE ZERO TO WK-N-HIT-COUNT.                                         
018300     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
018400        FOR ALL "GOODWILL".                                               
018500     IF WK-N-HIT-COUNT = ZERO                                             
018600        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
018700           FOR ALL "COURTESY"                                             
018800     END-IF.                                                              
018900     IF WK-N-HIT-COUNT > ZERO                                             
019000        SUBTRACT .1 FROM WK-APRV-PROBABILITY                              
019100     END-IF.                                                              
019200                                                                          
019300     MOVE ZERO TO WK-N-HIT-COUNT.                                         
019400     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
019500        FOR ALL "ERROR".                                                  
019600     IF WK-N-HIT-COUNT = ZERO                                             
019700        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
019800           FOR ALL "MISTAKE"                                              
019900     END-IF.                                                              
020000     IF WK-N-HIT-COUNT > ZERO                                             
020100        ADD .15 TO WK-APRV-PROBABILITY                                    
020200     END-IF.                                                              
020300                                                                          
020400     MOVE EXE-CUSTOMER-NAME TO WK-NAME-UPPER.                             
020500     INSPECT WK-NAME-UPPER CONVERTING                                     
020600        "abcdefghijklmnopqrstuvwxyz" TO                                   
020700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
020800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
020900     INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT                        
021000        FOR ALL "VIP".                                                    
021100     IF WK-N-HIT-COUNT = ZERO                                             
021200        INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT                     
021300           FOR ALL "PREMIUM"                                              
021400     END-IF.                                                              
021500     IF WK-N-HIT-COUNT > ZERO                                             
021600        ADD .1 TO WK-APRV-PROBABILITY                                     
021700     END-IF.                                                              
021800                                                                          
021900     IF WK-APRV-PROBABILITY > .95                                         
022000        MOVE .95 TO WK-APRV-PROBABILITY                                   
022100     END-IF.                                                              
022200     IF WK-APRV-PROBABILITY < .10                                         
022300        MOVE .10 TO WK-APRV-PROBABILITY                                   
022400     END-IF.                                                              
022500 D199-COMPUTE-PROBABILITY-EX.                                             
022600     EXIT.                                                                
022700                                                                          
022800*-----------------------------------------------------------------        
022900* REJECTION REASON TEXT                                                   
023000*-----------------------------------------------------------------        
023100 D200-SET-REJECT-REASON.                                                  
023200     IF WK-APRV-ABS-AMOUNT >= 100000.00                                   
023300        MOVE "Amount exceeds executive approval limits"                   
023400           TO EXE-REASON                                                  
023500        GO TO D299-SET-REJECT-REASON-EX                                   
023600     END-IF.                                                              
023700                                                                          
023800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
023900     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
024000        FOR ALL "GOODWILL".                                               
024100     IF WK-N-HIT-COUNT > ZERO                                             
024200        MOVE "Goodwill adjustment does not meet criteria"                 
024300           TO EXE-REASON                                                  
024400        GO TO D299-SET-REJECT-REASON-EX                                   
024500     END-IF.                                                              
024600                                                                          
024700     MOVE "Executive approval denied" TO EXE-REASON.                      
024800 D299-SET-REJECT-REASON-EX.                                               
024900     EXIT.                                                                
025000                                                                          
025100*-----------------------------------------------------------------        
025200*  END OF TXNVEXE                                                         
025300*-----------------------------------------------------------------        
