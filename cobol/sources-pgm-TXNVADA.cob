000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVADA.                                                 
000500 AUTHOR.         J NG.                                                    
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   28 MAY 1994.                                             
000800 DATE-COMPILED.  28 MAY 1994.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - ADJUSTMENT APPLY STAGE. LAST STEP        
001200*               OF THE ADJUSTMENT APPROVAL CHAIN - APPLIES THE            
001300*               ADJUSTMENT ONLY IF THE CHAIN REACHED AN APPROVED          
001400*               TERMINAL STATE (AUTOREVIEW OR SUPERVISOR/MANAGER/         
001500*               EXECUTIVE APPROVAL).                                      
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 6P1JNG  JNG      28/05/1994  - INITIAL VERSION.                 6P1JNG  
002400* Y2K014  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K014  
002500* USED.                                                           Y2K014  
002600*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K014  
002700* 6P2RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     6P2RJM  
002800* CALLED                                                          6P2RJM  
002900*                                FROM TXNDRIVR FOR ADJUSTMENT     6P2RJM  
003000*                                FLOW.                            6P2RJM  
003100*-----------------------------------------------------------------        
003200 EJECT                                                                    
003300**********************                                                    
003400 ENVIRONMENT DIVISION.                                                    
003500**********************                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-AS400.                                              
003800 OBJECT-COMPUTER. IBM-AS400.                                              
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004000                  UPSI-0 IS UPSI-SWITCH-0                                 
004100                    ON  STATUS IS U0-ON                                   
004200                    OFF STATUS IS U0-OFF.                                 
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
004600***************                                                           
004700 DATA DIVISION.                                                           
004800***************                                                           
004900 FILE SECTION.                                                            
005000 WORKING-STORAGE SECTION.                                                 
005100*************************                                                 
005200 01  FILLER                       PIC X(24) VALUE                         
005300     "** PROGRAM TXNVADA **".                                             
005400                                                                          
005500 01  WK-C-COMMON.                                                         
005600     COPY TXNCOMW.                                                        
005700                                                                          
005800 LINKAGE SECTION.                                                         
005900********************                                                      
006000 01  WK-C-ADA-PARMS.                                                      
006100     05  ADA-IN.                                                          
006200         10  ADA-REVIEW-STATUS    PIC X(24).                              
006300     05  ADA-OUT.                                                         
006400         10  ADA-STATUS           PIC X(40).                              
006500                                                                          
006600 PROCEDURE DIVISION USING WK-C-ADA-PARMS.                                 
006700***************************************                                   
006800 MAIN-MODULE.                                                             
006900     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
007000        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
007100     GOBACK.                                                              
007200                                                                          
007300*-----------------------------------------------------------------        
007400 A000-PROCESS-CALLED-ROUTINE.                                             
007500                                                                          
007600     EVALUATE ADA-REVIEW-STATUS                                           
007700        WHEN "APPROVED"                                                   
007800        WHEN "AUTO_APPROVED"                                              
007900        WHEN "APPROVED_WITH_CONDITIONS"                                   
008000           MOVE "APPLIED" TO ADA-STATUS                                   
008100        WHEN OTHER                                                        
008200           MOVE "Cannot apply adjustment - review not approved"           
008300              TO ADA-STATUS                                               
008400     END-EVALUATE.                                                        
008500                                                                          
008600 A099-PROCESS-CALLED-ROUTINE-EX.                                          
008700     EXIT.                                                                
008800                                                                          
008900*-----------------------------------------------------------------        
009000*  END OF TXNVADA                                                         
009100*-----------------------------------------------------------------        
