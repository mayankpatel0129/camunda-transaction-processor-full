000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVMGR.                                                 
000500 AUTHOR.         TMPJP6.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   22 JAN 1994.                                             
000800 DATE-COMPILED.  22 JAN 1994.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - MANAGER APPROVAL STAGE, SECOND           
001200*               TIER OF THE ADJUSTMENT ESCALATION CHAIN (500 <            
001300*               ABS(AMOUNT) <= 4000). SELECTS AN APPROVER FROM            
001400*               THE SHARED MANAGER TABLE AND RETURNS A 3-WAY              
001500*               APPROVED/ESCALATED/REJECTED DECISION FROM THE             
001600*               APPROVAL PROBABILITY FORMULA. AN ESCALATED                
001700*               DECISION CONTINUES ON TO TXNVEXE.                         
001800*                                                                         
001900*=================================================================        
002000* HISTORY OF MODIFICATION:                                                
002100*=================================================================        
002200* MOD.#   INIT    DATE        DESCRIPTION                                 
002300* ------  ------   ----------                                             
002400* -------------------------------------                                   
002500* 7R1JP6  TMPJP6   22/01/1994  - INITIAL VERSION.                 7R1JP6  
002600* Y2K016  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K016  
002700* USED.                                                           Y2K016  
002800*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K016  
002900* 7R2AKM  AKUMAR   30/04/2003  - REPLACED THE RANDOM "ROLL AGAINST7R2AKM  
003000*                                PROBABILITY" STEP WITH A STRAIGHT7R2AKM  
003100*                                BANDED DECISION - RECON COULD NOT7R2AKM  
003200*                                REPRODUCE A RANDOM ROLL BATCH TO 7R2AKM  
003300*                                BATCH (E-REQ 22410).             7R2AKM  
003400* 7R3JP6  TMPJP6   22/01/2020  - BATCH RULES ENGINE 2020 Q1       7R3JP6  
003500* RELEASE                                                         7R3JP6  
003600*                                - E-REQUEST# 61140 - ADD         7R3JP6  
003700*                                ENTERPRISE                       7R3JP6  
003800*                                  CUSTOMER APPROVER LOOKUP AND   7R3JP6  
003900*                                  THE                            7R3JP6  
004000*                                  DESCRIPTION-KEYWORD PROBABILITY7R3JP6  
004100*                                  ADJUSTMENTS.                   7R3JP6  
004200*-----------------------------------------------------------------        
004300 EJECT                                                                    
004400**********************                                                    
004500 ENVIRONMENT DIVISION.                                                    
004600**********************                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-AS400.                                              
004900 OBJECT-COMPUTER. IBM-AS400.                                              
005000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
005100                  UPSI-0 IS UPSI-SWITCH-0                                 
005200                    ON  STATUS IS U0-ON                                   
005300                    OFF STATUS IS U0-OFF.                                 
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005700***************                                                           
005800 DATA DIVISION.                                                           
005900***************                                                           
006000 FILE SECTION.                                                            
006100 WORKING-STORAGE SECTION.                                                 
006200*************************                                                 
006300 01  FILLER                       PIC X(24) VALUE                         
006400     "** PROGRAM TXNVMGR **".                                             
006500                                                                          
006600 01  WK-C-COMMON.                                                         
006700     COPY TXNCOMW.                                                        
006800                                                                          
006900 01  WK-C-TXNAPRV.                                                        
007000     COPY TXNAPRV.                                                        
007100                                                                          
007200 01  WK-C-NAME-WORK.                                                      
007300     05  WK-NAME-UPPER            PIC X(40) VALUE SPACES.                 
007400                                                                          
007500        05  FILLER                   PIC X(04) VALUE SPACES.              
007600 01  WK-C-DESC-WORK.                                                      
007700     05  WK-DESC-UPPER            PIC X(80) VALUE SPACES.                 
007800                                                                          
007900        05  FILLER                   PIC X(04) VALUE SPACES.              
008000 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
008100                                                                          
008200 LINKAGE SECTION.                                                         
008300********************                                                      
008400 01  WK-C-MGR-PARMS.                                                      
008500     05  MGR-IN.                                                          
008600         10  MGR-AMOUNT              PIC S9(07)V99 COMP-3.                
008700         10  MGR-CUSTOMER-NAME       PIC X(40).                           
008800         10  MGR-DESCRIPTION         PIC X(80).                           
008900         10  MGR-REVIEW-STATUS       PIC X(24).                           
009000     05  MGR-OUT.                                                         
009100         10  MGR-APPROVER            PIC X(30).                           
009200         10  MGR-STATUS              PIC X(12).                           
009300         10  MGR-REASON              PIC X(60).                           
009400         10  MGR-REQUIRES-ESCALATION PIC X(01).                           
009500                                                                          
009600 PROCEDURE DIVISION USING WK-C-MGR-PARMS.                                 
009700***************************************                                   
009800 MAIN-MODULE.                                                             
009900     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010100     GOBACK.                                                              
010200                                                                          
010300*-----------------------------------------------------------------        
010400 A000-PROCESS-CALLED-ROUTINE.                                             
010500                                                                          
010600     MOVE "N"    TO MGR-REQUIRES-ESCALATION.                              
010700     MOVE SPACES TO MGR-REASON.                                           
010800     IF MGR-AMOUNT < ZERO                                                 
010900        COMPUTE WK-APRV-ABS-AMOUNT = MGR-AMOUNT * -1                      
011000     ELSE                                                                 
011100        MOVE MGR-AMOUNT TO WK-APRV-ABS-AMOUNT                             
011200     END-IF.                                                              
011300                                                                          
011400     PERFORM D000-ASSIGN-APPROVER THRU D099-ASSIGN-APPROVER-EX.           
011500     PERFORM D100-COMPUTE-PROBABILITY                                     
011600        THRU D199-COMPUTE-PROBABILITY-EX.                                 
011700                                                                          
011800     IF WK-APRV-PROBABILITY NOT < .60                                     
011900        MOVE "APPROVED" TO MGR-STATUS                                     
012000     ELSE                                                                 
012100        IF WK-APRV-PROBABILITY NOT < .40                                  
012200           MOVE "ESCALATED" TO MGR-STATUS                                 
012300           MOVE "Y"         TO MGR-REQUIRES-ESCALATION                    
012400        ELSE                                                              
012500           MOVE "REJECTED" TO MGR-STATUS                                  
012600           PERFORM D200-SET-REJECT-REASON                                 
012700              THRU D299-SET-REJECT-REASON-EX                              
012800        END-IF                                                            
012900     END-IF.                                                              
013000                                                                          
013100 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013200     EXIT.                                                                
013300                                                                          
013400*-----------------------------------------------------------------        
013500* APPROVER - AMOUNT BAND FIRST, THEN ENTERPRISE CUSTOMER LOOKUP,          
013600* ELSE DEFAULT TO OPERATIONS. NAMES PULLED FROM THE SHARED TABLE.         
013700*-----------------------------------------------------------------        
013800 D000-ASSIGN-APPROVER.                                                    
013900     IF WK-APRV-ABS-AMOUNT >= 4000.00                                     
014000        MOVE WK-APRV-MGR-NAME (1) TO MGR-APPROVER                         
014100        GO TO D099-ASSIGN-APPROVER-EX                                     
014200     END-IF.                                                              
014300                                                                          
014400     MOVE MGR-CUSTOMER-NAME TO WK-NAME-UPPER.                             
014500     INSPECT WK-NAME-UPPER CONVERTING                                     
014600        "abcdefghijklmnopqrstuvwxyz" TO                                   
014700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
014800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
014900     INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT                        
015000        FOR ALL "ENTERPRISE".                                             
015100     IF WK-N-HIT-COUNT > ZERO                                             
015200        MOVE WK-APRV-MGR-NAME (2) TO MGR-APPROVER                         
015300     ELSE                                                                 
015400        MOVE WK-APRV-MGR-NAME (3) TO MGR-APPROVER                         
015500     END-IF.                                                              
015600 D099-ASSIGN-APPROVER-EX.                                                 
015700     EXIT.                                                                
015800                                                                          
015900*-----------------------------------------------------------------        
016000* PROBABILITY FORMULA - BASE 0.75, CLAMP [0.15, 0.90]                     
016100*-----------------------------------------------------------------        
016200 D100-COMPUTE-PROBABILITY.                                                
016300     MOVE .75 TO WK-APRV-PROBABILITY.                                     
016400                                                                          
016500     IF WK-APRV-ABS-AMOUNT >= 4000.00                                     
016600        SUBTRACT .25 FROM WK-APRV-PROBABILITY                             
016700     ELSE                                                                 
016800        IF WK-APRV-ABS-AMOUNT >= 2000.00                                  
016900           SUBTRACT .15 FROM WK-APRV-PROBABILITY                          
017000        END-IF                                                            
017100     END-IF.                                                              
017200                                                                          
017300     IF MGR-REVIEW-STATUS = "FLAGGED"                                     
017400        SUBTRACT .2 FROM WK-APRV-PROBABILITY                              
017500     ELSE                                                                 
017600        IF MGR-REVIEW-STATUS = "APPROVED"                                 
017700           ADD .1 TO WK-APRV-PROBABILITY                                  
017800        END-IF                                                            
017900     END-IF.                                                              
018000                                                                          
018100     MOVE MGR-DESCRIPTION TO WK-DESC-UPPER.                               
018200     INSPECT WK-DESC-UPPER CONVERTING                                     
018300        "abcdefghijklmnopqrstuvwxyz" TO                                   
018400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
018500                                                                          
018600     MOVE ZERO TO WK-N-HIT-COUNT.                                         
018700     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
018800        FOR ALL "SYSTEM ERROR".                                           
018900     IF WK-N-HIT-COUNT = ZERO                                             
019000        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
019100           FOR ALL "TECHNICAL"                                            
019200     END-IF.                                                              
019300     IF WK-N-HIT-COUNT > ZERO                                             
019400        ADD .2 TO WK-APRV-PROBABILITY                                     
019500     END-IF.                                                              
019600                                                                          
019700     MOVE ZERO TO WK-N-HIT-COUNT.                                         
019800     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
019900        FOR ALL "CUSTOMER COMPLAINT".                                     
020000     IF WK-N-HIT-COUNT > ZERO                                             
020100        ADD .1 TO WK-APRV-PROBABILITY                                     
020200     END-IF.                                                              
020300                                                                          
020400     MOVE ZERO TO WK-N-HIT-COUNT.                                         
020500     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
020600        FOR ALL "PROMOTIONAL".                                            
020700     IF WK-N-HIT-COUNT = ZERO                                             
020800        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
020900           FOR ALL "MARKETING"                                            
021000     END-IF.                                                              
021100     IF WK-N-HIT-COUNT > ZERO                                             
021200        SUBTRACT .1 FROM WK-APRV-PROBABILITY                              
021300     END-IF.                                                              
021400                                                                          
021500     IF WK-APRV-PROBABILITY > .90                                         
021600        MOVE .90 TO WK-APRV-PROBABILITY                                   
021700     END-IF.                                                              
021800     IF WK-APRV-PROBABILITY < .15                                         
021900        MOVE .15 TO WK-APRV-PROBABILITY                                   
022000     END-IF.                                                              
022100 D199-COMPUTE-PROBABILITY-EX.                                             
022200     EXIT.                                                                
022300                                                                          
022400*-----------------------------------------------------------------        
022500* REJECTION REASON TEXT                                                   
022600*-----------------------------------------------------------------        
022700 D200-SET-REJECT-REASON.                                                  
022800     IF WK-APRV-ABS-AMOUNT >= 5000.00                                     
022900        MOVE "Amount exceeds manager approval authority"                  
023000           TO MGR-REASON                                                  
023100        GO TO D299-SET-REJECT-REASON-EX                                   
023200     END-IF.                                                              
023300                                                                          
023400     MOVE ZERO TO WK-N-HIT-COUNT.                                         
023500     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
023600        FOR ALL "PROMOTIONAL".                                            
023700     IF WK-N-HIT-COUNT > ZERO                                             
023800  MOVE "Promotional adjustments require additional justification"         
023900           TO MGR-REASON                                                  
024000        GO TO D299-SET-REJECT-REASON-EX                                   
024100     END-IF.                                                              
024200                                                                          
024300     MOVE ZERO TO WK-N-HIT-COUNT.                                         
024400     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
024500        FOR ALL "GOODWILL".                                               
024600     IF WK-N-HIT-COUNT > ZERO                                             
024700        MOVE "Goodwill gesture exceeds standard guidelines"               
024800           TO MGR-REASON                                                  
024900        GO TO D299-SET-REJECT-REASON-EX                                   
025000     END-IF.                                                              
025100                                                                          
025200     MOVE "Manager approval denied" TO MGR-REASON.                        
025300 D299-SET-REJECT-REASON-EX.                                               
025400     EXIT.                                                                
025500                                                                          
025600*-----------------------------------------------------------------        
025700*  END OF TXNVMGR                                                         
025800*-----------------------------------------------------------------        
