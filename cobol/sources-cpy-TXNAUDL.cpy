000100* TXNAUDL.cpybk                                                           
000200* HISTORY OF MODIFICATION:                                                
000300*=================================================================        
000400* TAG NAME DATE DESCRIPTION                                               
000500*-----------------------------------------------------------------        
000600* 6B2PLC TMPPLC 04/09/2021 - PCRMAPDLMC-733 AUDIT/ACTIVITY REPORT 6B2PLC  
000700*                          - Columnar layout per Ops sign-off,    6B2PLC  
000800*                          control                                6B2PLC  
000900*                            break on TXN-TYPE with sub/grand     6B2PLC  
001000*                            totals                               6B2PLC  
001100*-----------------------------------------------------------------        
001200 01  WK-AUDL.                                                             
001300     05  WK-AUDL-INPUT.                                                   
001400        10  WK-AUDL-TXN-TYPE      PIC X(12).                              
001500        10  WK-AUDL-AMOUNT        PIC S9(09)V99 COMP-3.                   
001600        10  WK-AUDL-COUNT         PIC 9(07) COMP-3.                       
001700     05  WK-AUDL-OUTPUT.                                                  
001800        10  WK-AUDL-LINE.                                                 
001900            15  AUDL-TXN-TYPE      PIC X(12).                             
002000            15  FILLER             PIC X(01).                             
002100            15  AUDL-REFERENCE     PIC X(20).                             
002200            15  FILLER             PIC X(01).                             
002300            15  AUDL-AMOUNT-ED     PIC -(9)9.99.                          
002400            15  FILLER             PIC X(01).                             
002500            15  AUDL-STATUS        PIC X(20).                             
002600            15  FILLER             PIC X(01).                             
002700            15  AUDL-RISK-SCORE    PIC ZZ9.                               
002800            15  FILLER             PIC X(01).                             
002900            15  AUDL-RISK-LEVEL    PIC X(08).                             
003000            15  FILLER             PIC X(01).                             
003100            15  AUDL-COMPLY-STAT   PIC X(20).                             
003200            15  FILLER             PIC X(01).                             
003300            15  AUDL-AUDIT-LEVEL   PIC X(08).                             
003400            15  FILLER             PIC X(21).                             
003500        10  WK-AUDL-LINE-R REDEFINES WK-AUDL-LINE.                        
003600            15  AUDL-TOTAL-LINE    PIC X(60).                             
003700            15  FILLER             PIC X(72).                             
003800        10  WK-AUDL-LINE-EDIT REDEFINES WK-AUDL-LINE.                     
003900            15  AUDL-SUBTOT-LIT    PIC X(02) VALUE "* ".                  
004000            15  AUDL-SUBTOT-TYPE   PIC X(12).                             
004100            15  AUDL-SUBTOT-MID    PIC X(08) VALUE " TOTAL: ".            
004200            15  AUDL-SUBTOT-CNT    PIC ZZZ,ZZ9.                           
004300            15  FILLER             PIC X(98).                             
