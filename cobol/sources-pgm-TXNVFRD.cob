000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVFRD.                                                 
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   14 MAR 1986.                                             
000800 DATE-COMPILED.  14 MAR 1986.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE FRAUD CHECK           
001200*               STAGE OF THE TRANSACTION RULES ENGINE BATCH. IT           
001300*               FLAGS EXACT/OVER-THRESHOLD SUSPICIOUS AMOUNTS AND         
001400*               HIGH-RISK MERCHANT LOCATIONS AND COMPUTES A BASE          
001500*               0-100 RISK SCORE FOR THE RISK ASSESSMENT STAGE.           
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 6A1RJT  RJTAN    14/03/1986  - INITIAL VERSION - EXACT-AMOUNT   6A1RJT  
002400* AND                                                             6A1RJT  
002500*                                LOCATION-KEYWORD FRAUD CHECKS    6A1RJT  
002600*                                ONLY.                            6A1RJT  
002700* 6A2SKR  SKRISH   09/11/1989  - ADD INTERNATIONAL/ONLINE LOCATION6A2SKR  
002800*                                RISK-SCORE BUMPS PER OPS REQUEST.6A2SKR  
002900* 6A3DLM  DLIM     22/06/1993  - AMOUNT-BAND RISK-SCORE TABLE NOW 6A3DLM  
003000*                                CAPPED AT 100 (WAS OVERFLOWING ON6A3DLM  
003100*                                SIX-FIGURE PURCHASE AMOUNTS).    6A3DLM  
003200* Y2K001  MWEE     18/09/1998  - YEAR 2000 READINESS REVIEW - ALL Y2K001  
003300*                                DATE FIELDS IN THIS PGM ARE      Y2K001  
003400*                                2-DIGIT                          Y2K001  
003500*                                YY WORK FIELDS ONLY, NO STORED   Y2K001  
003600*                                TRANSACTION DATES ARE COMPARED,  Y2K001  
003700*                                SO                               Y2K001  
003800*                                NO CODE CHANGE REQUIRED. SIGNED  Y2K001  
003900*                                OFF.                             Y2K001  
004000* Y2K002  MWEE     11/01/1999  - RECOMPILED UNDER Y2K PROJECT FOR Y2K002  
004100*                                BASELINE REFRESH, NO LOGIC       Y2K002  
004200*                                CHANGE.                          Y2K002  
004300* 6A4AKM  AKUMAR   30/04/2003  - DROPPED THE LEGACY "MAYBE FRAUD" 6A4AKM  
004400*                                RANDOM ROLL FOR AMOUNT >= 50000  6A4AKM  
004500*                                AND                              6A4AKM  
004600*                                FOR "HIGH RISK" LOCATIONS; BATCH 6A4AKM  
004700*                                RUN                              6A4AKM  
004800*                                MUST BE DETERMINISTIC/REPEATABLE 6A4AKM  
004900*                                FOR RECON (E-REQUEST 22410).     6A4AKM  
005000* 6A5JNG   JNG      19/02/2009  - RISK-SCORE JITTER (RANDOM 0-19) 6A5JNG  
005100*                                REMOVED FOR THE SAME REASON.     6A5JNG  
005200* 6B1RJM   ACNRJM   11/03/2019 - BATCH RULES ENGINE PHASE 1 -     6B1RJM  
005300* CALLED                                                          6B1RJM  
005400*                                FROM TXNDRIVR IN PLACE OF THE OLD6B1RJM  
005500*                                STAND-ALONE FRAUD BATCH JOB.     6B1RJM  
005600*-----------------------------------------------------------------        
005700 EJECT                                                                    
005800**********************                                                    
005900 ENVIRONMENT DIVISION.                                                    
006000**********************                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER. IBM-AS400.                                              
006300 OBJECT-COMPUTER. IBM-AS400.                                              
006400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
006500                  UPSI-0 IS UPSI-SWITCH-0                                 
006600                    ON  STATUS IS U0-ON                                   
006700                    OFF STATUS IS U0-OFF.                                 
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
007100***************                                                           
007200 DATA DIVISION.                                                           
007300***************                                                           
007400 FILE SECTION.                                                            
007500 WORKING-STORAGE SECTION.                                                 
007600*************************                                                 
007700 01  FILLER                       PIC X(24) VALUE                         
007800     "** PROGRAM TXNVFRD **".                                             
007900                                                                          
008000 01  WK-C-COMMON.                                                         
008100     COPY TXNCOMW.                                                        
008200                                                                          
008300 01  WK-C-KEYWORD-TAB.                                                    
008400     05  WK-KEY-HIGHRISK          PIC X(09) VALUE "HIGH RISK".            
008500     05  WK-KEY-INTL              PIC X(13) VALUE "INTERNATIONAL".        
008600     05  WK-KEY-ONLINE            PIC X(06) VALUE "ONLINE".               
008700                                                                          
008800        05  FILLER                   PIC X(04) VALUE SPACES.              
008900 01  WK-C-LOCATION-WORK.                                                  
009000     05  WK-LOC-UPPER             PIC X(40) VALUE SPACES.                 
009100     05  WK-LOC-UPPER-R REDEFINES WK-LOC-UPPER.                           
009200         10  WK-LOC-CHAR          PIC X(01) OCCURS 40 TIMES.              
009300                                                                          
009400        05  FILLER                   PIC X(04) VALUE SPACES.              
009500 01  WK-C-AMOUNT-WORK.                                                    
009600     05  WK-FRD-AMT-COMP3         PIC S9(09)V99 COMP-3 VALUE ZERO.        
009700     05  WK-FRD-AMT-DISPLAY REDEFINES WK-FRD-AMT-COMP3                    
009800                                  PIC S9(09)V99.                          
009900     05  WK-FRD-AMT-EDIT          PIC Z(08)9.99.                          
010000                                                                          
010100        05  FILLER                   PIC X(04) VALUE SPACES.              
010200 01  WK-N-SUBSCRIPT               PIC S9(03) COMP VALUE ZERO.             
010300 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
010400                                                                          
010500 LINKAGE SECTION.                                                         
010600********************                                                      
010700 01  WK-C-FRD-PARMS.                                                      
010800     05  FRD-IN.                                                          
010900         10  FRD-AMOUNT           PIC S9(09)V99 COMP-3.                   
011000         10  FRD-CARD-NUMBER      PIC X(19).                              
011100         10  FRD-VENDOR-LOCATION  PIC X(40).                              
011200     05  FRD-OUT.                                                         
011300         10  FRD-RISK-SCORE       PIC S9(03) COMP.                        
011400         10  FRD-STATUS           PIC X(14).                              
011500*                PASSED / FRAUD_DETECTED                                  
011600                                                                          
011700 PROCEDURE DIVISION USING WK-C-FRD-PARMS.                                 
011800***************************************                                   
011900 MAIN-MODULE.                                                             
012000     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
012100        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
012200     GOBACK.                                                              
012300                                                                          
012400*-----------------------------------------------------------------        
012500* RUN THE FRAUD CHECK FOR ONE TRANSACTION                                 
012600*-----------------------------------------------------------------        
012700 A000-PROCESS-CALLED-ROUTINE.                                             
012800                                                                          
012900     MOVE "PASSED"       TO FRD-STATUS.                                   
013000     MOVE ZERO           TO FRD-RISK-SCORE.                               
013100     MOVE FRD-AMOUNT     TO WK-FRD-AMT-COMP3.                             
013200                                                                          
013300* EXACT-AMOUNT FRAUD RULE - DETERMINISTIC, UNCHANGED SINCE 1986.          
013400     IF WK-FRD-AMT-DISPLAY = 15000.00                                     
013500        MOVE "FRAUD_DETECTED" TO FRD-STATUS                               
013600        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
013700     END-IF.                                                              
013800                                                                          
013900* AMOUNT >= 50000 AND "HIGH RISK" LOCATION RANDOM ROLLS WERE              
014000* REMOVED UNDER E-REQUEST 22410 (SEE HISTORY) - NEITHER HAS A             
014100* DETERMINISTIC SUBSTITUTE, SO NEITHER CAN FAIL THIS TRANSACTION.         
014200                                                                          
014300     MOVE FRD-VENDOR-LOCATION TO WK-LOC-UPPER.                            
014400     PERFORM B000-UPPERCASE-LOCATION                                      
014500        THRU B099-UPPERCASE-LOCATION-EX.                                  
014600                                                                          
014700     PERFORM D000-SCORE-AMOUNT-BAND                                       
014800        THRU D099-SCORE-AMOUNT-BAND-EX.                                   
014900                                                                          
015000     PERFORM D100-LOCATION-BUMP                                           
015100        THRU D199-LOCATION-BUMP-EX.                                       
015200                                                                          
015300     IF FRD-RISK-SCORE > 100                                              
015400        MOVE 100 TO FRD-RISK-SCORE                                        
015500     END-IF.                                                              
015600                                                                          
015700 A099-PROCESS-CALLED-ROUTINE-EX.                                          
015800     EXIT.                                                                
015900                                                                          
016000*-----------------------------------------------------------------        
016100* UPPERCASE THE MERCHANT LOCATION SO KEYWORD CHECKS ARE CASE-             
016200* INSENSITIVE (TEXT MAY ARRIVE MIXED CASE FROM THE FRONT END).            
016300*-----------------------------------------------------------------        
016400 B000-UPPERCASE-LOCATION.                                                 
016500     INSPECT WK-LOC-UPPER CONVERTING                                      
016600        "abcdefghijklmnopqrstuvwxyz" TO                                   
016700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
016800 B099-UPPERCASE-LOCATION-EX.                                              
016900     EXIT.                                                                
017000                                                                          
017100*-----------------------------------------------------------------        
017200* BASE RISK SCORE BY AMOUNT BAND - CAPPED AT 100                          
017300*-----------------------------------------------------------------        
017400 D000-SCORE-AMOUNT-BAND.                                                  
017500     IF WK-FRD-AMT-DISPLAY >= 10000                                       
017600        ADD 30 TO FRD-RISK-SCORE                                          
017700     ELSE                                                                 
017800        IF WK-FRD-AMT-DISPLAY >= 5000                                     
017900           ADD 20 TO FRD-RISK-SCORE                                       
018000        ELSE                                                              
018100           IF WK-FRD-AMT-DISPLAY >= 1000                                  
018200              ADD 10 TO FRD-RISK-SCORE                                    
018300           END-IF                                                         
018400        END-IF                                                            
018500     END-IF.                                                              
018600 D099-SCORE-AMOUNT-BAND-EX.                                               
018700     EXIT.                                                                
018800                                                                          
018900*-----------------------------------------------------------------        
019000* LOCATION KEYWORD BUMPS - "INTERNATIONAL" +15, "ONLINE" +5               
019100* (KEYWORDS MAY APPEAR ANYWHERE IN THE FREE-TEXT LOCATION FIELD,          
019200* SO WE TALLY OCCURRENCES RATHER THAN COMPARE THE WHOLE FIELD.)           
019300*-----------------------------------------------------------------        
019400 D100-LOCATION-BUMP.                                                      
019500     MOVE ZERO TO WK-N-HIT-COUNT.                                         
019600     INSPECT WK-LOC-UPPER TALLYING WK-N-HIT-COUNT                         
019700        FOR ALL "INTERNATIONAL".                                          
019800     IF WK-N-HIT-COUNT > ZERO                                             
019900        ADD 15 TO FRD-RISK-SCORE                                          
020000     END-IF.                                                              
020100     MOVE ZERO TO WK-N-HIT-COUNT.                                         
020200     INSPECT WK-LOC-UPPER TALLYING WK-N-HIT-COUNT                         
020300        FOR ALL "ONLINE".                                                 
020400     IF WK-N-HIT-COUNT > ZERO                                             
020500        ADD 5 TO FRD-RISK-SCORE                                           
020600     END-IF.                                                              
020700 D199-LOCATION-BUMP-EX.                                                   
020800     EXIT.                                                                
020900                                                                          
021000*-----------------------------------------------------------------        
021100*  END OF TXNVFRD                                                         
021200*-----------------------------------------------------------------        
