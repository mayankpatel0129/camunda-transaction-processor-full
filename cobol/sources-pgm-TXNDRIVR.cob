000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNDRIVR.                                                
000500 AUTHOR.         ACNRJM.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   14 MAR 1994.                                             
000800 DATE-COMPILED.  14 MAR 1994.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  MAIN DRIVER - TRANSACTION RULES ENGINE BATCH              
001200*SUITE.                                                                   
001300*               READS TRANSACTIONS-IN (ONE PHYSICAL RECORD LAYOUT,        
001400*               FIVE REDEFINED VIEWS KEYED BY THE FIRST 12 BYTES),        
001500*               ROUTES EACH TRANSACTION THROUGH THE TASK-FLOW OF          
001600*               CALLED ROUTINES FOR ITS TYPE/AMOUNT BAND, WRITES          
001700*               ONE DECISIONS-OUT ROW PER TRANSACTION IN INPUT            
001800*               ORDER, THEN - ONCE THE WHOLE FILE HAS BEEN READ -         
001900*               PRODUCES THE AUDIT-REPORT-OUT COLUMNAR REPORT WITH        
002000*               CONTROL-BREAK SUB/GRAND TOTALS BY TXN-TYPE. INPUT         
002100*               IS REQUIRED TO ARRIVE GROUPED BY TXN-TYPE (OPS            
002200*               SORTS/EXTRACTS IT THAT WAY UPSTREAM) SO THE BREAK         
002300*               LOGIC IN SECTION C NEEDS NO SORT STEP OF ITS OWN.         
002400*                                                                         
002500*=================================================================        
002600* HISTORY OF MODIFICATION:                                                
002700*=================================================================        
002800* MOD.#   INIT    DATE        DESCRIPTION                                 
002900* ------  ------   ----------                                             
003000* -------------------------------------                                   
003100* 4D1RJM  ACNRJM   14/03/1994  - INITIAL VERSION - ONLINE DISPATCH4D1RJM  
003200*                                OF THE ADJUSTMENT APPROVAL CHAIN 4D1RJM  
003300*                                ONLY                             4D1RJM  
003400*                                (SUPERVISOR/MANAGER/EXECUTIVE)   4D1RJM  
003500*                                OFF THE TELLER TRANSACTION QUEUE.4D1RJM  
003600* Y2K021  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES USEDY2K021  
003700*                                EXCEPT WK-C-RUN-DATE (SEE TXNCOMWY2K021  
003800*                                CENTURY-WINDOW FIX). NO FURTHER  Y2K021  
003900*                                CHANGE REQUIRED HERE. SIGNED OFF.Y2K021  
004000* 6B1RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     6B1RJM  
004100*                                E-REQUEST# 58811 - REBUILT AS A  6B1RJM  
004200*                                BATCH FILE DRIVER (WAS           6B1RJM  
004300*                                ONLINE-ONLY)                     6B1RJM  
004400*                                COVERING PURCHASE/PAYMENT/       6B1RJM  
004500*                                ADJUSTMENT FLOWS AND THE         6B1RJM  
004600*                                DECISIONS-                       6B1RJM  
004700*                                OUT FILE.                        6B1RJM  
004800* 6B2PLC  ACNPLC   04/09/2021  - BATCH RULES ENGINE PHASE 2 -     6B2PLC  
004900*                                E-REQUEST# 58812 - ADD REFUND AND6B2PLC  
005000*                                CHARGEBACK FLOWS, AUTOREVIEW FAST6B2PLC  
005100*                                TRACK FOR SMALL ADJUSTMENTS, AND 6B2PLC  
005200*                                THE AUDIT-REPORT-OUT             6B2PLC  
005300*                                CONTROL-BREAK                    6B2PLC  
005400*                                REPORT (PCRMAPDLMC-733).         6B2PLC  
005500* 6B3TMH  ACNTMH   17/02/2023  - GEBNG RULES REFRESH R3 -         6B3TMH  
005600*                                PCRMAPDLMC-911 - WIDENED         6B3TMH  
005700*                                DEC-REASON                       6B3TMH  
005800*                                (SEE TXNDECN) AND MOVED THE      6B3TMH  
005900*                                REPORT                           6B3TMH  
006000*                                LINE BUILD INTO TXNVAUD SO THIS  6B3TMH  
006100*                                PROGRAM NO LONGER LAYS OUT REPORT6B3TMH  
006200*                                COLUMNS TWICE.                   6B3TMH  
006300* 6B4TMH  ACNTMH   02/06/2023  - PCRMAPDLMC-940 - MANAGER         6B4TMH  
006400* ESCALATION                                                      6B4TMH  
006500*                                NOW ALWAYS CONTINUES TO EXECUTIVE6B4TMH  
006600*                                APPROVAL EVEN WHEN THE 500-4000  6B4TMH  
006700*                                BAND'S OWN TASK-FLOW DOES NOT    6B4TMH  
006800*                                LIST                             6B4TMH  
006900*                                EXECUTIVEAPPROVAL - RECON FOUND A6B4TMH  
007000*                                BATCH OF ESCALATED ADJUSTMENTS   6B4TMH  
007100*                                BEING APPLIED WITHOUT EXECUTIVE  6B4TMH  
007200*                                SIGN-OFF.                        6B4TMH  
007300*-----------------------------------------------------------------        
007400 EJECT                                                                    
007500**********************                                                    
007600 ENVIRONMENT DIVISION.                                                    
007700**********************                                                    
007800 CONFIGURATION SECTION.                                                   
007900 SOURCE-COMPUTER. IBM-AS400.                                              
008000 OBJECT-COMPUTER. IBM-AS400.                                              
008100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
008200                  UPSI-0 IS UPSI-SWITCH-0                                 
008300                    ON  STATUS IS U0-ON                                   
008400                    OFF STATUS IS U0-OFF.                                 
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700     SELECT TRANSACTIONS-IN  ASSIGN TO DATABASE-TRANSIN                   
008800         ORGANIZATION IS SEQUENTIAL                                       
008900         FILE STATUS IS WK-C-FILE-STATUS.                                 
009000     SELECT DECISIONS-OUT    ASSIGN TO DATABASE-DECOUT                    
009100         ORGANIZATION IS SEQUENTIAL                                       
009200         FILE STATUS IS WK-C-FILE-STATUS.                                 
009300     SELECT AUDIT-REPORT-OUT ASSIGN TO DATABASE-AUDTOUT                   
009400         ORGANIZATION IS SEQUENTIAL                                       
009500         FILE STATUS IS WK-C-FILE-STATUS.                                 
009600***************                                                           
009700 DATA DIVISION.                                                           
009800***************                                                           
009900 FILE SECTION.                                                            
010000*                                                                         
010100 FD  TRANSACTIONS-IN                                                      
010200     LABEL RECORDS ARE OMITTED                                            
010300     DATA RECORD IS FD-TXN-IN-LAYOUT.                                     
010400 01  FD-TXN-IN-LAYOUT.                                                    
010500     COPY TXNINPT.                                                        
010600*                                                                         
010700 FD  DECISIONS-OUT                                                        
010800     LABEL RECORDS ARE OMITTED                                            
010900     DATA RECORD IS FD-TXN-DEC-LAYOUT.                                    
011000 01  FD-TXN-DEC-LAYOUT.                                                   
011100     COPY TXNDECN.                                                        
011200*                                                                         
011300 FD  AUDIT-REPORT-OUT                                                     
011400     LABEL RECORDS ARE OMITTED                                            
011500     DATA RECORD IS FD-AUD-REPORT-LINE.                                   
011600 01  FD-AUD-REPORT-LINE             PIC X(132).                           
011700                                                                          
011800 WORKING-STORAGE SECTION.                                                 
011900*************************                                                 
012000 01  FILLER                       PIC X(24) VALUE                         
012100     "** PROGRAM TXNDRIVR **".                                            
012200                                                                          
012300 01  WK-C-COMMON.                                                         
012400     COPY TXNCOMW.                                                        
012500                                                                          
012600 01  WK-AUDL.                                                             
012700     COPY TXNAUDL.                                                        
012800                                                                          
012900*-----------------------------------------------------------------        
013000* REPORT-LINE BUFFER - "SIZED TO THE BATCH" PER PCRMAPDLMC-733 OPS        
013100* SIGN-OFF (2000-ROW CEILING AGREED WITH SCHEDULING - SEE                 
013200* E-REQUEST                                                               
013300* 58812 COMMENTS). HOLDS THE AUDIT-REPORT-OUT DETAIL LINE PLUS THE        
013400* RAW TYPE/AMOUNT NEEDED FOR THE CONTROL-BREAK ARITHMETIC SINCE           
013500* THE                                                                     
013600* LINE ITSELF CARRIES ONLY THE EDITED (NON-ADDABLE) AMOUNT.               
013700*-----------------------------------------------------------------        
013800 01  WK-RPT-TABLE.                                                        
013900     05  WK-RPT-COUNT             PIC S9(04) COMP VALUE ZERO.             
014000     05  WK-RPT-ENTRY OCCURS 2000 TIMES                                   
014100           INDEXED BY WK-RPT-IDX.                                         
014200         10  WK-RPT-TXN-TYPE      PIC X(12).                              
014300         10  WK-RPT-AMOUNT        PIC S9(09)V99 COMP-3.                   
014400         10  WK-RPT-LINE          PIC X(132).                             
014500         10  FILLER               PIC X(04).                              
014600                                                                          
014700*-----------------------------------------------------------------        
014800* CONTROL-BREAK WORK AREAS FOR SECTION C                                  
014900*-----------------------------------------------------------------        
015000 01  WK-C-BREAK-WORK.                                                     
015100     05  WK-C-BRK-TYPE            PIC X(12) VALUE SPACES.                 
015200     05  WK-C-BRK-FIRST-SW        PIC X(01) VALUE "Y".                    
015300     05  WK-N-BRK-COUNT           PIC 9(07) COMP-3 VALUE ZERO.            
015400     05  WK-N-BRK-AMOUNT          PIC S9(09)V99 COMP-3 VALUE ZERO.        
015500     05  WK-N-GRAND-COUNT         PIC 9(07) COMP-3 VALUE ZERO.            
015600     05  WK-N-GRAND-AMOUNT        PIC S9(09)V99 COMP-3 VALUE ZERO.        
015700     05  WK-C-GRAND-LINE          PIC X(60) VALUE SPACES.                 
015800     05  WK-N-RPT-PTR             PIC S9(04) COMP VALUE 1.                
015900     05  FILLER                   PIC X(06) VALUE SPACES.                 
016000                                                                          
016100*-----------------------------------------------------------------        
016200* PER-TRANSACTION RESULT CARRIERS - RESET AT THE TOP OF B010 FOR          
016300* EVERY RECORD. THESE FEED DECISIONS-OUT AND THE AUD-IN GROUP.            
016400*-----------------------------------------------------------------        
016500 01  WK-C-RESULT-WORK.                                                    
016600     05  WK-C-FINAL-STATUS        PIC X(20) VALUE SPACES.                 
016700     05  WK-C-FINAL-REASON        PIC X(60) VALUE SPACES.                 
016800     05  WK-C-RISK-SCORE          PIC S9(03) COMP VALUE ZERO.             
016900     05  WK-C-RISK-LEVEL          PIC X(08) VALUE SPACES.                 
017000     05  WK-C-COMPLY-STATUS       PIC X(20) VALUE SPACES.                 
017100     05  WK-C-REVIEW-STATUS-FINAL PIC X(24) VALUE SPACES.                 
017200     05  WK-C-REJECTED-SW         PIC X(01) VALUE "N".                    
017300         88  WK-C-TXN-REJECTED            VALUE "Y".                      
017400         88  WK-C-TXN-NOT-REJECTED        VALUE "N".                      
017500     05  WK-C-SUP-RAN             PIC X(01) VALUE "N".                    
017600     05  WK-C-SUP-NAME            PIC X(30) VALUE SPACES.                 
017700     05  WK-C-SUP-STATUS          PIC X(12) VALUE SPACES.                 
017800     05  WK-C-MGR-RAN             PIC X(01) VALUE "N".                    
017900     05  WK-C-MGR-NAME            PIC X(30) VALUE SPACES.                 
018000     05  WK-C-MGR-STATUS          PIC X(12) VALUE SPACES.                 
018100     05  WK-C-EXE-RAN             PIC X(01) VALUE "N".                    
018200     05  WK-C-EXE-NAME            PIC X(30) VALUE SPACES.                 
018300     05  WK-C-EXE-STATUS          PIC X(12) VALUE SPACES.                 
018400*    THE FIVE TXN-IN REDEFINES DO NOT AGREE ON THE OFFSET/SIZE OF         
018500*    THE REFERENCE-NUMBER AND AMOUNT FIELDS (ADJUSTMENT/REFUND RUN        
018600*    A SMALLER PACKED AMOUNT THAN PURCHASE/PAYMENT/CHARGEBACK, AND        
018700*    CHARGEBACK HAS NO REFERENCE FIELD AT ALL) SO EACH FLOW LOADS         
018800*    ITS OWN VALUES IN HERE BEFORE THE COMMON NOTIFICATION/AUDIT/         
018900*    WRITE STAGES RUN.                                                    
019000     05  WK-C-TXN-REF             PIC X(20) VALUE SPACES.                 
019100     05  WK-C-TXN-AMT             PIC S9(09)V99 COMP-3 VALUE ZERO.        
019200     05  FILLER                   PIC X(06) VALUE SPACES.                 
019300                                                                          
019400 01  WK-N-ADJ-ABS                 PIC S9(07)V99 COMP-3 VALUE ZERO.        
019500                                                                          
019600*-----------------------------------------------------------------        
019700* LOCAL COPIES OF EVERY CALLED ROUTINE'S LINKAGE RECORD. DECLARED         
019800* HERE - NOT IN A SHARED COPYBOOK - SO EACH CALL-USING MATCHES ITS        
019900* OWN SUBPROGRAM'S LINKAGE SECTION FIELD FOR FIELD (HOUSE                 
020000* STANDARD,                                                               
020100* SEE TRFVLMT FOR THE SAME PATTERN).                                      
020200*-----------------------------------------------------------------        
020300 01  WK-C-FRD-PARMS.                                                      
020400     05  FRD-IN.                                                          
020500         10  FRD-AMOUNT               PIC S9(09)V99 COMP-3.               
020600         10  FRD-CARD-NUMBER          PIC X(19).                          
020700         10  FRD-VENDOR-LOCATION      PIC X(40).                          
020800     05  FRD-OUT.                                                         
020900         10  FRD-RISK-SCORE           PIC S9(03) COMP.                    
021000         10  FRD-STATUS               PIC X(14).                          
021100                                                                          
021200 01  WK-C-RSK-PARMS.                                                      
021300     05  RSK-IN.                                                          
021400         10  RSK-PRIOR-SCORE          PIC S9(03) COMP.                    
021500         10  RSK-AMOUNT               PIC S9(09)V99 COMP-3.               
021600         10  RSK-CUSTOMER-NAME        PIC X(40).                          
021700         10  RSK-MERCHANT-CATEGORY    PIC X(20).                          
021800     05  RSK-OUT.                                                         
021900         10  RSK-COMP-SCORE           PIC S9(03) COMP.                    
022000         10  RSK-LEVEL                PIC X(08).                          
022100         10  RSK-STATUS               PIC X(14).                          
022200         10  RSK-REQUIRES-REVIEW      PIC X(01).                          
022300         10  RSK-ENHANCED-MONITOR     PIC X(01).                          
022400                                                                          
022500 01  WK-C-PAU-PARMS.                                                      
022600     05  PAU-IN.                                                          
022700         10  PAU-AMOUNT               PIC S9(09)V99 COMP-3.               
022800         10  PAU-CARD-TYPE            PIC X(10).                          
022900     05  PAU-OUT.                                                         
023000         10  PAU-AUTHORIZED           PIC X(01).                          
023100         10  PAU-STATUS               PIC X(14).                          
023200                                                                          
023300 01  WK-C-PST-PARMS.                                                      
023400     05  PST-IN.                                                          
023500         10  PST-AUTHORIZED           PIC X(01).                          
023600     05  PST-OUT.                                                         
023700         10  PST-STATUS               PIC X(24).                          
023800                                                                          
023900 01  WK-C-CMP-PARMS.                                                      
024000     05  CMP-IN.                                                          
024100         10  CMP-AMOUNT               PIC S9(09)V99 COMP-3.               
024200         10  CMP-TXN-TYPE             PIC X(12).                          
024300         10  CMP-CUSTOMER-NAME        PIC X(40).                          
024400         10  CMP-RISK-LEVEL           PIC X(08).                          
024500         10  CMP-RISK-SCORE           PIC S9(03) COMP.                    
024600     05  CMP-OUT.                                                         
024700         10  CMP-AML-STATUS           PIC X(10).                          
024800         10  CMP-KYC-STATUS           PIC X(12).                          
024900         10  CMP-SANCTIONS-STATUS     PIC X(12).                          
025000         10  CMP-SCORE                PIC S9(03) COMP.                    
025100         10  CMP-STATUS               PIC X(20).                          
025200         10  CMP-REQUIRES-REPORT      PIC X(01).                          
025300                                                                          
025400 01  WK-C-PVL-PARMS.                                                      
025500     05  PVL-IN.                                                          
025600         10  PVL-ACCT-STATUS          PIC X(10).                          
025700         10  PVL-CUST-NAME            PIC X(40).                          
025800         10  PVL-BANK-NAME            PIC X(40).                          
025900         10  PVL-ROUTING-NUMBER       PIC X(09).                          
026000         10  PVL-AMOUNT               PIC S9(09)V99 COMP-3.               
026100         10  PVL-MIN-PAYMENT-DUE      PIC S9(09)V99 COMP-3.               
026200     05  PVL-OUT.                                                         
026300         10  PVL-RESULT               PIC X(01).                          
026400         10  PVL-STATUS               PIC X(30).                          
026500                                                                          
026600 01  WK-C-PPO-PARMS.                                                      
026700     05  PPO-IN.                                                          
026800         10  PPO-VALIDATION-RESULT    PIC X(01).                          
026900         10  PPO-CURRENT-BALANCE      PIC S9(09)V99 COMP-3.               
027000         10  PPO-AMOUNT               PIC S9(09)V99 COMP-3.               
027100     05  PPO-OUT.                                                         
027200         10  PPO-NEW-BALANCE          PIC S9(09)V99 COMP-3.               
027300         10  PPO-STATUS               PIC X(24).                          
027400                                                                          
027500 01  WK-C-ADR-PARMS.                                                      
027600     05  ADR-IN.                                                          
027700         10  ADR-AMOUNT               PIC S9(07)V99 COMP-3.               
027800         10  ADR-DESCRIPTION          PIC X(80).                          
027900     05  ADR-OUT.                                                         
028000         10  ADR-STATUS               PIC X(22).                          
028100                                                                          
028200 01  WK-C-AUR-PARMS.                                                      
028300     05  AUR-IN.                                                          
028400         10  AUR-AMOUNT               PIC S9(07)V99 COMP-3.               
028500         10  AUR-CUSTOMER-NAME        PIC X(40).                          
028600         10  AUR-DESCRIPTION          PIC X(80).                          
028700     05  AUR-OUT.                                                         
028800         10  AUR-SCORE                PIC S9(03) COMP.                    
028900         10  AUR-STATUS               PIC X(24).                          
029000         10  AUR-PRIORITY             PIC X(06).                          
029100                                                                          
029200 01  WK-C-SUP-PARMS.                                                      
029300     05  SUP-IN.                                                          
029400         10  SUP-AMOUNT               PIC S9(07)V99 COMP-3.               
029500         10  SUP-REVIEW-STATUS        PIC X(24).                          
029600         10  SUP-DESCRIPTION          PIC X(80).                          
029700     05  SUP-OUT.                                                         
029800         10  SUP-APPROVER             PIC X(30).                          
029900         10  SUP-STATUS               PIC X(12).                          
030000         10  SUP-REASON               PIC X(60).                          
030100                                                                          
030200 01  WK-C-MGR-PARMS.                                                      
030300     05  MGR-IN.                                                          
030400         10  MGR-AMOUNT               PIC S9(07)V99 COMP-3.               
030500         10  MGR-CUSTOMER-NAME        PIC X(40).                          
030600         10  MGR-DESCRIPTION          PIC X(80).                          
030700         10  MGR-REVIEW-STATUS        PIC X(24).                          
030800     05  MGR-OUT.                                                         
030900         10  MGR-APPROVER             PIC X(30).                          
031000         10  MGR-STATUS               PIC X(12).                          
031100         10  MGR-REASON               PIC X(60).                          
031200         10  MGR-REQUIRES-ESCALATION  PIC X(01).                          
031300                                                                          
031400 01  WK-C-EXE-PARMS.                                                      
031500     05  EXE-IN.                                                          
031600         10  EXE-AMOUNT               PIC S9(07)V99 COMP-3.               
031700         10  EXE-CUSTOMER-NAME        PIC X(40).                          
031800         10  EXE-DESCRIPTION          PIC X(80).                          
031900     05  EXE-OUT.                                                         
032000         10  EXE-APPROVER             PIC X(30).                          
032100         10  EXE-STATUS               PIC X(12).                          
032200         10  EXE-REASON               PIC X(60).                          
032300         10  EXE-REQUIRES-ADDL-REVIEW PIC X(01).                          
032400         10  EXE-ADDL-REVIEW-TYPE     PIC X(16).                          
032500                                                                          
032600 01  WK-C-ADA-PARMS.                                                      
032700     05  ADA-IN.                                                          
032800         10  ADA-REVIEW-STATUS        PIC X(24).                          
032900     05  ADA-OUT.                                                         
033000         10  ADA-STATUS               PIC X(40).                          
033100                                                                          
033200 01  WK-C-RFV-PARMS.                                                      
033300     05  RFV-IN.                                                          
033400         10  RFV-ORIGINAL-TXN-ID      PIC X(20).                          
033500         10  RFV-REASON               PIC X(60).                          
033600         10  RFV-AMOUNT               PIC S9(07)V99 COMP-3.               
033700     05  RFV-OUT.                                                         
033800         10  RFV-STATUS               PIC X(14).                          
033900         10  RFV-REASON-TEXT          PIC X(40).                          
034000                                                                          
034100 01  WK-C-RFP-PARMS.                                                      
034200     05  RFP-IN.                                                          
034300         10  RFP-VALIDATION-STATUS    PIC X(14).                          
034400         10  RFP-AMOUNT               PIC S9(07)V99 COMP-3.               
034500     05  RFP-OUT.                                                         
034600         10  RFP-STATUS               PIC X(20).                          
034700         10  RFP-LARGE-REFUND-FLAG    PIC X(01).                          
034800                                                                          
034900 01  WK-C-CBI-PARMS.                                                      
035000     05  CBI-IN.                                                          
035100         10  CBI-CODE                 PIC X(04).                          
035200         10  CBI-LIABILITY-SHIFT      PIC X(01).                          
035300         10  CBI-AMOUNT               PIC S9(09)V99 COMP-3.               
035400         10  CBI-REASON               PIC X(60).                          
035500     05  CBI-OUT.                                                         
035600         10  CBI-FINDINGS             PIC X(60).                          
035700         10  CBI-RECOMMENDATION       PIC X(14).                          
035800         10  CBI-STATUS               PIC X(14).                          
035900                                                                          
036000 01  WK-C-CBD-PARMS.                                                      
036100     05  CBD-IN.                                                          
036200         10  CBD-INVESTIGATION-STATUS PIC X(14).                          
036300         10  CBD-RECOMMENDATION       PIC X(14).                          
036400         10  CBD-CODE                 PIC X(04).                          
036500     05  CBD-OUT.                                                         
036600         10  CBD-STATUS               PIC X(24).                          
036700         10  CBD-EVIDENCE             PIC X(60).                          
036800         10  CBD-DEADLINE             PIC 9(08).                          
036900                                                                          
037000 01  WK-C-NOT-PARMS.                                                      
037100     05  NOT-IN.                                                          
037200         10  NOT-TXN-TYPE             PIC X(12).                          
037300         10  NOT-AMOUNT               PIC S9(09)V99 COMP-3.               
037400         10  NOT-RISK-LEVEL           PIC X(08).                          
037500     05  NOT-OUT.                                                         
037600         10  NOT-SEND-CUSTOMER        PIC X(01).                          
037700         10  NOT-SEND-MERCHANT        PIC X(01).                          
037800         10  NOT-SEND-COMPLIANCE      PIC X(01).                          
037900         10  NOT-SEND-MANAGEMENT      PIC X(01).                          
038000         10  NOT-STATUS               PIC X(10).                          
038100                                                                          
038200 01  WK-C-AUD-PARMS.                                                      
038300     05  AUD-IN.                                                          
038400         10  AUD-TXN-TYPE             PIC X(12).                          
038500         10  AUD-REFERENCE-NUMBER     PIC X(20).                          
038600         10  AUD-AMOUNT               PIC S9(09)V99 COMP-3.               
038700         10  AUD-FINAL-STATUS         PIC X(20).                          
038800         10  AUD-RISK-SCORE           PIC S9(03) COMP.                    
038900         10  AUD-RISK-LEVEL           PIC X(08).                          
039000         10  AUD-COMPLIANCE-STATUS    PIC X(20).                          
039100         10  AUD-SUP-RAN              PIC X(01).                          
039200         10  AUD-SUP-NAME             PIC X(30).                          
039300         10  AUD-SUP-STATUS           PIC X(12).                          
039400         10  AUD-MGR-RAN              PIC X(01).                          
039500         10  AUD-MGR-NAME             PIC X(30).                          
039600         10  AUD-MGR-STATUS           PIC X(12).                          
039700         10  AUD-EXE-RAN              PIC X(01).                          
039800         10  AUD-EXE-NAME             PIC X(30).                          
039900         10  AUD-EXE-STATUS           PIC X(12).                          
040000     05  AUD-OUT.                                                         
040100         10  AUD-AUDIT-LEVEL          PIC X(08).                          
040200         10  AUD-RETENTION-PERIOD     PIC S9(02) COMP.                    
040300         10  AUD-APPROVAL-CHAIN       PIC X(132).                         
040400         10  AUD-REPORT-LINE          PIC X(132).                         
040500                                                                          
040600 PROCEDURE DIVISION.                                                      
040700***************************************                                   
040800 MAIN-MODULE.                                                             
040900     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.                     
041000     PERFORM B000-PROCESS-TRANSACTIONS                                    
041100        THRU B099-PROCESS-TRANSACTIONS-EX.                                
041200     PERFORM C000-PRODUCE-AUDIT-REPORT                                    
041300        THRU C099-PRODUCE-AUDIT-REPORT-EX.                                
041400     PERFORM A100-TERMINATE THRU A199-TERMINATE-EX.                       
041500     GOBACK.                                                              
041600                                                                          
041700*-----------------------------------------------------------------        
041800 A000-INITIALIZE.                                                         
041900     OPEN INPUT  TRANSACTIONS-IN.                                         
042000     OPEN OUTPUT DECISIONS-OUT.                                           
042100     OPEN OUTPUT AUDIT-REPORT-OUT.                                        
042200     MOVE "N" TO WK-C-EOF-SW.                                             
042300     MOVE ZERO TO WK-RPT-COUNT.                                           
042400     PERFORM B900-READ-NEXT THRU B999-READ-NEXT-EX.                       
042500 A099-INITIALIZE-EX.                                                      
042600     EXIT.                                                                
042700                                                                          
042800*-----------------------------------------------------------------        
042900 A100-TERMINATE.                                                          
043000     CLOSE TRANSACTIONS-IN.                                               
043100     CLOSE DECISIONS-OUT.                                                 
043200     CLOSE AUDIT-REPORT-OUT.                                              
043300 A199-TERMINATE-EX.                                                       
043400     EXIT.                                                                
043500                                                                          
043600*=================================================================        
043700* SECTION B - ONE PASS OVER TRANSACTIONS-IN. DISPATCH EACH RECORD         
043800* THROUGH ITS TASK-FLOW, WRITE DECISIONS-OUT IN INPUT ORDER, AND          
043900* BUFFER THE AUDIT-REPORT-OUT DETAIL LINE FOR SECTION C.                  
044000*=================================================================        
044100 B000-PROCESS-TRANSACTIONS.                                               
044200     PERFORM B010-PROCESS-ONE-RECORD THRU                                 
044300     B019-PROCESS-ONE-RECORD-EX                                           
044400        UNTIL WK-C-EOF-YES.                                               
044500 B099-PROCESS-TRANSACTIONS-EX.                                            
044600     EXIT.                                                                
044700                                                                          
044800*-----------------------------------------------------------------        
044900 B010-PROCESS-ONE-RECORD.                                                 
045000     PERFORM B020-RESET-RESULT-WORK THRU                                  
045100     B029-RESET-RESULT-WORK-EX.                                           
045200                                                                          
045300     EVALUATE TXN-TYPE                                                    
045400        WHEN "Purchase"                                                   
045500           PERFORM B100-PURCHASE-FLOW THRU B199-PURCHASE-FLOW-EX          
045600        WHEN "Payment"                                                    
045700           PERFORM B200-PAYMENT-FLOW THRU B299-PAYMENT-FLOW-EX            
045800        WHEN "Adjustment"                                                 
045900           PERFORM B300-ADJUSTMENT-FLOW                                   
046000              THRU B399-ADJUSTMENT-FLOW-EX                                
046100        WHEN "Refund"                                                     
046200           PERFORM B400-REFUND-FLOW THRU B499-REFUND-FLOW-EX              
046300        WHEN "Chargeback"                                                 
046400           PERFORM B500-CHARGEBACK-FLOW                                   
046500              THRU B599-CHARGEBACK-FLOW-EX                                
046600        WHEN OTHER                                                        
046700           MOVE "REJECTED" TO WK-C-FINAL-STATUS                           
046800           MOVE "Unrecognized transaction type on input"                  
046900              TO WK-C-FINAL-REASON                                        
047000           SET WK-C-TXN-REJECTED TO TRUE                                  
047100     END-EVALUATE.                                                        
047200                                                                          
047300     PERFORM B700-NOTIFICATION-STAGE THRU                                 
047400     B799-NOTIFICATION-STAGE-EX.                                          
047500     PERFORM B800-AUDIT-TRAIL-STAGE   THRU                                
047600     B899-AUDIT-TRAIL-STAGE-EX.                                           
047700     PERFORM B900-WRITE-OUTPUTS       THRU B999-WRITE-OUTPUTS-EX.         
047800     PERFORM B900-READ-NEXT           THRU B999-READ-NEXT-EX.             
047900 B019-PROCESS-ONE-RECORD-EX.                                              
048000     EXIT.                                                                
048100                                                                          
048200*-----------------------------------------------------------------        
048300 B020-RESET-RESULT-WORK.                                                  
048400     MOVE SPACES TO WK-C-FINAL-STATUS.                                    
048500     MOVE SPACES TO WK-C-FINAL-REASON.                                    
048600     MOVE ZERO   TO WK-C-RISK-SCORE.                                      
048700     MOVE SPACES TO WK-C-RISK-LEVEL.                                      
048800     MOVE SPACES TO WK-C-COMPLY-STATUS.                                   
048900     MOVE SPACES TO WK-C-REVIEW-STATUS-FINAL.                             
049000     MOVE "N"    TO WK-C-REJECTED-SW.                                     
049100     MOVE "N"    TO WK-C-SUP-RAN.                                         
049200     MOVE SPACES TO WK-C-SUP-NAME.                                        
049300     MOVE SPACES TO WK-C-SUP-STATUS.                                      
049400     MOVE "N"    TO WK-C-MGR-RAN.                                         
049500     MOVE SPACES TO WK-C-MGR-NAME.                                        
049600     MOVE SPACES TO WK-C-MGR-STATUS.                                      
049700     MOVE "N"    TO WK-C-EXE-RAN.                                         
049800     MOVE SPACES TO WK-C-EXE-NAME.                                        
049900     MOVE SPACES TO WK-C-EXE-STATUS.                                      
050000     MOVE SPACES TO WK-C-TXN-REF.                                         
050100     MOVE ZERO   TO WK-C-TXN-AMT.                                         
050200 B029-RESET-RESULT-WORK-EX.                                               
050300     EXIT.                                                                
050400                                                                          
050500*=================================================================        
050600* PURCHASE: FRAUDCHECK -> RISKASSESSMENT -> AUTHORIZE -> SETTLE ->        
050700*           COMPLIANCE -> (NOTIFICATION/AUDITTRAIL AT B010 LEVEL)         
050800*=================================================================        
050900 B100-PURCHASE-FLOW.                                                      
051000     MOVE TXN-REFERENCE-NUMBER TO WK-C-TXN-REF.                           
051100     MOVE TXN-AMOUNT           TO WK-C-TXN-AMT.                           
051200     MOVE TXN-AMOUNT        TO FRD-AMOUNT.                                
051300     MOVE CARD-NUMBER       TO FRD-CARD-NUMBER.                           
051400     MOVE VENDOR-LOCATION   TO FRD-VENDOR-LOCATION.                       
051500     CALL "TXNVFRD" USING WK-C-FRD-PARMS.                                 
051600     MOVE FRD-RISK-SCORE    TO WK-C-RISK-SCORE.                           
051700                                                                          
051800     IF FRD-STATUS = "FRAUD_DETECTED"                                     
051900        MOVE "REJECTED"              TO WK-C-FINAL-STATUS                 
052000        MOVE "Fraud detected on transaction"                              
052100                                      TO WK-C-FINAL-REASON                
052200        SET WK-C-TXN-REJECTED TO TRUE                                     
052300        GO TO B199-PURCHASE-FLOW-EX                                       
052400     END-IF.                                                              
052500                                                                          
052600     MOVE FRD-RISK-SCORE    TO RSK-PRIOR-SCORE.                           
052700     MOVE TXN-AMOUNT        TO RSK-AMOUNT.                                
052800     MOVE CARD-HOLDER-NAME  TO RSK-CUSTOMER-NAME.                         
052900     MOVE VENDOR-CATEGORY   TO RSK-MERCHANT-CATEGORY.                     
053000     CALL "TXNVRSK" USING WK-C-RSK-PARMS.                                 
053100     MOVE RSK-COMP-SCORE    TO WK-C-RISK-SCORE.                           
053200     MOVE RSK-LEVEL         TO WK-C-RISK-LEVEL.                           
053300                                                                          
053400     IF RSK-STATUS = "EXTREME_RISK"                                       
053500        MOVE "REJECTED"              TO WK-C-FINAL-STATUS                 
053600        MOVE "Extreme risk score on transaction"                          
053700                                      TO WK-C-FINAL-REASON                
053800        SET WK-C-TXN-REJECTED TO TRUE                                     
053900        GO TO B199-PURCHASE-FLOW-EX                                       
054000     END-IF.                                                              
054100                                                                          
054200     MOVE TXN-AMOUNT        TO PAU-AMOUNT.                                
054300     MOVE CARD-TYPE         TO PAU-CARD-TYPE.                             
054400     CALL "TXNVPAU" USING WK-C-PAU-PARMS.                                 
054500                                                                          
054600     MOVE PAU-AUTHORIZED    TO PST-AUTHORIZED.                            
054700     CALL "TXNVPST" USING WK-C-PST-PARMS.                                 
054800                                                                          
054900     IF PST-STATUS = "UNAUTHORIZED_SETTLEMENT"                            
055000        MOVE "REJECTED"              TO WK-C-FINAL-STATUS                 
055100        MOVE "Settlement attempted on unauthorized purchase"              
055200                                      TO WK-C-FINAL-REASON                
055300        SET WK-C-TXN-REJECTED TO TRUE                                     
055400        GO TO B199-PURCHASE-FLOW-EX                                       
055500     END-IF.                                                              
055600                                                                          
055700     MOVE TXN-AMOUNT        TO CMP-AMOUNT.                                
055800     MOVE TXN-TYPE          TO CMP-TXN-TYPE.                              
055900     MOVE CARD-HOLDER-NAME  TO CMP-CUSTOMER-NAME.                         
056000     MOVE WK-C-RISK-LEVEL   TO CMP-RISK-LEVEL.                            
056100     MOVE WK-C-RISK-SCORE   TO CMP-RISK-SCORE.                            
056200     CALL "TXNVCMP" USING WK-C-CMP-PARMS.                                 
056300     MOVE CMP-STATUS        TO WK-C-COMPLY-STATUS.                        
056400                                                                          
056500     MOVE "SETTLED"         TO WK-C-FINAL-STATUS.                         
056600 B199-PURCHASE-FLOW-EX.                                                   
056700     EXIT.                                                                
056800                                                                          
056900*=================================================================        
057000* PAYMENT: VALIDATE -> POST                                               
057100*=================================================================        
057200 B200-PAYMENT-FLOW.                                                       
057300     MOVE PMT-REFERENCE      TO WK-C-TXN-REF.                             
057400     MOVE PMT-AMOUNT         TO WK-C-TXN-AMT.                             
057500     MOVE ACCT-STATUS        TO PVL-ACCT-STATUS.                          
057600     MOVE CUST-NAME          TO PVL-CUST-NAME.                            
057700     MOVE BANK-NAME          TO PVL-BANK-NAME.                            
057800     MOVE BANK-ROUTING-NUMBER TO PVL-ROUTING-NUMBER.                      
057900     MOVE PMT-AMOUNT          TO PVL-AMOUNT.                              
058000     MOVE ACCT-MIN-PAYMENT-DUE TO PVL-MIN-PAYMENT-DUE.                    
058100     CALL "TXNVPVL" USING WK-C-PVL-PARMS.                                 
058200                                                                          
058300     IF PVL-RESULT NOT = "Y"                                              
058400        MOVE "REJECTED"       TO WK-C-FINAL-STATUS                        
058500        MOVE PVL-STATUS       TO WK-C-FINAL-REASON                        
058600        SET WK-C-TXN-REJECTED TO TRUE                                     
058700        GO TO B299-PAYMENT-FLOW-EX                                        
058800     END-IF.                                                              
058900                                                                          
059000     MOVE "Y"                 TO PPO-VALIDATION-RESULT.                   
059100     MOVE ACCT-CURRENT-BALANCE TO PPO-CURRENT-BALANCE.                    
059200     MOVE PMT-AMOUNT           TO PPO-AMOUNT.                             
059300     CALL "TXNVPPO" USING WK-C-PPO-PARMS.                                 
059400                                                                          
059500     MOVE "POSTED"            TO WK-C-FINAL-STATUS.                       
059600     MOVE PVL-STATUS           TO WK-C-FINAL-REASON.                      
059700 B299-PAYMENT-FLOW-EX.                                                    
059800     EXIT.                                                                
059900                                                                          
060000*=================================================================        
060100* ADJUSTMENT - FOUR AMOUNT BANDS. THE <=100 BAND TAKES THE AUTO-          
060200* REVIEW FAST TRACK; THE OTHER THREE ALL GATE ON ADJUSTMENTREVIEW         
060300* FIRST, THEN ESCALATE UP THE SUPERVISOR/MANAGER/EXECUTIVE CHAIN          
060400* BY AMOUNT, THEN APPLY (SEE MOD 6B4TMH - MANAGER ESCALATION              
060500* ALWAYS                                                                  
060600* CONTINUES ON TO EXECUTIVE).                                             
060700*=================================================================        
060800 B300-ADJUSTMENT-FLOW.                                                    
060900     MOVE ADJ-REFERENCE-NUMBER TO WK-C-TXN-REF.                           
061000     MOVE ADJ-AMOUNT           TO WK-C-TXN-AMT.                           
061100     IF ADJ-AMOUNT < ZERO                                                 
061200        COMPUTE WK-N-ADJ-ABS = ADJ-AMOUNT * -1                            
061300     ELSE                                                                 
061400        MOVE ADJ-AMOUNT TO WK-N-ADJ-ABS                                   
061500     END-IF.                                                              
061600                                                                          
061700     IF WK-N-ADJ-ABS <= 100.00                                            
061800        PERFORM B310-ADJ-AUTOREVIEW THRU B319-ADJ-AUTOREVIEW-EX           
061900        GO TO B399-ADJUSTMENT-FLOW-EX                                     
062000     END-IF.                                                              
062100                                                                          
062200     PERFORM B320-ADJ-REVIEW THRU B329-ADJ-REVIEW-EX.                     
062300     IF WK-C-TXN-REJECTED                                                 
062400        GO TO B399-ADJUSTMENT-FLOW-EX                                     
062500     END-IF.                                                              
062600                                                                          
062700     IF WK-N-ADJ-ABS <= 500.00                                            
062800        PERFORM B330-ADJ-SUPERVISOR THRU B339-ADJ-SUPERVISOR-EX           
062900     ELSE                                                                 
063000        PERFORM B340-ADJ-MANAGER THRU B349-ADJ-MANAGER-EX                 
063100        IF NOT WK-C-TXN-REJECTED                                          
063200           IF WK-C-MGR-STATUS = "ESCALATED" OR WK-N-ADJ-ABS >             
063300           4000.00                                                        
063400              PERFORM B350-ADJ-EXECUTIVE THRU                             
063500              B359-ADJ-EXECUTIVE-EX                                       
063600           END-IF                                                         
063700        END-IF                                                            
063800     END-IF.                                                              
063900                                                                          
064000     IF WK-C-TXN-REJECTED                                                 
064100        GO TO B399-ADJUSTMENT-FLOW-EX                                     
064200     END-IF.                                                              
064300                                                                          
064400     MOVE "APPROVED" TO ADA-REVIEW-STATUS.                                
064500     CALL "TXNVADA" USING WK-C-ADA-PARMS.                                 
064600     MOVE ADA-STATUS TO WK-C-FINAL-STATUS.                                
064700 B399-ADJUSTMENT-FLOW-EX.                                                 
064800     EXIT.                                                                
064900                                                                          
065000*-----------------------------------------------------------------        
065100 B310-ADJ-AUTOREVIEW.                                                     
065200     MOVE ADJ-AMOUNT           TO AUR-AMOUNT.                             
065300     MOVE ADJ-CARD-HOLDER-NAME TO AUR-CUSTOMER-NAME.                      
065400     MOVE ADJ-DESCRIPTION      TO AUR-DESCRIPTION.                        
065500     CALL "TXNVAUR" USING WK-C-AUR-PARMS.                                 
065600                                                                          
065700     MOVE AUR-STATUS TO ADA-REVIEW-STATUS.                                
065800     CALL "TXNVADA" USING WK-C-ADA-PARMS.                                 
065900     MOVE ADA-STATUS TO WK-C-FINAL-STATUS.                                
066000     MOVE AUR-STATUS TO WK-C-FINAL-REASON.                                
066100 B319-ADJ-AUTOREVIEW-EX.                                                  
066200     EXIT.                                                                
066300                                                                          
066400*-----------------------------------------------------------------        
066500 B320-ADJ-REVIEW.                                                         
066600     MOVE ADJ-AMOUNT      TO ADR-AMOUNT.                                  
066700     MOVE ADJ-DESCRIPTION TO ADR-DESCRIPTION.                             
066800     CALL "TXNVADR" USING WK-C-ADR-PARMS.                                 
066900     MOVE ADR-STATUS       TO WK-C-REVIEW-STATUS-FINAL.                   
067000                                                                          
067100     IF ADR-STATUS NOT = "APPROVED"                                       
067200        MOVE ADR-STATUS    TO WK-C-FINAL-STATUS                           
067300        MOVE "Adjustment review did not reach approved"                   
067400                           TO WK-C-FINAL-REASON                           
067500        SET WK-C-TXN-REJECTED TO TRUE                                     
067600     END-IF.                                                              
067700 B329-ADJ-REVIEW-EX.                                                      
067800     EXIT.                                                                
067900                                                                          
068000*-----------------------------------------------------------------        
068100 B330-ADJ-SUPERVISOR.                                                     
068200     MOVE ADJ-AMOUNT               TO SUP-AMOUNT.                         
068300     MOVE WK-C-REVIEW-STATUS-FINAL TO SUP-REVIEW-STATUS.                  
068400     MOVE ADJ-DESCRIPTION          TO SUP-DESCRIPTION.                    
068500     CALL "TXNVSUP" USING WK-C-SUP-PARMS.                                 
068600                                                                          
068700     MOVE "Y"            TO WK-C-SUP-RAN.                                 
068800     MOVE SUP-APPROVER   TO WK-C-SUP-NAME.                                
068900     MOVE SUP-STATUS     TO WK-C-SUP-STATUS.                              
069000                                                                          
069100     IF SUP-STATUS = "REJECTED"                                           
069200        MOVE "REJECTED"  TO WK-C-FINAL-STATUS                             
069300        MOVE SUP-REASON  TO WK-C-FINAL-REASON                             
069400        SET WK-C-TXN-REJECTED TO TRUE                                     
069500     ELSE                                                                 
069600        MOVE SUP-APPROVER TO WK-C-FINAL-REASON                            
069700     END-IF.                                                              
069800 B339-ADJ-SUPERVISOR-EX.                                                  
069900     EXIT.                                                                
070000                                                                          
070100*-----------------------------------------------------------------        
070200 B340-ADJ-MANAGER.                                                        
070300     MOVE ADJ-AMOUNT               TO MGR-AMOUNT.                         
070400     MOVE ADJ-CARD-HOLDER-NAME     TO MGR-CUSTOMER-NAME.                  
070500     MOVE ADJ-DESCRIPTION          TO MGR-DESCRIPTION.                    
070600     MOVE WK-C-REVIEW-STATUS-FINAL TO MGR-REVIEW-STATUS.                  
070700     CALL "TXNVMGR" USING WK-C-MGR-PARMS.                                 
070800                                                                          
070900     MOVE "Y"            TO WK-C-MGR-RAN.                                 
071000     MOVE MGR-APPROVER   TO WK-C-MGR-NAME.                                
071100     MOVE MGR-STATUS     TO WK-C-MGR-STATUS.                              
071200                                                                          
071300     IF MGR-STATUS = "REJECTED"                                           
071400        MOVE "REJECTED"  TO WK-C-FINAL-STATUS                             
071500        MOVE MGR-REASON  TO WK-C-FINAL-REASON                             
071600        SET WK-C-TXN-REJECTED TO TRUE                                     
071700     ELSE                                                                 
071800        MOVE MGR-APPROVER TO WK-C-FINAL-REASON                            
071900     END-IF.                                                              
072000 B349-ADJ-MANAGER-EX.                                                     
072100     EXIT.                                                                
072200                                                                          
072300*-----------------------------------------------------------------        
072400 B350-ADJ-EXECUTIVE.                                                      
072500     MOVE ADJ-AMOUNT           TO EXE-AMOUNT.                             
072600     MOVE ADJ-CARD-HOLDER-NAME TO EXE-CUSTOMER-NAME.                      
072700     MOVE ADJ-DESCRIPTION      TO EXE-DESCRIPTION.                        
072800     CALL "TXNVEXE" USING WK-C-EXE-PARMS.                                 
072900                                                                          
073000     MOVE "Y"            TO WK-C-EXE-RAN.                                 
073100     MOVE EXE-APPROVER   TO WK-C-EXE-NAME.                                
073200     MOVE EXE-STATUS     TO WK-C-EXE-STATUS.                              
073300                                                                          
073400     IF EXE-STATUS = "REJECTED"                                           
073500        MOVE "REJECTED"  TO WK-C-FINAL-STATUS                             
073600        MOVE EXE-REASON  TO WK-C-FINAL-REASON                             
073700        SET WK-C-TXN-REJECTED TO TRUE                                     
073800     ELSE                                                                 
073900        MOVE EXE-APPROVER TO WK-C-FINAL-REASON                            
074000     END-IF.                                                              
074100 B359-ADJ-EXECUTIVE-EX.                                                   
074200     EXIT.                                                                
074300                                                                          
074400*=================================================================        
074500* REFUND: REFUNDVALIDATION -> REFUNDPROCESS                               
074600*=================================================================        
074700 B400-REFUND-FLOW.                                                        
074800     MOVE RFD-ORIGINAL-TXN-ID TO WK-C-TXN-REF.                            
074900     MOVE RFD-AMOUNT          TO WK-C-TXN-AMT.                            
075000     MOVE RFD-ORIGINAL-TXN-ID TO RFV-ORIGINAL-TXN-ID.                     
075100     MOVE RFD-REASON          TO RFV-REASON.                              
075200     MOVE RFD-AMOUNT          TO RFV-AMOUNT.                              
075300     CALL "TXNVRFV" USING WK-C-RFV-PARMS.                                 
075400                                                                          
075500     IF RFV-STATUS = "REJECTED"                                           
075600        MOVE "REJECTED"       TO WK-C-FINAL-STATUS                        
075700        MOVE RFV-REASON-TEXT  TO WK-C-FINAL-REASON                        
075800        SET WK-C-TXN-REJECTED TO TRUE                                     
075900        GO TO B499-REFUND-FLOW-EX                                         
076000     END-IF.                                                              
076100                                                                          
076200     MOVE RFV-STATUS TO RFP-VALIDATION-STATUS.                            
076300     MOVE RFD-AMOUNT TO RFP-AMOUNT.                                       
076400     CALL "TXNVRFP" USING WK-C-RFP-PARMS.                                 
076500                                                                          
076600     MOVE RFP-STATUS TO WK-C-FINAL-STATUS.                                
076700 B499-REFUND-FLOW-EX.                                                     
076800     EXIT.                                                                
076900                                                                          
077000*=================================================================        
077100* CHARGEBACK: CHARGEBACKINVESTIGATE -> CHARGEBACKDISPUTE                  
077200*=================================================================        
077300 B500-CHARGEBACK-FLOW.                                                    
077400*    CHARGEBACK HAS NO SEPARATE REFERENCE-NUMBER FIELD ON INPUT -         
077500*    THE CHARGEBACK CODE IS THE CLOSEST THING TO AN IDENTIFIER.           
077600     MOVE CBK-CODE             TO WK-C-TXN-REF.                           
077700     MOVE CBK-AMOUNT           TO WK-C-TXN-AMT.                           
077800     MOVE CBK-CODE             TO CBI-CODE.                               
077900     MOVE CBK-LIABILITY-SHIFT  TO CBI-LIABILITY-SHIFT.                    
078000     MOVE CBK-AMOUNT           TO CBI-AMOUNT.                             
078100     MOVE CBK-REASON           TO CBI-REASON.                             
078200     CALL "TXNVCBI" USING WK-C-CBI-PARMS.                                 
078300                                                                          
078400     MOVE CBI-STATUS         TO CBD-INVESTIGATION-STATUS.                 
078500     MOVE CBI-RECOMMENDATION TO CBD-RECOMMENDATION.                       
078600     MOVE CBK-CODE            TO CBD-CODE.                                
078700     CALL "TXNVCBD" USING WK-C-CBD-PARMS.                                 
078800                                                                          
078900     IF CBD-STATUS = "INVESTIGATION_INCOMPLETE"                           
079000        MOVE "REJECTED"                  TO WK-C-FINAL-STATUS             
079100        MOVE "Chargeback investigation incomplete"                        
079200                                          TO WK-C-FINAL-REASON            
079300        SET WK-C-TXN-REJECTED TO TRUE                                     
079400        GO TO B599-CHARGEBACK-FLOW-EX                                     
079500     END-IF.                                                              
079600                                                                          
079700     MOVE CBD-STATUS    TO WK-C-FINAL-STATUS.                             
079800     MOVE CBI-FINDINGS  TO WK-C-FINAL-REASON.                             
079900 B599-CHARGEBACK-FLOW-EX.                                                 
080000     EXIT.                                                                
080100                                                                          
080200*=================================================================        
080300* NOTIFICATION AND AUDIT TRAIL RUN FOR EVERY TRANSACTION, PASSED          
080400* OR REJECTED, REGARDLESS OF TYPE.                                        
080500*=================================================================        
080600 B700-NOTIFICATION-STAGE.                                                 
080700     MOVE TXN-TYPE         TO NOT-TXN-TYPE.                               
080800     MOVE WK-C-TXN-AMT     TO NOT-AMOUNT.                                 
080900     MOVE WK-C-RISK-LEVEL  TO NOT-RISK-LEVEL.                             
081000     CALL "TXNVNOT" USING WK-C-NOT-PARMS.                                 
081100 B799-NOTIFICATION-STAGE-EX.                                              
081200     EXIT.                                                                
081300                                                                          
081400*-----------------------------------------------------------------        
081500 B800-AUDIT-TRAIL-STAGE.                                                  
081600     MOVE TXN-TYPE              TO AUD-TXN-TYPE.                          
081700     MOVE WK-C-TXN-REF          TO AUD-REFERENCE-NUMBER.                  
081800     MOVE WK-C-TXN-AMT          TO AUD-AMOUNT.                            
081900     MOVE WK-C-FINAL-STATUS     TO AUD-FINAL-STATUS.                      
082000     MOVE WK-C-RISK-SCORE       TO AUD-RISK-SCORE.                        
082100     MOVE WK-C-RISK-LEVEL       TO AUD-RISK-LEVEL.                        
082200     MOVE WK-C-COMPLY-STATUS    TO AUD-COMPLIANCE-STATUS.                 
082300     MOVE WK-C-SUP-RAN          TO AUD-SUP-RAN.                           
082400     MOVE WK-C-SUP-NAME         TO AUD-SUP-NAME.                          
082500     MOVE WK-C-SUP-STATUS       TO AUD-SUP-STATUS.                        
082600     MOVE WK-C-MGR-RAN          TO AUD-MGR-RAN.                           
082700     MOVE WK-C-MGR-NAME         TO AUD-MGR-NAME.                          
082800     MOVE WK-C-MGR-STATUS       TO AUD-MGR-STATUS.                        
082900     MOVE WK-C-EXE-RAN          TO AUD-EXE-RAN.                           
083000     MOVE WK-C-EXE-NAME         TO AUD-EXE-NAME.                          
083100     MOVE WK-C-EXE-STATUS       TO AUD-EXE-STATUS.                        
083200     CALL "TXNVAUD" USING WK-C-AUD-PARMS.                                 
083300 B899-AUDIT-TRAIL-STAGE-EX.                                               
083400     EXIT.                                                                
083500                                                                          
083600*-----------------------------------------------------------------        
083700* WRITE DECISIONS-OUT NOW (INPUT ORDER PRESERVED BY CONSTRUCTION)         
083800* AND BUFFER THE AUDIT-REPORT-OUT LINE TXNVAUD JUST BUILT FOR THE         
083900* CONTROL-BREAK PASS IN SECTION C.                                        
084000*-----------------------------------------------------------------        
084100 B900-WRITE-OUTPUTS.                                                      
084200     MOVE TXN-TYPE             TO DEC-TXN-TYPE.                           
084300     MOVE WK-C-TXN-REF         TO DEC-REFERENCE-NUMBER.                   
084400     MOVE WK-C-TXN-AMT         TO DEC-AMOUNT.                             
084500     MOVE WK-C-FINAL-STATUS    TO DEC-STATUS.                             
084600     MOVE WK-C-RISK-SCORE      TO DEC-RISK-SCORE.                         
084700     MOVE WK-C-RISK-LEVEL      TO DEC-RISK-LEVEL.                         
084800     MOVE WK-C-COMPLY-STATUS   TO DEC-COMPLIANCE-STATUS.                  
084900     MOVE AUD-AUDIT-LEVEL      TO DEC-AUDIT-LEVEL.                        
085000     MOVE WK-C-FINAL-REASON    TO DEC-REASON.                             
085100     WRITE FD-TXN-DEC-LAYOUT.                                             
085200                                                                          
085300     IF WK-RPT-COUNT < 2000                                               
085400        ADD 1 TO WK-RPT-COUNT                                             
085500        MOVE TXN-TYPE        TO WK-RPT-TXN-TYPE (WK-RPT-COUNT)            
085600        MOVE WK-C-TXN-AMT    TO WK-RPT-AMOUNT   (WK-RPT-COUNT)            
085700        MOVE AUD-REPORT-LINE TO WK-RPT-LINE      (WK-RPT-COUNT)           
085800     END-IF.                                                              
085900 B999-WRITE-OUTPUTS-EX.                                                   
086000     EXIT.                                                                
086100                                                                          
086200*-----------------------------------------------------------------        
086300 B900-READ-NEXT.                                                          
086400     READ TRANSACTIONS-IN                                                 
086500        AT END                                                            
086600           SET WK-C-EOF-YES TO TRUE                                       
086700     END-READ.                                                            
086800 B999-READ-NEXT-EX.                                                       
086900     EXIT.                                                                
087000                                                                          
087100*=================================================================        
087200* SECTION C - CONTROL-BREAK AUDIT-REPORT-OUT PASS OVER THE                
087300* BUFFERED                                                                
087400* TABLE. INPUT ARRIVED GROUPED BY TXN-TYPE SO A SIMPLE "TYPE              
087500* CHANGED SINCE LAST ROW" TEST IS ALL THE BREAK LOGIC NEEDS.              
087600*=================================================================        
087700 C000-PRODUCE-AUDIT-REPORT.                                               
087800     MOVE SPACES TO WK-C-BRK-TYPE.                                        
087900     MOVE "Y"    TO WK-C-BRK-FIRST-SW.                                    
088000     MOVE ZERO   TO WK-N-BRK-COUNT WK-N-BRK-AMOUNT.                       
088100     MOVE ZERO   TO WK-N-GRAND-COUNT WK-N-GRAND-AMOUNT.                   
088200                                                                          
088300     IF WK-RPT-COUNT > ZERO                                               
088400        PERFORM C100-REPORT-ONE-ENTRY THRU                                
088500        C199-REPORT-ONE-ENTRY-EX                                          
088600           VARYING WK-RPT-IDX FROM 1 BY 1                                 
088700           UNTIL WK-RPT-IDX > WK-RPT-COUNT                                
088800        PERFORM C200-WRITE-SUBTOTAL THRU C299-WRITE-SUBTOTAL-EX           
088900     END-IF.                                                              
089000                                                                          
089100     PERFORM C300-WRITE-GRAND-TOTAL THRU                                  
089200     C399-WRITE-GRAND-TOTAL-EX.                                           
089300 C099-PRODUCE-AUDIT-REPORT-EX.                                            
089400     EXIT.                                                                
089500                                                                          
089600*-----------------------------------------------------------------        
089700 C100-REPORT-ONE-ENTRY.                                                   
089800     IF WK-C-BRK-FIRST-SW = "N"                                           
089900        IF WK-RPT-TXN-TYPE (WK-RPT-IDX) NOT = WK-C-BRK-TYPE               
090000           PERFORM C200-WRITE-SUBTOTAL THRU C299-WRITE-SUBTOTAL-EX        
090100        END-IF                                                            
090200     END-IF.                                                              
090300     MOVE "N"                             TO WK-C-BRK-FIRST-SW.           
090400     MOVE WK-RPT-TXN-TYPE (WK-RPT-IDX)     TO WK-C-BRK-TYPE.              
090500                                                                          
090600     WRITE FD-AUD-REPORT-LINE                                             
090700        FROM WK-RPT-LINE (WK-RPT-IDX).                                    
090800                                                                          
090900     ADD 1                         TO WK-N-BRK-COUNT.                     
091000     ADD WK-RPT-AMOUNT (WK-RPT-IDX) TO WK-N-BRK-AMOUNT.                   
091100     ADD 1                         TO WK-N-GRAND-COUNT.                   
091200     ADD WK-RPT-AMOUNT (WK-RPT-IDX) TO WK-N-GRAND-AMOUNT.                 
091300 C199-REPORT-ONE-ENTRY-EX.                                                
091400     EXIT.                                                                
091500                                                                          
091600*-----------------------------------------------------------------        
091700 C200-WRITE-SUBTOTAL.                                                     
091800     MOVE SPACES   TO WK-C-GRAND-LINE.                                    
091900     MOVE 1        TO WK-N-RPT-PTR.                                       
092000     STRING "* TOTAL "     DELIMITED BY SIZE                              
092100            WK-C-BRK-TYPE  DELIMITED BY "  "                              
092200            ": "           DELIMITED BY SIZE                              
092300            INTO WK-C-GRAND-LINE WITH POINTER WK-N-RPT-PTR                
092400     END-STRING.                                                          
092500     PERFORM C400-APPEND-COUNT-AMOUNT                                     
092600        THRU C499-APPEND-COUNT-AMOUNT-EX.                                 
092700                                                                          
092800     MOVE SPACES          TO WK-AUDL-LINE.                                
092900     MOVE WK-C-GRAND-LINE TO AUDL-TOTAL-LINE.                             
093000     WRITE FD-AUD-REPORT-LINE FROM WK-AUDL-LINE.                          
093100                                                                          
093200     MOVE ZERO TO WK-N-BRK-COUNT WK-N-BRK-AMOUNT.                         
093300 C299-WRITE-SUBTOTAL-EX.                                                  
093400     EXIT.                                                                
093500                                                                          
093600*-----------------------------------------------------------------        
093700 C300-WRITE-GRAND-TOTAL.                                                  
093800     MOVE SPACES             TO WK-C-GRAND-LINE.                          
093900     MOVE 1                  TO WK-N-RPT-PTR.                             
094000     MOVE WK-N-GRAND-COUNT   TO WK-N-BRK-COUNT.                           
094100     MOVE WK-N-GRAND-AMOUNT  TO WK-N-BRK-AMOUNT.                          
094200     STRING "** GRAND TOTAL: " DELIMITED BY SIZE                          
094300            INTO WK-C-GRAND-LINE WITH POINTER WK-N-RPT-PTR                
094400     END-STRING.                                                          
094500     PERFORM C400-APPEND-COUNT-AMOUNT                                     
094600        THRU C499-APPEND-COUNT-AMOUNT-EX.                                 
094700                                                                          
094800     MOVE SPACES          TO WK-AUDL-LINE.                                
094900     MOVE WK-C-GRAND-LINE TO AUDL-TOTAL-LINE.                             
095000     WRITE FD-AUD-REPORT-LINE FROM WK-AUDL-LINE.                          
095100 C399-WRITE-GRAND-TOTAL-EX.                                               
095200     EXIT.                                                                
095300                                                                          
095400*-----------------------------------------------------------------        
095500* APPENDS "nnn transactions, ssssss.ss" TO WK-C-GRAND-LINE                
095600* STARTING                                                                
095700* AT WK-N-RPT-PTR, WHICH THE CALLER HAS ALREADY ADVANCED PAST ITS         
095800* OWN LITERAL PREFIX. AUDL-SUBTOT-CNT/AUDL-AMOUNT-ED ARE BORROWED         
095900* AS EDIT WORK FIELDS FROM THE SHARED TXNAUDL LAYOUT - THEY LAND          
096000* ON                                                                      
096100* DIFFERENT BYTES OF THE SAME REDEFINED STORAGE SO THE TWO MOVES          
096200* BELOW DO NOT TRAMPLE ONE ANOTHER.                                       
096300*-----------------------------------------------------------------        
096400 C400-APPEND-COUNT-AMOUNT.                                                
096500     MOVE WK-N-BRK-COUNT  TO AUDL-SUBTOT-CNT.                             
096600     MOVE WK-N-BRK-AMOUNT TO AUDL-AMOUNT-ED.                              
096700     STRING AUDL-SUBTOT-CNT       DELIMITED BY SIZE                       
096800            " transactions, "     DELIMITED BY SIZE                       
096900            AUDL-AMOUNT-ED        DELIMITED BY SIZE                       
097000            INTO WK-C-GRAND-LINE WITH POINTER WK-N-RPT-PTR                
097100     END-STRING.                                                          
097200 C499-APPEND-COUNT-AMOUNT-EX.                                             
097300     EXIT.                                                                
097400                                                                          
097500*-----------------------------------------------------------------        
097600*  END OF TXNDRIVR                                                        
097700*-----------------------------------------------------------------        
097800                                                                          
