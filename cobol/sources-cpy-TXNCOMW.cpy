000100* TXNCOMW.cpybk                                                           
000200*-----------------------------------------------------------------        
000300* COMMON WORK AREA - TRANSACTION RULES ENGINE BATCH SUITE                 
000400* COPY THIS MEMBER INTO 01 WK-C-COMMON IN EVERY TXNV/TXND PGM             
000500*-----------------------------------------------------------------        
000600* HISTORY OF MODIFICATION:                                       *        
000700*-----------------------------------------------------------------        
000800* 6B1RJM  11/03/2019 ACNRJM  - BATCH RULES ENGINE PHASE 1         6B1RJM  
000900*                   - INITIAL VERSION, LIFTED OUT OF TRFVASCMWS   6B1RJM  
001000*                     SO IT CAN BE SHARED BY THE NEW TXNV SUITE   6B1RJM  
001100*-----------------------------------------------------------------        
001200* 6B2PLC  04/09/2021 ACNPLC  - BATCH RULES ENGINE PHASE 2         6B2PLC  
001300*                   - ADD WK-C-RUN-CENTURY/RUN-YY REDEFINES OF    6B2PLC  
001400*                     WK-C-RUN-DATE FOR Y2K-SAFE CENTURY WINDOW   6B2PLC  
001500*-----------------------------------------------------------------        
001600* 6B3TMH  17/02/2023 ACNTMH  - GEBNG RULES REFRESH R3             6B3TMH  
001700*                   - ADD WK-N-SCORE-WORK / WK-N-COUNT-WORK COMP  6B3TMH  
001800*                     AREAS SO CALLERS STOP DECLARING THEIR OWN   6B3TMH  
001900*-----------------------------------------------------------------        
002000                                                                          
002100     05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".                 
002200         88  WK-C-SUCCESSFUL                  VALUE "00" "97".            
002300         88  WK-C-END-OF-FILE                 VALUE "10".                 
002400         88  WK-C-RECORD-NOT-FOUND             VALUE "23".                
002500         88  WK-C-DUPLICATE-KEY                VALUE "22".                
002600         88  WK-C-PERMANENT-ERROR              VALUE "30" THRU            
002700         "99".                                                            
002800                                                                          
002900     05  WK-C-RUN-DATE-AREA.                                              
003000         10  WK-C-RUN-DATE           PIC 9(06) VALUE ZEROES.              
003100         10  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                     
003200             15  WK-C-RUN-YY          PIC 9(02).                          
003300             15  WK-C-RUN-MM          PIC 9(02).                          
003400             15  WK-C-RUN-DD          PIC 9(02).                          
003500         10  WK-C-RUN-CCYYMMDD.                                           
003600             15  WK-C-RUN-CENTURY     PIC 9(02) VALUE 20.                 
003700             15  WK-C-RUN-CCYYMMDD-YY PIC 9(02).                          
003800             15  WK-C-RUN-CCYYMMDD-MM PIC 9(02).                          
003900             15  WK-C-RUN-CCYYMMDD-DD PIC 9(02).                          
004000                                                                          
004100     05  WK-N-SEQUENCE-CTR          PIC 9(07) COMP-3 VALUE ZERO.          
004200     05  WK-N-SCORE-WORK            PIC S9(05) COMP VALUE ZERO.           
004300     05  WK-N-COUNT-WORK            PIC S9(07) COMP VALUE ZERO.           
004400     05  WK-N-AMOUNT-WORK           PIC S9(09)V99 COMP-3 VALUE            
004500     ZERO.                                                                
004600                                                                          
004700     05  WK-C-SWITCHES.                                                   
004800         10  WK-C-EOF-SW             PIC X(01) VALUE "N".                 
004900             88  WK-C-EOF-YES                 VALUE "Y".                  
005000             88  WK-C-EOF-NO                  VALUE "N".                  
005100         10  WK-C-REJECT-SW          PIC X(01) VALUE "N".                 
005200             88  WK-C-REJECTED                VALUE "Y".                  
005300             88  WK-C-NOT-REJECTED             VALUE "N".                 
005400                                                                          
005500     05  WK-C-LOW-VALUE-KEYWORD      PIC X(40) VALUE SPACES.              
005600     05  WK-C-UPR-CASE-KEYWORD       PIC X(40) VALUE SPACES.              
005700     05  FILLER                      PIC X(08) VALUE SPACES.              
