000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* 6B3TMH 17/02/2023 ACNTMH  GEBNG RULES REFRESH R3                6B3TMH  
000500* - REM RULES ENGINE BATCH PROJECT                                6B3TMH  
000600* - PCRMAPDLMC-911                                                6B3TMH  
000700* - WIDENED DEC-REASON FROM 40 TO 60 BYTES SO THE REJECT/         6B3TMH  
000800*   APPROVER TEXT BUILT BY TXNVAUD NO LONGER TRUNCATES            6B3TMH  
000900* - INCREASE RECORD LEN (ADD 20)                                  6B3TMH  
001000*****************************************************************         
001100* 6B2PLC 04/09/2021 ACNPLC  BATCH RULES ENGINE PHASE 2            6B2PLC  
001200* 6B1RJM 11/03/2019 ACNRJM  BATCH RULES ENGINE PHASE 1 - INITIAL  6B1RJM  
001300*****************************************************************         
001400                                                                          
001500 05  TXN-DEC-RECORD                  PIC X(157).                          
001600                                                                          
001700*****************************************************************         
001800* I-O FORMAT: TXNDECNR                                                    
001900* FROM FILE DECISIONS-OUT                                                 
002000* ONE ROW PER INPUT TRANSACTION, WRITTEN IN INPUT ORDER                   
002100*****************************************************************         
002200                                                                          
002300 05  TXN-DEC-RECORD-R REDEFINES TXN-DEC-RECORD.                           
002400                                                                          
002500     06  DEC-TXN-TYPE              PIC X(12).                             
002600*        TRANSACTION TYPE PROCESSED                                       
002700                                                                          
002800     06  DEC-REFERENCE-NUMBER      PIC X(20).                             
002900*        CARRIED-FORWARD REFERENCE NUMBER                                 
003000                                                                          
003100     06  DEC-AMOUNT                PIC S9(09)V99 COMP-3.                  
003200*        TRANSACTION / ADJUSTMENT / REFUND AMOUNT                         
003300                                                                          
003400     06  DEC-STATUS                PIC X(20).                             
003500*        APPROVED/REJECTED/SETTLED/POSTED/PROCESSED/DISPUTED/ETC          
003600                                                                          
003700     06  DEC-RISK-SCORE            PIC 9(03).                             
003800*        COMPREHENSIVE RISK SCORE 0-100                                   
003900                                                                          
004000     06  DEC-RISK-LEVEL            PIC X(08).                             
004100*        MINIMAL/LOW/MEDIUM/HIGH/EXTREME                                  
004200                                                                          
004300     06  DEC-COMPLIANCE-STATUS     PIC X(20).                             
004400*        APPROVED/CONDITIONAL_APPROVAL/REQUIRES_REVIEW/REJECTED/          
004500*        BLOCKED                                                          
004600                                                                          
004700     06  DEC-AUDIT-LEVEL           PIC X(08).                             
004800*        STANDARD/MEDIUM/HIGH/CRITICAL                                    
004900                                                                          
005000     06  DEC-REASON                PIC X(60).                             
005100*        HUMAN-READABLE REASON / APPROVER / STATUS DETAIL                 
