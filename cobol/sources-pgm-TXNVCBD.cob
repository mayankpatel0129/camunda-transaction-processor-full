000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVCBD.                                                 
000500 AUTHOR.         ACNPLC.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   15 JAN 1993.                                             
000800 DATE-COMPILED.  15 JAN 1993.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - CHARGEBACK DISPUTE STAGE. CARRIES        
001200*               OUT THE ACCEPT/DISPUTE/MANUAL_REVIEW                      
001300*               RECOMMENDATION                                            
001400*               FROM TXNVCBI AND BUILDS THE EVIDENCE CHECKLIST FOR        
001500*               SUBMITTED DISPUTES.                                       
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 5L1SKR  SKRISH   15/01/1993  - INITIAL VERSION.                 5L1SKR  
002400* Y2K012  MWEE     16/12/1998  - Y2K REVIEW - WK-C-RUN-DATE-AREA'SY2K012  
002500*                                CENTURY WINDOWING ALREADY COVERS Y2K012  
002600*                                THIS ROUTINE'S DEADLINE CALC - NOY2K012  
002700*                                CHANGE REQUIRED. SIGNED OFF.     Y2K012  
002800* 5L2AKM  AKUMAR   30/04/2003  - DROPPED THE RANDOM "5% SUBMISSION5L2AKM  
002900*                                FAILURE" AND "10% IMMEDIATE      5L2AKM  
003000*                                REJECT"                          5L2AKM  
003100*                                ROLLS - NOT REPEATABLE FOR RECON 5L2AKM  
003200*                                (E-REQ 22410).                   5L2AKM  
003300* 5L3PLC  ACNPLC   04/09/2021  - BATCH RULES ENGINE PHASE 2 - NEW 5L3PLC  
003400*                                CALLED ROUTINE, SPLIT OUT OF THE 5L3PLC  
003500*                                OLD COMBINED CHARGEBACK JOB      5L3PLC  
003600*                                (PCRMAPDLMC-733).                5L3PLC  
003700*-----------------------------------------------------------------        
003800 EJECT                                                                    
003900**********************                                                    
004000 ENVIRONMENT DIVISION.                                                    
004100**********************                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-AS400.                                              
004400 OBJECT-COMPUTER. IBM-AS400.                                              
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004600                  UPSI-0 IS UPSI-SWITCH-0                                 
004700                    ON  STATUS IS U0-ON                                   
004800                    OFF STATUS IS U0-OFF.                                 
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005200***************                                                           
005300 DATA DIVISION.                                                           
005400***************                                                           
005500 FILE SECTION.                                                            
005600 WORKING-STORAGE SECTION.                                                 
005700*************************                                                 
005800 01  FILLER                       PIC X(24) VALUE                         
005900     "** PROGRAM TXNVCBD **".                                             
006000                                                                          
006100 01  WK-C-COMMON.                                                         
006200     COPY TXNCOMW.                                                        
006300                                                                          
006400 01  WK-C-DEADLINE-WORK.                                                  
006500     05  WK-DL-DD                 PIC 9(02) VALUE ZERO.                   
006600     05  WK-DL-MM                 PIC 9(02) VALUE ZERO.                   
006700     05  WK-DL-YY                 PIC 9(02) VALUE ZERO.                   
006800                                                                          
006900 LINKAGE SECTION.                                                         
007000********************                                                      
007100 01  WK-C-CBD-PARMS.                                                      
007200     05  CBD-IN.                                                          
007300         10  CBD-INVESTIGATION-STATUS PIC X(14).                          
007400         10  CBD-RECOMMENDATION        PIC X(14).                         
007500         10  CBD-CODE                  PIC X(04).                         
007600     05  CBD-OUT.                                                         
007700         10  CBD-STATUS                PIC X(24).                         
007800         10  CBD-EVIDENCE              PIC X(60).                         
007900         10  CBD-DEADLINE              PIC 9(08).                         
008000                                                                          
008100 PROCEDURE DIVISION USING WK-C-CBD-PARMS.                                 
008200***************************************                                   
008300 MAIN-MODULE.                                                             
008400     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
008500        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
008600     GOBACK.                                                              
008700                                                                          
008800*-----------------------------------------------------------------        
008900 A000-PROCESS-CALLED-ROUTINE.                                             
009000                                                                          
009100     MOVE SPACES TO CBD-EVIDENCE.                                         
009200     MOVE ZERO   TO CBD-DEADLINE.                                         
009300                                                                          
009400     IF CBD-INVESTIGATION-STATUS NOT = "COMPLETED"                        
009500        MOVE "INVESTIGATION_INCOMPLETE" TO CBD-STATUS                     
009600        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
009700     END-IF.                                                              
009800                                                                          
009900     EVALUATE CBD-RECOMMENDATION                                          
010000        WHEN "ACCEPT"                                                     
010100           MOVE "ACCEPTED" TO CBD-STATUS                                  
010200        WHEN "DISPUTE"                                                    
010300           PERFORM D000-BUILD-EVIDENCE THRU D099-BUILD-EVIDENCE-EX        
010400           PERFORM D100-SET-DEADLINE THRU D199-SET-DEADLINE-EX            
010500           MOVE "DISPUTE_SUBMITTED" TO CBD-STATUS                         
010600        WHEN "MANUAL_REVIEW"                                              
010700           MOVE "MANUAL_REVIEW_REQUIRED" TO CBD-STATUS                    
010800        WHEN OTHER                                                        
010900           MOVE "MANUAL_REVIEW_REQUIRED" TO CBD-STATUS                    
011000     END-EVALUATE.                                                        
011100                                                                          
011200 A099-PROCESS-CALLED-ROUTINE-EX.                                          
011300     EXIT.                                                                
011400                                                                          
011500*-----------------------------------------------------------------        
011600* EVIDENCE CHECKLIST BY REASON CODE                                       
011700*-----------------------------------------------------------------        
011800 D000-BUILD-EVIDENCE.                                                     
011900     EVALUATE CBD-CODE                                                    
012000        WHEN "4863"                                                       
012100           MOVE "Sales receipt, signature, delivery confirmation"         
012200              TO CBD-EVIDENCE                                             
012300        WHEN "4855"                                                       
012400           MOVE "Proof of shipment, tracking, delivery signature"         
012500              TO CBD-EVIDENCE                                             
012600        WHEN "4834"                                                       
012700           MOVE "Transaction log showing single authorization"            
012800              TO CBD-EVIDENCE                                             
012900        WHEN OTHER                                                        
013000           MOVE "Standard merchant evidence package"                      
013100              TO CBD-EVIDENCE                                             
013200     END-EVALUATE.                                                        
013300 D099-BUILD-EVIDENCE-EX.                                                  
013400     EXIT.                                                                
013500                                                                          
013600*-----------------------------------------------------------------        
013700* DISPUTE DEADLINE - RUN DATE + 30 DAYS, INFORMATIONAL ONLY, NO           
013800* FURTHER LOGIC IN THIS SUITE IS DRIVEN OFF THIS FIELD.                   
013900*-----------------------------------------------------------------        
014000 D100-SET-DEADLINE.                                                       
014100     ACCEPT WK-C-RUN-DATE FROM DATE.                                      
014200     ADD 30 TO WK-C-RUN-DD GIVING WK-DL-DD.                               
014300     MOVE WK-C-RUN-MM TO WK-DL-MM.                                        
014400     MOVE WK-C-RUN-YY TO WK-DL-YY.                                        
014500     IF WK-DL-DD > 28                                                     
014600        SUBTRACT 28 FROM WK-DL-DD                                         
014700        ADD 1 TO WK-DL-MM                                                 
014800        IF WK-DL-MM > 12                                                  
014900           MOVE 1 TO WK-DL-MM                                             
015000           ADD 1 TO WK-DL-YY                                              
015100        END-IF                                                            
015200     END-IF.                                                              
015300     STRING WK-C-RUN-CENTURY WK-DL-YY WK-DL-MM WK-DL-DD                   
015400        DELIMITED BY SIZE INTO CBD-DEADLINE.                              
015500 D199-SET-DEADLINE-EX.                                                    
015600     EXIT.                                                                
015700                                                                          
015800*-----------------------------------------------------------------        
015900*  END OF TXNVCBD                                                         
016000*-----------------------------------------------------------------        
