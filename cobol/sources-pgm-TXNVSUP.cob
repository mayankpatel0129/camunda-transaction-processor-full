000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVSUP.                                                 
000500 AUTHOR.         T PRASAD.                                                
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   09 APR 1989.                                             
000800 DATE-COMPILED.  09 APR 1989.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - SUPERVISOR APPROVAL STAGE, FIRST         
001200*               TIER OF THE ADJUSTMENT ESCALATION CHAIN (100 <            
001300*               ABS(AMOUNT) <= 500). ASSIGNS AN APPROVER BY AMOUNT        
001400*               BAND AND COMPUTES A DETERMINISTIC APPROVE/REJECT          
001500*               DECISION FROM THE APPROVAL PROBABILITY FORMULA.           
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 7Q1TMP  TMPRSD   09/04/1989  - INITIAL VERSION.                 7Q1TMP  
002400* 7Q2DLM  DLIM     11/11/1993  - ADD DESCRIPTION KEYWORD          7Q2DLM  
002500* ADJUSTMENTS                                                     7Q2DLM  
002600*                                TO THE APPROVAL PROBABILITY.     7Q2DLM  
002700* Y2K015  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K015  
002800* USED.                                                           Y2K015  
002900*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K015  
003000* 7Q3AKM  AKUMAR   30/04/2003  - REPLACED THE RANDOM "ROLL AGAINST7Q3AKM  
003100*                                PROBABILITY" STEP WITH A STRAIGHT7Q3AKM  
003200*                                >= 0.50 DECISION - RECON COULD   7Q3AKM  
003300*                                NOT                              7Q3AKM  
003400*                                REPRODUCE A RANDOM ROLL BATCH TO 7Q3AKM  
003500*                                BATCH (E-REQ 22410).             7Q3AKM  
003600* 7Q4TMP  TMPRVD   14/05/2019  - BATCH RULES ENGINE - ADD SHARED  7Q4TMP  
003700*                                APPROVER TABLE TXNAPRV -         7Q4TMP  
003800*                                E-REQUEST                        7Q4TMP  
003900*                                58812.                           7Q4TMP  
004000*-----------------------------------------------------------------        
004100 EJECT                                                                    
004200**********************                                                    
004300 ENVIRONMENT DIVISION.                                                    
004400**********************                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-AS400.                                              
004700 OBJECT-COMPUTER. IBM-AS400.                                              
004800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004900                  UPSI-0 IS UPSI-SWITCH-0                                 
005000                    ON  STATUS IS U0-ON                                   
005100                    OFF STATUS IS U0-OFF.                                 
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005500***************                                                           
005600 DATA DIVISION.                                                           
005700***************                                                           
005800 FILE SECTION.                                                            
005900 WORKING-STORAGE SECTION.                                                 
006000*************************                                                 
006100 01  FILLER                       PIC X(24) VALUE                         
006200     "** PROGRAM TXNVSUP **".                                             
006300                                                                          
006400 01  WK-C-COMMON.                                                         
006500     COPY TXNCOMW.                                                        
006600                                                                          
006700 01  WK-C-TXNAPRV.                                                        
006800     COPY TXNAPRV.                                                        
006900                                                                          
007000 01  WK-C-DESC-WORK.                                                      
007100     05  WK-DESC-UPPER            PIC X(80) VALUE SPACES.                 
007200                                                                          
007300        05  FILLER                   PIC X(04) VALUE SPACES.              
007400 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
007500                                                                          
007600 LINKAGE SECTION.                                                         
007700********************                                                      
007800 01  WK-C-SUP-PARMS.                                                      
007900     05  SUP-IN.                                                          
008000         10  SUP-AMOUNT           PIC S9(07)V99 COMP-3.                   
008100         10  SUP-REVIEW-STATUS    PIC X(24).                              
008200         10  SUP-DESCRIPTION      PIC X(80).                              
008300     05  SUP-OUT.                                                         
008400         10  SUP-APPROVER         PIC X(30).                              
008500         10  SUP-STATUS           PIC X(12).                              
008600         10  SUP-REASON           PIC X(60).                              
008700                                                                          
008800 PROCEDURE DIVISION USING WK-C-SUP-PARMS.                                 
008900***************************************                                   
009000 MAIN-MODULE.                                                             
009100     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009300     GOBACK.                                                              
009400                                                                          
009500*-----------------------------------------------------------------        
009600 A000-PROCESS-CALLED-ROUTINE.                                             
009700                                                                          
009800     MOVE SPACES TO SUP-REASON.                                           
009900     IF SUP-AMOUNT < ZERO                                                 
010000        COMPUTE WK-APRV-ABS-AMOUNT = SUP-AMOUNT * -1                      
010100     ELSE                                                                 
010200        MOVE SUP-AMOUNT TO WK-APRV-ABS-AMOUNT                             
010300     END-IF.                                                              
010400                                                                          
010500     PERFORM D000-ASSIGN-APPROVER THRU D099-ASSIGN-APPROVER-EX.           
010600     PERFORM D100-COMPUTE-PROBABILITY                                     
010700        THRU D199-COMPUTE-PROBABILITY-EX.                                 
010800                                                                          
010900     IF WK-APRV-PROBABILITY NOT < .50                                     
011000        MOVE "APPROVED" TO SUP-STATUS                                     
011100     ELSE                                                                 
011200        MOVE "REJECTED" TO SUP-STATUS                                     
011300        PERFORM D200-SET-REJECT-REASON                                    
011400           THRU D299-SET-REJECT-REASON-EX                                 
011500     END-IF.                                                              
011600                                                                          
011700 A099-PROCESS-CALLED-ROUTINE-EX.                                          
011800     EXIT.                                                                
011900                                                                          
012000*-----------------------------------------------------------------        
012100* APPROVER BY AMOUNT BAND                                                 
012200*-----------------------------------------------------------------        
012300 D000-ASSIGN-APPROVER.                                                    
012400     IF WK-APRV-ABS-AMOUNT >= 500.00                                      
012500        MOVE "Senior Supervisor Emma Johnson" TO SUP-APPROVER             
012600     ELSE                                                                 
012700        MOVE "Team Supervisor David Chen"     TO SUP-APPROVER             
012800     END-IF.                                                              
012900 D099-ASSIGN-APPROVER-EX.                                                 
013000     EXIT.                                                                
013100                                                                          
013200*-----------------------------------------------------------------        
013300* PROBABILITY FORMULA - BASE 0.85, CLAMP [0.20, 0.95]                     
013400*-----------------------------------------------------------------        
013500 D100-COMPUTE-PROBABILITY.                                                
013600     MOVE .85 TO WK-APRV-PROBABILITY.                                     
013700                                                                          
013800     IF WK-APRV-ABS-AMOUNT >= 800.00                                      
013900        SUBTRACT .2 FROM WK-APRV-PROBABILITY                              
014000     ELSE                                                                 
014100        IF WK-APRV-ABS-AMOUNT >= 500.00                                   
014200           SUBTRACT .1 FROM WK-APRV-PROBABILITY                           
014300        END-IF                                                            
014400     END-IF.                                                              
014500                                                                          
014600     IF SUP-REVIEW-STATUS = "FLAGGED"                                     
014700        SUBTRACT .15 FROM WK-APRV-PROBABILITY                             
014800     ELSE                                                                 
014900        IF SUP-REVIEW-STATUS = "APPROVED"                                 
015000           ADD .05 TO WK-APRV-PROBABILITY                                 
015100        END-IF                                                            
015200     END-IF.                                                              
015300                                                                          
015400     MOVE SUP-DESCRIPTION TO WK-DESC-UPPER.                               
015500     INSPECT WK-DESC-UPPER CONVERTING                                     
015600        "abcdefghijklmnopqrstuvwxyz" TO                                   
015700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
015800                                                                          
015900     MOVE ZERO TO WK-N-HIT-COUNT.                                         
016000     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
016100        FOR ALL "BILLING ERROR".                                          
016200     IF WK-N-HIT-COUNT = ZERO                                             
016300        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
016400           FOR ALL "OVERCHARGE"                                           
016500     END-IF.                                                              
016600     IF WK-N-HIT-COUNT > ZERO                                             
016700        ADD .10 TO WK-APRV-PROBABILITY                                    
016800     END-IF.                                                              
016900                                                                          
017000     MOVE ZERO TO WK-N-HIT-COUNT.                                         
017100     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
017200        FOR ALL "DUPLICATE".                                              
017300     IF WK-N-HIT-COUNT > ZERO                                             
017400        ADD .15 TO WK-APRV-PROBABILITY                                    
017500     END-IF.                                                              
017600                                                                          
017700     MOVE ZERO TO WK-N-HIT-COUNT.                                         
017800     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
017900        FOR ALL "CUSTOMER SERVICE".                                       
018000     IF WK-N-HIT-COUNT = ZERO                                             
018100        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
018200           FOR ALL "RETENTION"                                            
018300     END-IF.                                                              
018400     IF WK-N-HIT-COUNT > ZERO                                             
018500        ADD .05 TO WK-APRV-PROBABILITY                                    
018600     END-IF.                                                              
018700                                                                          
018800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
018900     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
019000        FOR ALL "WAIVE FEE".                                              
019100     IF WK-N-HIT-COUNT = ZERO                                             
019200        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
019300           FOR ALL "COURTESY"                                             
019400     END-IF.                                                              
019500     IF WK-N-HIT-COUNT > ZERO                                             
019600        SUBTRACT .05 FROM WK-APRV-PROBABILITY                             
019700     END-IF.                                                              
019800                                                                          
019900     IF WK-APRV-PROBABILITY > .95                                         
020000        MOVE .95 TO WK-APRV-PROBABILITY                                   
020100     END-IF.                                                              
020200     IF WK-APRV-PROBABILITY < .20                                         
020300        MOVE .20 TO WK-APRV-PROBABILITY                                   
020400     END-IF.                                                              
020500 D199-COMPUTE-PROBABILITY-EX.                                             
020600     EXIT.                                                                
020700                                                                          
020800*-----------------------------------------------------------------        
020900* REJECTION REASON TEXT                                                   
021000*-----------------------------------------------------------------        
021100 D200-SET-REJECT-REASON.                                                  
021200     IF WK-APRV-ABS-AMOUNT >= 1000.00                                     
021300        MOVE "Amount exceeds supervisor approval authority"               
021400           TO SUP-REASON                                                  
021500        GO TO D299-SET-REJECT-REASON-EX                                   
021600     END-IF.                                                              
021700                                                                          
021800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
021900     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
022000        FOR ALL "COURTESY".                                               
022100     IF WK-N-HIT-COUNT > ZERO AND WK-APRV-ABS-AMOUNT >= 200.00            
022200        MOVE "Courtesy adjustment amount exceeds guidelines"              
022300           TO SUP-REASON                                                  
022400        GO TO D299-SET-REJECT-REASON-EX                                   
022500     END-IF.                                                              
022600                                                                          
022700     MOVE ZERO TO WK-N-HIT-COUNT.                                         
022800     INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                        
022900        FOR ALL "WAIVE".                                                  
023000     IF WK-N-HIT-COUNT > ZERO                                             
023100        MOVE ZERO TO WK-N-HIT-COUNT                                       
023200        INSPECT WK-DESC-UPPER TALLYING WK-N-HIT-COUNT                     
023300           FOR ALL "ERROR"                                                
023400        IF WK-N-HIT-COUNT = ZERO                                          
023500           MOVE "Fee waiver requires additional justification"            
023600              TO SUP-REASON                                               
023700           GO TO D299-SET-REJECT-REASON-EX                                
023800        END-IF                                                            
023900     END-IF.                                                              
024000                                                                          
024100     MOVE "Supervisor approval denied" TO SUP-REASON.                     
024200 D299-SET-REJECT-REASON-EX.                                               
024300     EXIT.                                                                
024400                                                                          
024500*-----------------------------------------------------------------        
024600*  END OF TXNVSUP                                                         
024700*-----------------------------------------------------------------        
