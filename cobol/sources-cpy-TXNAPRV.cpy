00010001 WK-C-TXNAPRV.                                                          
000200*      APPROVER-NAME TABLES SHARED BY TXNVMGR AND TXNVEXE, LOADED         
000300*      BY VALUE AT COMPILE TIME (THE OLD "FILLER-VALUE-REDEFINES"         
000400*      TRICK) SO NO RUN-TIME INITIALIZATION PARAGRAPH IS NEEDED.          
000500*      LOOK UP BY NUMERIC ENTRY NUMBER - SEE TXNVMGR D000/TXNVEXE         
000600*      D000 FOR THE AMOUNT-BAND SELECTION LOGIC.                          
000700*****************************************************************         
000800* MODIFICATION HISTORY                                          *         
000900*****************************************************************         
001000* TAG   DATE    DEV   DESCRIPTION                               *         
001100*------ ------- ------ ---------------------------------------- *         
001200* GQ3RV1 14/05/19 TMPRVD - REM 2019 Q2 RELEASE                  * GQ3RV1  
001300*                      - E-REQUEST# 58812                       * GQ3RV1  
001400*                      - ADJUSTMENT APPROVAL CHAIN PHASE 1       *GQ3RV1  
001500*                      - INITIAL VERSION                        * GQ3RV1  
001600*---------------------------------------------------------------*         
001700* GQ4JM1 22/01/20 TMPJP6 - REM 2020 Q1 RELEASE                  * GQ4JM1  
001800*                      - E-REQUEST# 61140                       * GQ4JM1  
001900*                      - ADD EXECUTIVE TABLE, THREE ENTRIES      *GQ4JM1  
002000*---------------------------------------------------------------*         
002100* GQ5JP6 29/01/20 TMPJP6 - REM 2020 Q1 RELEASE                  * GQ5JP6  
002200*                      - E-REQUEST# 61140                       * GQ5JP6  
002300*                      - LOAD BOTH TABLES BY VALUE - RECON       *GQ5JP6  
002400*                        FOUND THE OLD PERFORM-VARYING LOAD      *GQ5JP6  
002500*                        PARAGRAPH WAS MISSING FROM TWO OF THE   *GQ5JP6  
002600*                        THREE CALLERS                          * GQ5JP6  
002700*---------------------------------------------------------------*         
002800     05 WK-APRV-MGR-VALUES.                                               
002900        10 FILLER PIC X(32) VALUE                                         
003000           "Senior Manager Alice Wilson    ".                             
003100        10 FILLER PIC X(32) VALUE                                         
003200           "Enterprise Manager Bob Thompson".                             
003300        10 FILLER PIC X(32) VALUE                                         
003400           "Operations Manager Carol Davis ".                             
003500     05 WK-APRV-MGR-TAB REDEFINES WK-APRV-MGR-VALUES.                     
003600        10 WK-APRV-MGR-ENT OCCURS 3 TIMES                                 
003700              INDEXED BY WK-APRV-MGR-IDX.                                 
003800           15 WK-APRV-MGR-NAME     PIC X(32).                             
003900     05 WK-APRV-EXE-VALUES.                                               
004000        10 FILLER PIC X(32) VALUE                                         
004100           "CEO John Smith                 ".                             
004200        10 FILLER PIC X(32) VALUE                                         
004300           "CFO Sarah Johnson              ".                             
004400        10 FILLER PIC X(32) VALUE                                         
004500           "VP Finance Michael Brown       ".                             
004600     05 WK-APRV-EXE-TAB REDEFINES WK-APRV-EXE-VALUES.                     
004700        10 WK-APRV-EXE-ENT OCCURS 3 TIMES                                 
004800              INDEXED BY WK-APRV-EXE-IDX.                                 
004900           15 WK-APRV-EXE-NAME     PIC X(32).                             
005000                                                                          
005100     05 WK-APRV-PROBABILITY        PIC S9V9(4) COMP-3 VALUE ZERO.         
005200     05 WK-APRV-PROBABILITY-R REDEFINES WK-APRV-PROBABILITY.              
005300        10 WK-APRV-PROB-SIGN       PIC S9.                                
005400        10 WK-APRV-PROB-DECIMAL    PIC 9(04).                             
005500     05 WK-APRV-PROB-PCT REDEFINES WK-APRV-PROBABILITY.                   
005600        10 WK-APRV-PROB-WHOLE      PIC S9.                                
005700        10 WK-APRV-PROB-HUNDREDTH  PIC 99.                                
005800        10 FILLER                 PIC 99.                                 
005900                                                                          
006000     05 WK-APRV-ABS-AMOUNT         PIC S9(09)V99 COMP-3 VALUE             
006100     ZERO.                                                                
006200     05 WK-APRV-DECISION           PIC X(12) VALUE SPACES.                
006300        88 WK-APRV-IS-APPROVED             VALUE "APPROVED".              
006400        88 WK-APRV-IS-REJECTED             VALUE "REJECTED".              
006500        88 WK-APRV-IS-ESCALATED            VALUE "ESCALATED".             
006600        88 WK-APRV-IS-CONDITIONAL          VALUE "CONDITIONAL".           
