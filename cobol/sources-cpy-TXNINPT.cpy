000100* TXNINPT.cpybk                                                           
000200*-----------------------------------------------------------------        
000300* TRANSACTIONS-IN RECORD - ONE PHYSICAL LAYOUT, FIVE LOGICAL              
000400* VIEWS*                                                                  
000500* THE FIRST 12 BYTES (TXN-TYPE) TELL THE CALLER WHICH OF THE              
000600* REDEFINES BELOW APPLIES - "Purchase"/"Payment"/"Adjustment"/            
000700* "Refund"/"Chargeback" - SEE TXNDRIVR PARA B100-SELECT-DETAIL            
000800*-----------------------------------------------------------------        
000900* I-O FORMAT: TXNINPTR  FROM FILE TRANSACTIONS-IN                         
001000*-----------------------------------------------------------------        
001100* HISTORY OF MODIFICATION:                                       *        
001200*-----------------------------------------------------------------        
001300* 6B1RJM  11/03/2019 ACNRJM  - BATCH RULES ENGINE PHASE 1         6B1RJM  
001400*                   - INITIAL VERSION - PURCHASE/PAYMENT VIEWS    6B1RJM  
001500*-----------------------------------------------------------------        
001600* 6B2PLC  04/09/2021 ACNPLC  - BATCH RULES ENGINE PHASE 2         6B2PLC  
001700*                   - ADD ADJUSTMENT/REFUND/CHARGEBACK VIEWS      6B2PLC  
001800*                     (E-REQUEST 58812 - DISPUTE HANDLING)        6B2PLC  
001900*-----------------------------------------------------------------        
002000                                                                          
002100     05  TXN-IN-RECORD                  PIC X(285).                       
002200                                                                          
002300     05  TXN-IN-PURCHASE REDEFINES TXN-IN-RECORD.                         
002400         06  TXN-TYPE                   PIC X(12).                        
002500*                        "Purchase"                                       
002600         06  TXN-AMOUNT                 PIC S9(09)V99 COMP-3.             
002700         06  TXN-CURRENCY               PIC X(03).                        
002800         06  TXN-REFERENCE-NUMBER        PIC X(20).                       
002900         06  TXN-DESCRIPTION            PIC X(60).                        
003000         06  CARD-NUMBER                PIC X(19).                        
003100         06  CARD-HOLDER-NAME           PIC X(40).                        
003200         06  CARD-TYPE                  PIC X(10).                        
003300*                        CREDIT / DEBIT                                   
003400         06  VENDOR-NAME                PIC X(40).                        
003500         06  VENDOR-LOCATION            PIC X(40).                        
003600         06  VENDOR-MERCHANT-ID         PIC X(15).                        
003700         06  VENDOR-CATEGORY            PIC X(20).                        
003800                                                                          
003900     05  TXN-IN-PAYMENT REDEFINES TXN-IN-RECORD.                          
004000         06  PMT-TXN-TYPE               PIC X(12).                        
004100*                        "Payment"                                        
004200         06  PMT-AMOUNT                 PIC S9(09)V99 COMP-3.             
004300         06  PMT-CURRENCY               PIC X(03).                        
004400         06  PMT-TYPE                   PIC X(20).                        
004500*                        MINIMUM_PAYMENT / FULL_BALANCE / CUSTOM          
004600         06  PMT-REFERENCE              PIC X(20).                        
004700         06  ACCT-NUMBER                PIC X(20).                        
004800         06  CUST-NAME                  PIC X(40).                        
004900         06  ACCT-STATUS                PIC X(10).                        
005000*                        ACTIVE / SUSPENDED / CLOSED                      
005100         06  ACCT-CURRENT-BALANCE       PIC S9(09)V99 COMP-3.             
005200         06  ACCT-MIN-PAYMENT-DUE       PIC S9(09)V99 COMP-3.             
005300         06  BANK-NAME                  PIC X(40).                        
005400         06  BANK-ROUTING-NUMBER        PIC X(09).                        
005500         06  BANK-ACCOUNT-NUMBER        PIC X(20).                        
005600         06  PAY-METHOD-TYPE            PIC X(20).                        
005700         06  FILLER                     PIC X(33).                        
005800                                                                          
005900     05  TXN-IN-ADJUSTMENT REDEFINES TXN-IN-RECORD.                       
006000         06  ADJ-TXN-TYPE               PIC X(12).                        
006100*                        "Adjustment"                                     
006200         06  ADJ-AMOUNT                 PIC S9(07)V99 COMP-3.             
006300         06  ADJ-CARD-HOLDER-NAME       PIC X(40).                        
006400         06  ADJ-DESCRIPTION            PIC X(80).                        
006500         06  ADJ-REFERENCE-NUMBER       PIC X(20).                        
006600         06  FILLER                     PIC X(128).                       
006700                                                                          
006800     05  TXN-IN-REFUND REDEFINES TXN-IN-RECORD.                           
006900         06  RFD-TXN-TYPE               PIC X(12).                        
007000*                        "Refund"                                         
007100         06  RFD-AMOUNT                 PIC S9(07)V99 COMP-3.             
007200*                        MUST BE NEGATIVE                                 
007300         06  RFD-ORIGINAL-TXN-ID        PIC X(20).                        
007400         06  RFD-REASON                 PIC X(60).                        
007500         06  RFD-CARD-HOLDER-NAME       PIC X(40).                        
007600         06  FILLER                     PIC X(148).                       
007700                                                                          
007800     05  TXN-IN-CHARGEBACK REDEFINES TXN-IN-RECORD.                       
007900         06  CBK-TXN-TYPE               PIC X(12).                        
008000*                        "Chargeback"                                     
008100         06  CBK-AMOUNT                 PIC S9(09)V99 COMP-3.             
008200         06  CBK-REASON                 PIC X(60).                        
008300         06  CBK-CODE                   PIC X(04).                        
008400*                        4863/4855/4834/4808/4812/4837/OTHER              
008500         06  CBK-LIABILITY-SHIFT        PIC X(01).                        
008600*                        Y/N - 3-D SECURE LIABILITY SHIFT                 
008700         06  CBK-CARD-HOLDER-NAME       PIC X(40).                        
008800         06  CBK-VENDOR-NAME            PIC X(40).                        
008900         06  FILLER                     PIC X(122).                       
