000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVRSK.                                                 
000500 AUTHOR.         S KRISHNAN.                                              
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   02 AUG 1987.                                             
000800 DATE-COMPILED.  02 AUG 1987.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - RISK ASSESSMENT STAGE. TAKES THE         
001200*               FRAUD-STAGE BASE SCORE AND ADDS AMOUNT/CUSTOMER-          
001300*               NAME/MERCHANT CATEGORY WEIGHTING TO PRODUCE THE           
001400*               COMPREHENSIVE 0-100 RISK SCORE AND RISK LEVEL USED        
001500*               DOWNSTREAM BY COMPLIANCE AND THE ADJUSTMENT CHAIN.        
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 7B1SKR  SKRISH   02/08/1987  - INITIAL VERSION.                 7B1SKR  
002400* 7B2DLM  DLIM     19/01/1991  - ADD MERCHANT CATEGORY WEIGHTING  7B2DLM  
002500*                                TABLE PER RISK COMMITTEE MEMO    7B2DLM  
002600*                                91-04.                           7B2DLM  
002700* 7B3SKR  SKRISH   05/05/1994  - ADD CUSTOMER-NAME "TEST"/"DEMO"  7B3SKR  
002800*                                BUMP - DEMO ACCOUNTS WERE SKEWING7B3SKR  
002900*                                THE RISK DISTRIBUTION IN QA RUNS.7B3SKR  
003000* Y2K003  MWEE     22/10/1998  - Y2K REVIEW - NO STORED DATES     Y2K003  
003100* USED.                                                           Y2K003  
003200*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K003  
003300* 7B4AKM  AKUMAR   14/07/2006  - RISK LEVEL BANDS RE-ALIGNED TO   7B4AKM  
003400* THE                                                             7B4AKM  
003500*                                NEW 5-WAY                        7B4AKM  
003600*                                MINIMAL/LOW/MEDIUM/HIGH/         7B4AKM  
003700*                                EXTREME SPLIT PER MEMO 06-119.   7B4AKM  
003800* 7B5RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     7B5RJM  
003900* CALLED                                                          7B5RJM  
004000*                                FROM TXNDRIVR.                   7B5RJM  
004100*-----------------------------------------------------------------        
004200 EJECT                                                                    
004300**********************                                                    
004400 ENVIRONMENT DIVISION.                                                    
004500**********************                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-AS400.                                              
004800 OBJECT-COMPUTER. IBM-AS400.                                              
004900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
005000                  UPSI-0 IS UPSI-SWITCH-0                                 
005100                    ON  STATUS IS U0-ON                                   
005200                    OFF STATUS IS U0-OFF.                                 
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005600***************                                                           
005700 DATA DIVISION.                                                           
005800***************                                                           
005900 FILE SECTION.                                                            
006000 WORKING-STORAGE SECTION.                                                 
006100*************************                                                 
006200 01  FILLER                       PIC X(24) VALUE                         
006300     "** PROGRAM TXNVRSK **".                                             
006400                                                                          
006500 01  WK-C-COMMON.                                                         
006600     COPY TXNCOMW.                                                        
006700                                                                          
006800 01  WK-C-NAME-WORK.                                                      
006900     05  WK-NAME-UPPER            PIC X(40) VALUE SPACES.                 
007000     05  WK-NAME-UPPER-R REDEFINES WK-NAME-UPPER.                         
007100         10  FILLER               PIC X(40).                              
007200                                                                          
007300 01  WK-C-CATEGORY-WORK.                                                  
007400     05  WK-CAT-UPPER             PIC X(20) VALUE SPACES.                 
007500     05  WK-CAT-UPPER-R REDEFINES WK-CAT-UPPER.                           
007600         10  FILLER               PIC X(20).                              
007700                                                                          
007800 01  WK-C-AMOUNT-WORK.                                                    
007900     05  WK-RSK-AMT-COMP3         PIC S9(09)V99 COMP-3 VALUE ZERO.        
008000     05  WK-RSK-AMT-DISPLAY REDEFINES WK-RSK-AMT-COMP3                    
008100                                  PIC S9(09)V99.                          
008200                                                                          
008300        05  FILLER                   PIC X(04) VALUE SPACES.              
008400 01  WK-N-SCORE                   PIC S9(03) COMP VALUE ZERO.             
008500 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
008600                                                                          
008700 LINKAGE SECTION.                                                         
008800********************                                                      
008900 01  WK-C-RSK-PARMS.                                                      
009000     05  RSK-IN.                                                          
009100         10  RSK-PRIOR-SCORE       PIC S9(03) COMP.                       
009200         10  RSK-AMOUNT            PIC S9(09)V99 COMP-3.                  
009300         10  RSK-CUSTOMER-NAME     PIC X(40).                             
009400         10  RSK-MERCHANT-CATEGORY PIC X(20).                             
009500     05  RSK-OUT.                                                         
009600         10  RSK-COMP-SCORE        PIC S9(03) COMP.                       
009700         10  RSK-LEVEL             PIC X(08).                             
009800*                MINIMAL/LOW/MEDIUM/HIGH/EXTREME                          
009900         10  RSK-STATUS            PIC X(14).                             
010000*                PASSED / EXTREME_RISK                                    
010100         10  RSK-REQUIRES-REVIEW   PIC X(01).                             
010200         10  RSK-ENHANCED-MONITOR  PIC X(01).                             
010300                                                                          
010400 PROCEDURE DIVISION USING WK-C-RSK-PARMS.                                 
010500***************************************                                   
010600 MAIN-MODULE.                                                             
010700     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010800        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010900     GOBACK.                                                              
011000                                                                          
011100*-----------------------------------------------------------------        
011200 A000-PROCESS-CALLED-ROUTINE.                                             
011300                                                                          
011400     MOVE "N"  TO RSK-REQUIRES-REVIEW.                                    
011500     MOVE "N"  TO RSK-ENHANCED-MONITOR.                                   
011600     MOVE "PASSED" TO RSK-STATUS.                                         
011700     MOVE RSK-AMOUNT TO WK-RSK-AMT-COMP3.                                 
011800     MOVE RSK-PRIOR-SCORE TO WK-N-SCORE.                                  
011900                                                                          
012000     PERFORM D000-SCORE-AMOUNT-BAND THRU                                  
012100     D099-SCORE-AMOUNT-BAND-EX.                                           
012200     PERFORM D100-SCORE-CUSTOMER-NAME                                     
012300        THRU D199-SCORE-CUSTOMER-NAME-EX.                                 
012400     PERFORM D200-SCORE-MERCHANT-CATEGORY                                 
012500        THRU D299-SCORE-MERCHANT-CATEGORY-EX.                             
012600                                                                          
012700     IF WK-N-SCORE > 100                                                  
012800        MOVE 100 TO WK-N-SCORE                                            
012900     END-IF.                                                              
013000     IF WK-N-SCORE < 0                                                    
013100        MOVE 0 TO WK-N-SCORE                                              
013200     END-IF.                                                              
013300                                                                          
013400     MOVE WK-N-SCORE TO RSK-COMP-SCORE.                                   
013500     PERFORM D300-SET-RISK-LEVEL THRU D399-SET-RISK-LEVEL-EX.             
013600                                                                          
013700     IF WK-N-SCORE >= 70                                                  
013800        MOVE "Y" TO RSK-REQUIRES-REVIEW                                   
013900        MOVE "Y" TO RSK-ENHANCED-MONITOR                                  
014000     ELSE                                                                 
014100        IF WK-N-SCORE >= 50                                               
014200           MOVE "Y" TO RSK-ENHANCED-MONITOR                               
014300        END-IF                                                            
014400     END-IF.                                                              
014500                                                                          
014600     IF WK-N-SCORE >= 90                                                  
014700        MOVE "EXTREME_RISK" TO RSK-STATUS                                 
014800     END-IF.                                                              
014900                                                                          
015000 A099-PROCESS-CALLED-ROUTINE-EX.                                          
015100     EXIT.                                                                
015200                                                                          
015300*-----------------------------------------------------------------        
015400* AMOUNT-BAND SCORE                                                       
015500*-----------------------------------------------------------------        
015600 D000-SCORE-AMOUNT-BAND.                                                  
015700     IF WK-RSK-AMT-DISPLAY >= 25000                                       
015800        ADD 25 TO WK-N-SCORE                                              
015900     ELSE                                                                 
016000        IF WK-RSK-AMT-DISPLAY >= 15000                                    
016100           ADD 20 TO WK-N-SCORE                                           
016200        ELSE                                                              
016300           IF WK-RSK-AMT-DISPLAY >= 10000                                 
016400              ADD 15 TO WK-N-SCORE                                        
016500           END-IF                                                         
016600        END-IF                                                            
016700     END-IF.                                                              
016800 D099-SCORE-AMOUNT-BAND-EX.                                               
016900     EXIT.                                                                
017000                                                                          
017100*-----------------------------------------------------------------        
017200* CUSTOMER NAME "TEST"/"DEMO" BUMP                                        
017300*-----------------------------------------------------------------        
017400 D100-SCORE-CUSTOMER-NAME.                                                
017500     MOVE RSK-CUSTOMER-NAME TO WK-NAME-UPPER.                             
017600     INSPECT WK-NAME-UPPER CONVERTING                                     
017700        "abcdefghijklmnopqrstuvwxyz" TO                                   
017800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
017900     MOVE ZERO TO WK-N-HIT-COUNT.                                         
018000     INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT FOR ALL "TEST".        
018100     IF WK-N-HIT-COUNT = ZERO                                             
018200        INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT                     
018300           FOR ALL "DEMO"                                                 
018400     END-IF.                                                              
018500     IF WK-N-HIT-COUNT > ZERO                                             
018600        ADD 10 TO WK-N-SCORE                                              
018700     END-IF.                                                              
018800 D199-SCORE-CUSTOMER-NAME-EX.                                             
018900     EXIT.                                                                
019000                                                                          
019100*-----------------------------------------------------------------        
019200* MERCHANT-CATEGORY SWITCH - FIRST MATCH WINS                             
019300*-----------------------------------------------------------------        
019400 D200-SCORE-MERCHANT-CATEGORY.                                            
019500     MOVE RSK-MERCHANT-CATEGORY TO WK-CAT-UPPER.                          
019600     INSPECT WK-CAT-UPPER CONVERTING                                      
019700        "abcdefghijklmnopqrstuvwxyz" TO                                   
019800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
019900                                                                          
020000     MOVE ZERO TO WK-N-HIT-COUNT.                                         
020100     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT                         
020200        FOR ALL "LUXURY GOODS".                                           
020300     IF WK-N-HIT-COUNT > ZERO                                             
020400        ADD 15 TO WK-N-SCORE                                              
020500        GO TO D299-SCORE-MERCHANT-CATEGORY-EX                             
020600     END-IF.                                                              
020700                                                                          
020800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
020900     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT FOR ALL                 
021000     "JEWELRY".                                                           
021100     IF WK-N-HIT-COUNT > ZERO                                             
021200        ADD 15 TO WK-N-SCORE                                              
021300        GO TO D299-SCORE-MERCHANT-CATEGORY-EX                             
021400     END-IF.                                                              
021500                                                                          
021600     MOVE ZERO TO WK-N-HIT-COUNT.                                         
021700     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT                         
021800        FOR ALL "ELECTRONICS".                                            
021900     IF WK-N-HIT-COUNT > ZERO                                             
022000        ADD 15 TO WK-N-SCORE                                              
022100        GO TO D299-SCORE-MERCHANT-CATEGORY-EX                             
022200     END-IF.                                                              
022300                                                                          
022400     MOVE ZERO TO WK-N-HIT-COUNT.                                         
022500     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT                         
022600        FOR ALL "GAMBLING".                                               
022700     IF WK-N-HIT-COUNT > ZERO                                             
022800        ADD 25 TO WK-N-SCORE                                              
022900        GO TO D299-SCORE-MERCHANT-CATEGORY-EX                             
023000     END-IF.                                                              
023100                                                                          
023200     MOVE ZERO TO WK-N-HIT-COUNT.                                         
023300     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT                         
023400        FOR ALL "CRYPTOCURRENCY".                                         
023500     IF WK-N-HIT-COUNT > ZERO                                             
023600        ADD 25 TO WK-N-SCORE                                              
023700        GO TO D299-SCORE-MERCHANT-CATEGORY-EX                             
023800     END-IF.                                                              
023900                                                                          
024000     MOVE ZERO TO WK-N-HIT-COUNT.                                         
024100     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT                         
024200        FOR ALL "CASH ADVANCE".                                           
024300     IF WK-N-HIT-COUNT > ZERO                                             
024400        ADD 20 TO WK-N-SCORE                                              
024500        GO TO D299-SCORE-MERCHANT-CATEGORY-EX                             
024600     END-IF.                                                              
024700                                                                          
024800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
024900     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT                         
025000        FOR ALL "GAS STATION".                                            
025100     IF WK-N-HIT-COUNT > ZERO                                             
025200        SUBTRACT 5 FROM WK-N-SCORE                                        
025300        GO TO D299-SCORE-MERCHANT-CATEGORY-EX                             
025400     END-IF.                                                              
025500                                                                          
025600     MOVE ZERO TO WK-N-HIT-COUNT.                                         
025700     INSPECT WK-CAT-UPPER TALLYING WK-N-HIT-COUNT FOR ALL                 
025800     "GROCERY".                                                           
025900     IF WK-N-HIT-COUNT > ZERO                                             
026000        SUBTRACT 5 FROM WK-N-SCORE                                        
026100     END-IF.                                                              
026200 D299-SCORE-MERCHANT-CATEGORY-EX.                                         
026300     EXIT.                                                                
026400                                                                          
026500*-----------------------------------------------------------------        
026600* RISK LEVEL BANDS - REALIGNED 2006 PER MEMO 06-119                       
026700*-----------------------------------------------------------------        
026800 D300-SET-RISK-LEVEL.                                                     
026900     IF WK-N-SCORE >= 80                                                  
027000        MOVE "EXTREME " TO RSK-LEVEL                                      
027100     ELSE                                                                 
027200        IF WK-N-SCORE >= 60                                               
027300           MOVE "HIGH    " TO RSK-LEVEL                                   
027400        ELSE                                                              
027500           IF WK-N-SCORE >= 40                                            
027600              MOVE "MEDIUM  " TO RSK-LEVEL                                
027700           ELSE                                                           
027800              IF WK-N-SCORE >= 20                                         
027900                 MOVE "LOW     " TO RSK-LEVEL                             
028000              ELSE                                                        
028100                 MOVE "MINIMAL " TO RSK-LEVEL                             
028200              END-IF                                                      
028300           END-IF                                                         
028400        END-IF                                                            
028500     END-IF.                                                              
028600 D399-SET-RISK-LEVEL-EX.                                                  
028700     EXIT.                                                                
028800                                                                          
028900*-----------------------------------------------------------------        
029000*  END OF TXNVRSK                                                         
029100*-----------------------------------------------------------------        
