000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVPPO.                                                 
000500 AUTHOR.         M WEE.                                                   
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   19 SEP 1985.                                             
000800 DATE-COMPILED.  19 SEP 1985.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - PAYMENT POSTING STAGE. POSTS A           
001200*               VALIDATED PAYMENT AND COMPUTES THE NEW ACCOUNT            
001300*               BALANCE. MUST FOLLOW TXNVPVL IN THE PAYMENT FLOW.         
001400*                                                                         
001500*=================================================================        
001600* HISTORY OF MODIFICATION:                                                
001700*=================================================================        
001800* MOD.#   INIT    DATE        DESCRIPTION                                 
001900* ------  ------   ----------                                             
002000* -------------------------------------                                   
002100* 3G1MWE  MWEE     19/09/1985  - INITIAL VERSION.                 3G1MWE  
002200* Y2K008  MWEE     03/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K008  
002300* USED.                                                           Y2K008  
002400*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K008  
002500* 3G2RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     3G2RJM  
002600* CALLED                                                          3G2RJM  
002700*                                FROM TXNDRIVR FOR PAYMENT FLOW.  3G2RJM  
002800*-----------------------------------------------------------------        
002900 EJECT                                                                    
003000**********************                                                    
003100 ENVIRONMENT DIVISION.                                                    
003200**********************                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-AS400.                                              
003500 OBJECT-COMPUTER. IBM-AS400.                                              
003600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
003700                  UPSI-0 IS UPSI-SWITCH-0                                 
003800                    ON  STATUS IS U0-ON                                   
003900                    OFF STATUS IS U0-OFF.                                 
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
004300***************                                                           
004400 DATA DIVISION.                                                           
004500***************                                                           
004600 FILE SECTION.                                                            
004700 WORKING-STORAGE SECTION.                                                 
004800*************************                                                 
004900 01  FILLER                       PIC X(24) VALUE                         
005000     "** PROGRAM TXNVPPO **".                                             
005100                                                                          
005200 01  WK-C-COMMON.                                                         
005300     COPY TXNCOMW.                                                        
005400                                                                          
005500 LINKAGE SECTION.                                                         
005600********************                                                      
005700 01  WK-C-PPO-PARMS.                                                      
005800     05  PPO-IN.                                                          
005900         10  PPO-VALIDATION-RESULT PIC X(01).                             
006000         10  PPO-CURRENT-BALANCE   PIC S9(09)V99 COMP-3.                  
006100         10  PPO-AMOUNT            PIC S9(09)V99 COMP-3.                  
006200     05  PPO-OUT.                                                         
006300         10  PPO-NEW-BALANCE       PIC S9(09)V99 COMP-3.                  
006400         10  PPO-STATUS            PIC X(24).                             
006500                                                                          
006600 PROCEDURE DIVISION USING WK-C-PPO-PARMS.                                 
006700***************************************                                   
006800 MAIN-MODULE.                                                             
006900     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
007000        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
007100     GOBACK.                                                              
007200                                                                          
007300*-----------------------------------------------------------------        
007400 A000-PROCESS-CALLED-ROUTINE.                                             
007500                                                                          
007600     IF PPO-VALIDATION-RESULT NOT = "Y"                                   
007700        MOVE ZERO TO PPO-NEW-BALANCE                                      
007800        MOVE "PAYMENT_NOT_VALIDATED" TO PPO-STATUS                        
007900        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
008000     END-IF.                                                              
008100                                                                          
008200     COMPUTE PPO-NEW-BALANCE ROUNDED =                                    
008300        PPO-CURRENT-BALANCE - PPO-AMOUNT.                                 
008400                                                                          
008500     MOVE "POSTED" TO PPO-STATUS.                                         
008600                                                                          
008700 A099-PROCESS-CALLED-ROUTINE-EX.                                          
008800     EXIT.                                                                
008900                                                                          
009000*-----------------------------------------------------------------        
009100*  END OF TXNVPPO                                                         
009200*-----------------------------------------------------------------        
