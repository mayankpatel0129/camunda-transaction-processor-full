000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVCMP.                                                 
000500 AUTHOR.         D LIM.                                                   
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   11 FEB 1990.                                             
000800 DATE-COMPILED.  11 FEB 1990.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - AML/KYC/SANCTIONS COMPLIANCE             
001200*               SCREENING STAGE. RUNS AFTER RISK ASSESSMENT FOR           
001300*               PURCHASE TRANSACTIONS ONLY. COMPUTES A 0-100              
001400*               COMPLIANCE SCORE AND STATUS AND FLAGS REGULATORY          
001500*               (SAR) REPORTING REQUIREMENTS.                             
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------   ----------                                             
002200* -------------------------------------                                   
002300* 8C1DLM  DLIM     11/02/1990  - INITIAL VERSION - AML/SANCTIONS  8C1DLM  
002400*                                KEYWORD CHECKS ONLY.             8C1DLM  
002500* 8C2SKR  SKRISH   25/09/1992  - ADD KYC INCOMPLETE CHECK, ADD    8C2SKR  
002600*                                COMPLIANCE SCORE/STATUS BANDS.   8C2SKR  
002700* Y2K004  MWEE     05/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K004  
002800* USED.                                                           Y2K004  
002900*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K004  
003000* 8C3AKM  AKUMAR   30/03/2004  - DROPPED THE RANDOM "5% AML FLAG" 8C3AKM  
003100*                                AND "10% KYC ENHANCED" ROLLS -   8C3AKM  
003200*                                NOT                              8C3AKM  
003300*                                REPEATABLE FOR RECON (E-REQ      8C3AKM  
003400*                                22411).                          8C3AKM  
003500* 8C4RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     8C4RJM  
003600* CALLED                                                          8C4RJM  
003700*                                FROM TXNDRIVR FOR PURCHASE FLOW. 8C4RJM  
003800*-----------------------------------------------------------------        
003900 EJECT                                                                    
004000**********************                                                    
004100 ENVIRONMENT DIVISION.                                                    
004200**********************                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-AS400.                                              
004500 OBJECT-COMPUTER. IBM-AS400.                                              
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004700                  UPSI-0 IS UPSI-SWITCH-0                                 
004800                    ON  STATUS IS U0-ON                                   
004900                    OFF STATUS IS U0-OFF.                                 
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005300***************                                                           
005400 DATA DIVISION.                                                           
005500***************                                                           
005600 FILE SECTION.                                                            
005700 WORKING-STORAGE SECTION.                                                 
005800*************************                                                 
005900 01  FILLER                       PIC X(24) VALUE                         
006000     "** PROGRAM TXNVCMP **".                                             
006100                                                                          
006200 01  WK-C-COMMON.                                                         
006300     COPY TXNCOMW.                                                        
006400                                                                          
006500 01  WK-C-NAME-WORK.                                                      
006600     05  WK-NAME-UPPER            PIC X(40) VALUE SPACES.                 
006700                                                                          
006800        05  FILLER                   PIC X(04) VALUE SPACES.              
006900 01  WK-C-AMOUNT-WORK.                                                    
007000     05  WK-CMP-AMT-COMP3         PIC S9(09)V99 COMP-3 VALUE ZERO.        
007100     05  WK-CMP-AMT-DISPLAY REDEFINES WK-CMP-AMT-COMP3                    
007200                                  PIC S9(09)V99.                          
007300                                                                          
007400        05  FILLER                   PIC X(04) VALUE SPACES.              
007500 01  WK-N-SCORE                   PIC S9(04) COMP VALUE ZERO.             
007600 01  WK-N-RISK-SCORE              PIC S9(04) COMP VALUE ZERO.             
007700 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
007800 01  WK-N-DEDUCTION                PIC S9(04) COMP VALUE ZERO.            
007900 01  WK-C-AML-FLAGGED             PIC X(01) VALUE "N".                    
008000 01  WK-C-KYC-INCOMPLETE          PIC X(01) VALUE "N".                    
008100 01  WK-C-SANCTIONS-HIT           PIC X(01) VALUE "N".                    
008200                                                                          
008300 LINKAGE SECTION.                                                         
008400********************                                                      
008500 01  WK-C-CMP-PARMS.                                                      
008600     05  CMP-IN.                                                          
008700         10  CMP-AMOUNT           PIC S9(09)V99 COMP-3.                   
008800         10  CMP-TXN-TYPE         PIC X(12).                              
008900         10  CMP-CUSTOMER-NAME    PIC X(40).                              
009000         10  CMP-RISK-LEVEL       PIC X(08).                              
009100         10  CMP-RISK-SCORE       PIC S9(03) COMP.                        
009200     05  CMP-OUT.                                                         
009300         10  CMP-AML-STATUS       PIC X(10).                              
009400         10  CMP-KYC-STATUS       PIC X(12).                              
009500         10  CMP-SANCTIONS-STATUS PIC X(12).                              
009600         10  CMP-SCORE            PIC S9(03) COMP.                        
009700         10  CMP-STATUS           PIC X(20).                              
009800         10  CMP-REQUIRES-REPORT  PIC X(01).                              
009900                                                                          
010000 PROCEDURE DIVISION USING WK-C-CMP-PARMS.                                 
010100***************************************                                   
010200 MAIN-MODULE.                                                             
010300     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010400        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010500     GOBACK.                                                              
010600                                                                          
010700*-----------------------------------------------------------------        
010800 A000-PROCESS-CALLED-ROUTINE.                                             
010900                                                                          
011000     MOVE "N" TO WK-C-AML-FLAGGED.                                        
011100     MOVE "N" TO WK-C-KYC-INCOMPLETE.                                     
011200     MOVE "N" TO WK-C-SANCTIONS-HIT.                                      
011300     MOVE "N" TO CMP-REQUIRES-REPORT.                                     
011400     MOVE CMP-AMOUNT TO WK-CMP-AMT-COMP3.                                 
011500     MOVE CMP-RISK-SCORE TO WK-N-RISK-SCORE.                              
011600                                                                          
011700     MOVE CMP-CUSTOMER-NAME TO WK-NAME-UPPER.                             
011800     INSPECT WK-NAME-UPPER CONVERTING                                     
011900        "abcdefghijklmnopqrstuvwxyz" TO                                   
012000        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
012100                                                                          
012200     PERFORM D000-AML-CHECK THRU D099-AML-CHECK-EX.                       
012300     PERFORM D100-KYC-CHECK THRU D199-KYC-CHECK-EX.                       
012400     PERFORM D200-SANCTIONS-CHECK THRU D299-SANCTIONS-CHECK-EX.           
012500     PERFORM D300-SCORE-COMPLIANCE THRU D399-SCORE-COMPLIANCE-EX.         
012600     PERFORM D400-SET-COMPLIANCE-STATUS                                   
012700        THRU D499-SET-COMPLIANCE-STATUS-EX.                               
012800     PERFORM D500-SET-REPORTING-FLAG                                      
012900        THRU D599-SET-REPORTING-FLAG-EX.                                  
013000                                                                          
013100 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013200     EXIT.                                                                
013300                                                                          
013400*-----------------------------------------------------------------        
013500* AML - CUSTOMER-NAME CONTAINS "SUSPICIOUS"                               
013600*-----------------------------------------------------------------        
013700 D000-AML-CHECK.                                                          
013800     MOVE ZERO TO WK-N-HIT-COUNT.                                         
013900     INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT                        
014000        FOR ALL "SUSPICIOUS".                                             
014100     IF WK-N-HIT-COUNT > ZERO                                             
014200        MOVE "Y" TO WK-C-AML-FLAGGED                                      
014300        MOVE "FLAGGED"  TO CMP-AML-STATUS                                 
014400     ELSE                                                                 
014500        MOVE "PASSED"   TO CMP-AML-STATUS                                 
014600     END-IF.                                                              
014700 D099-AML-CHECK-EX.                                                       
014800     EXIT.                                                                
014900                                                                          
015000*-----------------------------------------------------------------        
015100* KYC - CUSTOMER-NAME BLANK                                               
015200*-----------------------------------------------------------------        
015300 D100-KYC-CHECK.                                                          
015400     IF CMP-CUSTOMER-NAME = SPACES                                        
015500        MOVE "Y" TO WK-C-KYC-INCOMPLETE                                   
015600        MOVE "INCOMPLETE" TO CMP-KYC-STATUS                               
015700     ELSE                                                                 
015800        MOVE "VERIFIED"   TO CMP-KYC-STATUS                               
015900     END-IF.                                                              
016000 D199-KYC-CHECK-EX.                                                       
016100     EXIT.                                                                
016200                                                                          
016300*-----------------------------------------------------------------        
016400* SANCTIONS - CUSTOMER-NAME CONTAINS "BLOCKED"                            
016500*-----------------------------------------------------------------        
016600 D200-SANCTIONS-CHECK.                                                    
016700     MOVE ZERO TO WK-N-HIT-COUNT.                                         
016800     INSPECT WK-NAME-UPPER TALLYING WK-N-HIT-COUNT                        
016900        FOR ALL "BLOCKED".                                                
017000     IF WK-N-HIT-COUNT > ZERO                                             
017100        MOVE "Y" TO WK-C-SANCTIONS-HIT                                    
017200        MOVE "MATCH_FOUND" TO CMP-SANCTIONS-STATUS                        
017300     ELSE                                                                 
017400        MOVE "CLEAR"       TO CMP-SANCTIONS-STATUS                        
017500     END-IF.                                                              
017600 D299-SANCTIONS-CHECK-EX.                                                 
017700     EXIT.                                                                
017800                                                                          
017900*-----------------------------------------------------------------        
018000* SCORE - START 100, DEDUCT PER FLAG, FLOOR AT 0                          
018100*-----------------------------------------------------------------        
018200 D300-SCORE-COMPLIANCE.                                                   
018300     MOVE 100 TO WK-N-SCORE.                                              
018400     IF WK-C-AML-FLAGGED = "Y"                                            
018500        SUBTRACT 40 FROM WK-N-SCORE                                       
018600     END-IF.                                                              
018700     IF WK-C-KYC-INCOMPLETE = "Y"                                         
018800        SUBTRACT 30 FROM WK-N-SCORE                                       
018900     END-IF.                                                              
019000     IF WK-C-SANCTIONS-HIT = "Y"                                          
019100        SUBTRACT 50 FROM WK-N-SCORE                                       
019200     END-IF.                                                              
019300     IF WK-N-RISK-SCORE > 50                                              
019400        COMPUTE WK-N-DEDUCTION =                                          
019500           (WK-N-RISK-SCORE - 50) / 2                                     
019600        IF WK-N-DEDUCTION > 25                                            
019700           MOVE 25 TO WK-N-DEDUCTION                                      
019800        END-IF                                                            
019900        SUBTRACT WK-N-DEDUCTION FROM WK-N-SCORE                           
020000     END-IF.                                                              
020100     IF WK-N-SCORE < 0                                                    
020200        MOVE 0 TO WK-N-SCORE                                              
020300     END-IF.                                                              
020400     MOVE WK-N-SCORE TO CMP-SCORE.                                        
020500 D399-SCORE-COMPLIANCE-EX.                                                
020600     EXIT.                                                                
020700                                                                          
020800*-----------------------------------------------------------------        
020900* STATUS - SANCTIONS/AML OVERRIDE, ELSE BY SCORE BAND                     
021000*-----------------------------------------------------------------        
021100 D400-SET-COMPLIANCE-STATUS.                                              
021200     IF WK-C-SANCTIONS-HIT = "Y"                                          
021300        MOVE "BLOCKED"          TO CMP-STATUS                             
021400        GO TO D499-SET-COMPLIANCE-STATUS-EX                               
021500     END-IF.                                                              
021600     IF WK-C-AML-FLAGGED = "Y"                                            
021700        MOVE "REQUIRES_REVIEW"  TO CMP-STATUS                             
021800        GO TO D499-SET-COMPLIANCE-STATUS-EX                               
021900     END-IF.                                                              
022000     IF WK-N-SCORE >= 80                                                  
022100        MOVE "APPROVED"             TO CMP-STATUS                         
022200     ELSE                                                                 
022300        IF WK-N-SCORE >= 60                                               
022400           MOVE "CONDITIONAL_APPROVAL" TO CMP-STATUS                      
022500        ELSE                                                              
022600           IF WK-N-SCORE >= 40                                            
022700              MOVE "REQUIRES_REVIEW"    TO CMP-STATUS                     
022800           ELSE                                                           
022900              MOVE "REJECTED"           TO CMP-STATUS                     
023000           END-IF                                                         
023100        END-IF                                                            
023200     END-IF.                                                              
023300 D499-SET-COMPLIANCE-STATUS-EX.                                           
023400     EXIT.                                                                
023500                                                                          
023600*-----------------------------------------------------------------        
023700* SAR / REGULATORY REPORTING FLAG                                         
023800*-----------------------------------------------------------------        
023900 D500-SET-REPORTING-FLAG.                                                 
024000     IF WK-CMP-AMT-DISPLAY >= 10000                                       
024100        MOVE "Y" TO CMP-REQUIRES-REPORT                                   
024200        GO TO D599-SET-REPORTING-FLAG-EX                                  
024300     END-IF.                                                              
024400     IF CMP-STATUS = "REQUIRES_REVIEW" OR                                 
024500        CMP-STATUS = "REJECTED"        OR                                 
024600        CMP-STATUS = "BLOCKED"                                            
024700        MOVE "Y" TO CMP-REQUIRES-REPORT                                   
024800        GO TO D599-SET-REPORTING-FLAG-EX                                  
024900     END-IF.                                                              
025000     IF CMP-TXN-TYPE = "Adjustment"  AND                                  
025100        WK-CMP-AMT-DISPLAY <= 5000                                        
025200        MOVE "Y" TO CMP-REQUIRES-REPORT                                   
025300     END-IF.                                                              
025400 D599-SET-REPORTING-FLAG-EX.                                              
025500     EXIT.                                                                
025600                                                                          
025700*-----------------------------------------------------------------        
025800*  END OF TXNVCMP                                                         
025900*-----------------------------------------------------------------        
