000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVNOT.                                                 
000500 AUTHOR.         ACNPLC.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   04 SEP 1995.                                             
000800 DATE-COMPILED.  04 SEP 1995.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - NOTIFICATION STAGE. RUNS FOR             
001200*EVERY                                                                    
001300*               TRANSACTION TYPE AND SETS FOUR INDEPENDENT Y/N            
001400*               NOTIFICATION FLAGS (CUSTOMER/MERCHANT/COMPLIANCE/         
001500*               MANAGEMENT) FROM ITS OWN THRESHOLD RULE - NONE OF         
001600*               THE FOUR AFFECT THE OTHERS. NEVER REJECTS.                
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* MOD.#   INIT    DATE        DESCRIPTION                                 
002200* ------  ------   ----------                                             
002300* -------------------------------------                                   
002400* 8A1PLC  ACNPLC   04/09/1995  - INITIAL VERSION.                 8A1PLC  
002500* Y2K018  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K018  
002600* USED.                                                           Y2K018  
002700*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K018  
002800* 8A2RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     8A2RJM  
002900* CALLED                                                          8A2RJM  
003000*                                FROM TXNDRIVR FOR EVERY          8A2RJM  
003100*                                TRANSACTION                      8A2RJM  
003200*                                TYPE (E-REQUEST 58811).          8A2RJM  
003300*-----------------------------------------------------------------        
003400 EJECT                                                                    
003500**********************                                                    
003600 ENVIRONMENT DIVISION.                                                    
003700**********************                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-AS400.                                              
004000 OBJECT-COMPUTER. IBM-AS400.                                              
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004200                  UPSI-0 IS UPSI-SWITCH-0                                 
004300                    ON  STATUS IS U0-ON                                   
004400                    OFF STATUS IS U0-OFF.                                 
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
004800***************                                                           
004900 DATA DIVISION.                                                           
005000***************                                                           
005100 FILE SECTION.                                                            
005200 WORKING-STORAGE SECTION.                                                 
005300*************************                                                 
005400 01  FILLER                       PIC X(24) VALUE                         
005500     "** PROGRAM TXNVNOT **".                                             
005600                                                                          
005700 01  WK-C-COMMON.                                                         
005800     COPY TXNCOMW.                                                        
005900                                                                          
006000 01  WK-N-AMOUNT-ABS               PIC S9(09)V99 COMP-3 VALUE             
006100 ZERO.                                                                    
006200                                                                          
006300 LINKAGE SECTION.                                                         
006400********************                                                      
006500 01  WK-C-NOT-PARMS.                                                      
006600     05  NOT-IN.                                                          
006700         10  NOT-TXN-TYPE         PIC X(12).                              
006800         10  NOT-AMOUNT           PIC S9(09)V99 COMP-3.                   
006900         10  NOT-RISK-LEVEL       PIC X(08).                              
007000     05  NOT-OUT.                                                         
007100         10  NOT-SEND-CUSTOMER    PIC X(01).                              
007200         10  NOT-SEND-MERCHANT    PIC X(01).                              
007300         10  NOT-SEND-COMPLIANCE  PIC X(01).                              
007400         10  NOT-SEND-MANAGEMENT  PIC X(01).                              
007500         10  NOT-STATUS           PIC X(10).                              
007600                                                                          
007700 PROCEDURE DIVISION USING WK-C-NOT-PARMS.                                 
007800***************************************                                   
007900 MAIN-MODULE.                                                             
008000     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
008100        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
008200     GOBACK.                                                              
008300                                                                          
008400*-----------------------------------------------------------------        
008500 A000-PROCESS-CALLED-ROUTINE.                                             
008600                                                                          
008700     IF NOT-AMOUNT < ZERO                                                 
008800        COMPUTE WK-N-AMOUNT-ABS = NOT-AMOUNT * -1                         
008900     ELSE                                                                 
009000        MOVE NOT-AMOUNT TO WK-N-AMOUNT-ABS                                
009100     END-IF.                                                              
009200                                                                          
009300     IF WK-N-AMOUNT-ABS >= 1000.00                                        
009400        MOVE "Y" TO NOT-SEND-CUSTOMER                                     
009500     ELSE                                                                 
009600        IF NOT-TXN-TYPE = "Purchase" OR NOT-TXN-TYPE =                    
009700        "Adjustment"                                                      
009800           MOVE "Y" TO NOT-SEND-CUSTOMER                                  
009900        ELSE                                                              
010000           MOVE "N" TO NOT-SEND-CUSTOMER                                  
010100        END-IF                                                            
010200     END-IF.                                                              
010300                                                                          
010400     IF NOT-TXN-TYPE = "Purchase" AND WK-N-AMOUNT-ABS >= 5000.00          
010500        MOVE "Y" TO NOT-SEND-MERCHANT                                     
010600     ELSE                                                                 
010700        IF NOT-TXN-TYPE = "Adjustment"                                    
010800           MOVE "Y" TO NOT-SEND-MERCHANT                                  
010900        ELSE                                                              
011000           MOVE "N" TO NOT-SEND-MERCHANT                                  
011100        END-IF                                                            
011200     END-IF.                                                              
011300                                                                          
011400     IF NOT-RISK-LEVEL = "HIGH" OR NOT-RISK-LEVEL = "EXTREME"             
011500        MOVE "Y" TO NOT-SEND-COMPLIANCE                                   
011600     ELSE                                                                 
011700        IF WK-N-AMOUNT-ABS >= 25000.00                                    
011800           MOVE "Y" TO NOT-SEND-COMPLIANCE                                
011900        ELSE                                                              
012000           MOVE "N" TO NOT-SEND-COMPLIANCE                                
012100        END-IF                                                            
012200     END-IF.                                                              
012300                                                                          
012400     IF WK-N-AMOUNT-ABS >= 50000.00                                       
012500        MOVE "Y" TO NOT-SEND-MANAGEMENT                                   
012600     ELSE                                                                 
012700        MOVE "N" TO NOT-SEND-MANAGEMENT                                   
012800     END-IF.                                                              
012900                                                                          
013000     MOVE "COMPLETED" TO NOT-STATUS.                                      
013100                                                                          
013200 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013300     EXIT.                                                                
013400                                                                          
013500*-----------------------------------------------------------------        
013600*  END OF TXNVNOT                                                         
013700*-----------------------------------------------------------------        
