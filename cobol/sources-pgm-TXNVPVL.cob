000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVPVL.                                                 
000500 AUTHOR.         M WEE.                                                   
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   19 SEP 1985.                                             
000800 DATE-COMPILED.  19 SEP 1985.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - PAYMENT VALIDATION STAGE. CHECKS         
001200*               ACCOUNT STATUS, REQUIRED NAME/BANK FIELDS, THE            
001300*               9-DIGIT ABA ROUTING NUMBER AND A POSITIVE PAYMENT         
001400*               AMOUNT BEFORE THE PAYMENT IS ALLOWED TO POST.             
001500*                                                                         
001600*=================================================================        
001700* HISTORY OF MODIFICATION:                                                
001800*=================================================================        
001900* MOD.#   INIT    DATE        DESCRIPTION                                 
002000* ------  ------   ----------                                             
002100* -------------------------------------                                   
002200* 3F1MWE  MWEE     19/09/1985  - INITIAL VERSION.                 3F1MWE  
002300* 3F2DLM  DLIM     27/04/1990  - ADD ROUTING NUMBER NUMERIC/LENGTH3F2DLM  
002400*                                CHECK PER BANK OPS REQUEST 90-07.3F2DLM  
002500* Y2K007  MWEE     03/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K007  
002600* USED.                                                           Y2K007  
002700*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K007  
002800* 3F3SKR  SKRISH   15/08/2001  - MIN-PAYMENT-DUE SHORTFALL        3F3SKR  
002900* DOWNGRADED                                                      3F3SKR  
003000*                                FROM REJECT TO WARNING-ONLY PER  3F3SKR  
003100*                                COLLECTIONS POLICY CHANGE 01-119 3F3SKR  
003200*                                -                                3F3SKR  
003300*                                VALIDATION-RESULT STAYS Y.       3F3SKR  
003400* 3F4RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     3F4RJM  
003500* CALLED                                                          3F4RJM  
003600*                                FROM TXNDRIVR FOR PAYMENT FLOW.  3F4RJM  
003700*-----------------------------------------------------------------        
003800 EJECT                                                                    
003900**********************                                                    
004000 ENVIRONMENT DIVISION.                                                    
004100**********************                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-AS400.                                              
004400 OBJECT-COMPUTER. IBM-AS400.                                              
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004600                  UPSI-0 IS UPSI-SWITCH-0                                 
004700                    ON  STATUS IS U0-ON                                   
004800                    OFF STATUS IS U0-OFF.                                 
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005200***************                                                           
005300 DATA DIVISION.                                                           
005400***************                                                           
005500 FILE SECTION.                                                            
005600 WORKING-STORAGE SECTION.                                                 
005700*************************                                                 
005800 01  FILLER                       PIC X(24) VALUE                         
005900     "** PROGRAM TXNVPVL **".                                             
006000                                                                          
006100 01  WK-C-COMMON.                                                         
006200     COPY TXNCOMW.                                                        
006300                                                                          
006400 01  WK-C-ACCT-STATUS-WORK.                                               
006500     05  WK-ACCT-STATUS-UPPER     PIC X(10) VALUE SPACES.                 
006600                                                                          
006700        05  FILLER                   PIC X(04) VALUE SPACES.              
006800 01  WK-C-ROUTING-WORK.                                                   
006900     05  WK-ROUTING-NUMERIC       PIC 9(09) VALUE ZERO.                   
007000     05  WK-ROUTING-VALID-SW      PIC X(01) VALUE "N".                    
007100                                                                          
007200        05  FILLER                   PIC X(04) VALUE SPACES.              
007300 01  WK-C-AMOUNT-WORK.                                                    
007400     05  WK-PVL-AMT-COMP3         PIC S9(09)V99 COMP-3 VALUE ZERO.        
007500     05  WK-PVL-AMT-DISPLAY REDEFINES WK-PVL-AMT-COMP3                    
007600                                  PIC S9(09)V99.                          
007700                                                                          
007800 LINKAGE SECTION.                                                         
007900********************                                                      
008000 01  WK-C-PVL-PARMS.                                                      
008100     05  PVL-IN.                                                          
008200         10  PVL-ACCT-STATUS      PIC X(10).                              
008300         10  PVL-CUST-NAME        PIC X(40).                              
008400         10  PVL-BANK-NAME        PIC X(40).                              
008500         10  PVL-ROUTING-NUMBER   PIC X(09).                              
008600         10  PVL-AMOUNT           PIC S9(09)V99 COMP-3.                   
008700         10  PVL-MIN-PAYMENT-DUE  PIC S9(09)V99 COMP-3.                   
008800     05  PVL-OUT.                                                         
008900         10  PVL-RESULT           PIC X(01).                              
009000         10  PVL-STATUS           PIC X(30).                              
009100                                                                          
009200 PROCEDURE DIVISION USING WK-C-PVL-PARMS.                                 
009300***************************************                                   
009400 MAIN-MODULE.                                                             
009500     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009700     GOBACK.                                                              
009800                                                                          
009900*-----------------------------------------------------------------        
010000 A000-PROCESS-CALLED-ROUTINE.                                             
010100                                                                          
010200     MOVE "Y" TO PVL-RESULT.                                              
010300     MOVE "VALID" TO PVL-STATUS.                                          
010400     MOVE PVL-AMOUNT TO WK-PVL-AMT-COMP3.                                 
010500                                                                          
010600     MOVE PVL-ACCT-STATUS TO WK-ACCT-STATUS-UPPER.                        
010700     INSPECT WK-ACCT-STATUS-UPPER CONVERTING                              
010800        "abcdefghijklmnopqrstuvwxyz" TO                                   
010900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
011000                                                                          
011100     IF WK-ACCT-STATUS-UPPER NOT = "ACTIVE    "                           
011200        MOVE "N" TO PVL-RESULT                                            
011300        MOVE "ACCOUNT_NOT_ACTIVE" TO PVL-STATUS                           
011400        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
011500     END-IF.                                                              
011600                                                                          
011700     IF PVL-CUST-NAME = SPACES                                            
011800        MOVE "N" TO PVL-RESULT                                            
011900        MOVE "CUSTOMER_NAME_REQUIRED" TO PVL-STATUS                       
012000        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
012100     END-IF.                                                              
012200                                                                          
012300     IF PVL-BANK-NAME = SPACES                                            
012400        MOVE "N" TO PVL-RESULT                                            
012500        MOVE "BANK_NAME_REQUIRED" TO PVL-STATUS                           
012600        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
012700     END-IF.                                                              
012800                                                                          
012900     PERFORM D000-EDIT-ROUTING THRU D099-EDIT-ROUTING-EX.                 
013000     IF WK-ROUTING-VALID-SW NOT = "Y"                                     
013100        MOVE "N" TO PVL-RESULT                                            
013200        MOVE "INVALID_ROUTING_NUMBER" TO PVL-STATUS                       
013300        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
013400     END-IF.                                                              
013500                                                                          
013600     IF WK-PVL-AMT-DISPLAY NOT > ZERO                                     
013700        MOVE "N" TO PVL-RESULT                                            
013800        MOVE "AMOUNT_MUST_BE_POSITIVE" TO PVL-STATUS                      
013900        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
014000     END-IF.                                                              
014100                                                                          
014200* MIN-PAYMENT-DUE SHORTFALL IS WARNING-ONLY SINCE POLICY 01-119 -         
014300* STILL VALID, STATUS TEXT ONLY NOTES THE SHORTFALL.                      
014400     IF WK-PVL-AMT-DISPLAY < PVL-MIN-PAYMENT-DUE                          
014500        MOVE "VALID_BELOW_MINIMUM_DUE" TO PVL-STATUS                      
014600     END-IF.                                                              
014700                                                                          
014800 A099-PROCESS-CALLED-ROUTINE-EX.                                          
014900     EXIT.                                                                
015000                                                                          
015100*-----------------------------------------------------------------        
015200* ROUTING NUMBER MUST BE EXACTLY 9 NUMERIC DIGITS, NON-BLANK              
015300*-----------------------------------------------------------------        
015400 D000-EDIT-ROUTING.                                                       
015500     MOVE "N" TO WK-ROUTING-VALID-SW.                                     
015600     IF PVL-ROUTING-NUMBER = SPACES                                       
015700        GO TO D099-EDIT-ROUTING-EX                                        
015800     END-IF.                                                              
015900     IF PVL-ROUTING-NUMBER IS NOT NUMERIC                                 
016000        GO TO D099-EDIT-ROUTING-EX                                        
016100     END-IF.                                                              
016200     MOVE "Y" TO WK-ROUTING-VALID-SW.                                     
016300 D099-EDIT-ROUTING-EX.                                                    
016400     EXIT.                                                                
016500                                                                          
016600*-----------------------------------------------------------------        
016700*  END OF TXNVPVL                                                         
016800*-----------------------------------------------------------------        
