000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVADR.                                                 
000500 AUTHOR.         J NG.                                                    
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   28 MAY 1994.                                             
000800 DATE-COMPILED.  28 MAY 1994.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - ADJUSTMENT REVIEW STAGE. GATES           
001200*THE                                                                      
001300*               WHOLE ADJUSTMENT APPROVAL CHAIN - ONLY A REVIEW-          
001400*               STATUS OF APPROVED LETS THE TRANSACTION CONTINUE          
001500*               ON                                                        
001600*               TO AUTOREVIEW/SUPERVISOR/MANAGER/EXECUTIVE.               
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* MOD.#   INIT    DATE        DESCRIPTION                                 
002200* ------  ------   ----------                                             
002300* -------------------------------------                                   
002400* 6M1JNG  JNG      28/05/1994  - INITIAL VERSION - REPRODUCES THE 6M1JNG  
002500*                                ORIGINAL ONLINE SYSTEM'S NAIVE   6M1JNG  
002600*                                "AMOUNT STRING CONTAINS 5000"    6M1JNG  
002700*                                CHECK LITERALLY - SEE TXNVPAU FOR6M1JNG  
002800*                                THE SAME PATTERN ON PURCHASES.   6M1JNG  
002900* Y2K013  MWEE     16/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K013  
003000* USED.                                                           Y2K013  
003100*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K013  
003200* 6M2RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     6M2RJM  
003300* CALLED                                                          6M2RJM  
003400*                                FROM TXNDRIVR FOR ADJUSTMENT     6M2RJM  
003500*                                FLOW.                            6M2RJM  
003600*-----------------------------------------------------------------        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004500                  UPSI-0 IS UPSI-SWITCH-0                                 
004600                    ON  STATUS IS U0-ON                                   
004700                    OFF STATUS IS U0-OFF.                                 
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005100***************                                                           
005200 DATA DIVISION.                                                           
005300***************                                                           
005400 FILE SECTION.                                                            
005500 WORKING-STORAGE SECTION.                                                 
005600*************************                                                 
005700 01  FILLER                       PIC X(24) VALUE                         
005800     "** PROGRAM TXNVADR **".                                             
005900                                                                          
006000 01  WK-C-COMMON.                                                         
006100     COPY TXNCOMW.                                                        
006200                                                                          
006300 01  WK-C-AMOUNT-WORK.                                                    
006400     05  WK-ADR-AMT-COMP3         PIC S9(07)V99 COMP-3 VALUE ZERO.        
006500     05  WK-ADR-AMT-DISPLAY REDEFINES WK-ADR-AMT-COMP3                    
006600                                  PIC S9(07)V99.                          
006700     05  WK-ADR-AMT-EDIT          PIC Z(06)9.99.                          
006800                                                                          
006900        05  FILLER                   PIC X(04) VALUE SPACES.              
007000 01  WK-N-HIT-COUNT               PIC S9(04) COMP VALUE ZERO.             
007100                                                                          
007200 LINKAGE SECTION.                                                         
007300********************                                                      
007400 01  WK-C-ADR-PARMS.                                                      
007500     05  ADR-IN.                                                          
007600         10  ADR-AMOUNT           PIC S9(07)V99 COMP-3.                   
007700         10  ADR-DESCRIPTION      PIC X(80).                              
007800     05  ADR-OUT.                                                         
007900         10  ADR-STATUS           PIC X(22).                              
008000                                                                          
008100 PROCEDURE DIVISION USING WK-C-ADR-PARMS.                                 
008200***************************************                                   
008300 MAIN-MODULE.                                                             
008400     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
008500        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
008600     GOBACK.                                                              
008700                                                                          
008800*-----------------------------------------------------------------        
008900 A000-PROCESS-CALLED-ROUTINE.                                             
009000                                                                          
009100     MOVE ADR-AMOUNT TO WK-ADR-AMT-COMP3.                                 
009200     MOVE WK-ADR-AMT-DISPLAY TO WK-ADR-AMT-EDIT.                          
009300                                                                          
009400     MOVE ZERO TO WK-N-HIT-COUNT.                                         
009500     INSPECT WK-ADR-AMT-EDIT TALLYING WK-N-HIT-COUNT                      
009600        FOR ALL "5000".                                                   
009700     IF WK-N-HIT-COUNT > ZERO                                             
009800        MOVE "PENDING_MANUAL_REVIEW" TO ADR-STATUS                        
009900        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
010000     END-IF.                                                              
010100                                                                          
010200     IF ADR-DESCRIPTION = SPACES                                          
010300        MOVE "PENDING_INFO" TO ADR-STATUS                                 
010400        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
010500     END-IF.                                                              
010600                                                                          
010700     MOVE "APPROVED" TO ADR-STATUS.                                       
010800                                                                          
010900 A099-PROCESS-CALLED-ROUTINE-EX.                                          
011000     EXIT.                                                                
011100                                                                          
011200*-----------------------------------------------------------------        
011300*  END OF TXNVADR                                                         
011400*-----------------------------------------------------------------        
