000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVRFP.                                                 
000500 AUTHOR.         ACNPLC.                                                  
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   23 OCT 1991.                                             
000800 DATE-COMPILED.  23 OCT 1991.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - REFUND PROCESSING STAGE.                 
001200*PROCESSES                                                                
001300*               A REFUND ALREADY CLEARED BY TXNVRFV. LARGE REFUNDS        
001400*               (OVER 1000) GET AN INFORMATIONAL "EXTRA                   
001500*               VERIFICATION"                                             
001600*               MARKER ONLY - THERE IS NO NUMERIC EFFECT.                 
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* MOD.#   INIT    DATE        DESCRIPTION                                 
002200* ------  ------   ----------                                             
002300* -------------------------------------                                   
002400* 4J1DLM  DLIM     23/10/1991  - INITIAL VERSION.                 4J1DLM  
002500* Y2K010  MWEE     09/12/1998  - Y2K REVIEW - NO STORED DATES     Y2K010  
002600* USED.                                                           Y2K010  
002700*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K010  
002800* 4J2AKM  AKUMAR   30/04/2003  - DROPPED THE RANDOM "2% PAYMENT   4J2AKM  
002900*                                NETWORK FAILURE" ROLL - NOT      4J2AKM  
003000*                                REPEATABLE FOR RECON (E-REQ      4J2AKM  
003100*                                22410).                          4J2AKM  
003200* 4J3PLC  ACNPLC   04/09/2021  - BATCH RULES ENGINE PHASE 2 - NEW 4J3PLC  
003300*                                CALLED ROUTINE, SPLIT OUT OF THE 4J3PLC  
003400*                                OLD COMBINED REFUND JOB SO       4J3PLC  
003500*                                VALIDATE                         4J3PLC  
003600*                                AND PROCESS CAN BE TESTED STAND  4J3PLC  
003700*                                ALONE (PCRMAPDLMC-733).          4J3PLC  
003800*-----------------------------------------------------------------        
003900 EJECT                                                                    
004000**********************                                                    
004100 ENVIRONMENT DIVISION.                                                    
004200**********************                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-AS400.                                              
004500 OBJECT-COMPUTER. IBM-AS400.                                              
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004700                  UPSI-0 IS UPSI-SWITCH-0                                 
004800                    ON  STATUS IS U0-ON                                   
004900                    OFF STATUS IS U0-OFF.                                 
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
005300***************                                                           
005400 DATA DIVISION.                                                           
005500***************                                                           
005600 FILE SECTION.                                                            
005700 WORKING-STORAGE SECTION.                                                 
005800*************************                                                 
005900 01  FILLER                       PIC X(24) VALUE                         
006000     "** PROGRAM TXNVRFP **".                                             
006100                                                                          
006200 01  WK-C-COMMON.                                                         
006300     COPY TXNCOMW.                                                        
006400                                                                          
006500 01  WK-C-AMOUNT-WORK.                                                    
006600     05  WK-RFP-AMT-COMP3         PIC S9(07)V99 COMP-3 VALUE ZERO.        
006700     05  WK-RFP-AMT-ABS           PIC S9(07)V99 COMP-3 VALUE ZERO.        
006800                                                                          
006900 LINKAGE SECTION.                                                         
007000********************                                                      
007100 01  WK-C-RFP-PARMS.                                                      
007200     05  RFP-IN.                                                          
007300         10  RFP-VALIDATION-STATUS PIC X(14).                             
007400         10  RFP-AMOUNT            PIC S9(07)V99 COMP-3.                  
007500     05  RFP-OUT.                                                         
007600         10  RFP-STATUS            PIC X(20).                             
007700         10  RFP-LARGE-REFUND-FLAG PIC X(01).                             
007800                                                                          
007900 PROCEDURE DIVISION USING WK-C-RFP-PARMS.                                 
008000***************************************                                   
008100 MAIN-MODULE.                                                             
008200     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
008300        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
008400     GOBACK.                                                              
008500                                                                          
008600*-----------------------------------------------------------------        
008700 A000-PROCESS-CALLED-ROUTINE.                                             
008800                                                                          
008900     MOVE "N" TO RFP-LARGE-REFUND-FLAG.                                   
009000                                                                          
009100     IF RFP-VALIDATION-STATUS NOT = "VALID"                               
009200        MOVE "REFUND_NOT_VALIDATED" TO RFP-STATUS                         
009300        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
009400     END-IF.                                                              
009500                                                                          
009600     MOVE RFP-AMOUNT TO WK-RFP-AMT-COMP3.                                 
009700     COMPUTE WK-RFP-AMT-ABS = WK-RFP-AMT-COMP3 * -1.                      
009800     IF WK-RFP-AMT-ABS > 1000.00                                          
009900        MOVE "Y" TO RFP-LARGE-REFUND-FLAG                                 
010000     END-IF.                                                              
010100                                                                          
010200     MOVE "PROCESSED" TO RFP-STATUS.                                      
010300                                                                          
010400 A099-PROCESS-CALLED-ROUTINE-EX.                                          
010500     EXIT.                                                                
010600                                                                          
010700*-----------------------------------------------------------------        
010800*  END OF TXNVRFP                                                         
010900*-----------------------------------------------------------------        
