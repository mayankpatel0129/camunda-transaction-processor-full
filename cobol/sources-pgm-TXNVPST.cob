000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TXNVPST.                                                 
000500 AUTHOR.         A KUMAR.                                                 
000600 INSTALLATION.   ACCENTURE - CARDS AND PAYMENTS.                          
000700 DATE-WRITTEN.   06 JUN 1988.                                             
000800 DATE-COMPILED.  06 JUN 1988.                                             
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - PURCHASE SETTLEMENT STAGE.               
001200*SETTLES                                                                  
001300*               A PURCHASE ALREADY CLEARED BY TXNVPAU. A PURCHASE         
001400*               THAT REACHES THIS ROUTINE UNAUTHORIZED IS A FATAL         
001500*               BATCH ERROR - THE CALLER MUST NOT HAVE SKIPPED THE        
001600*               AUTHORIZATION STAGE.                                      
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* MOD.#   INIT    DATE        DESCRIPTION                                 
002200* ------  ------   ----------                                             
002300* -------------------------------------                                   
002400* 9E1AKM  AKUMAR   06/06/1988  - INITIAL VERSION.                 9E1AKM  
002500* Y2K006  MWEE     14/11/1998  - Y2K REVIEW - NO STORED DATES     Y2K006  
002600* USED.                                                           Y2K006  
002700*                                NO CHANGE REQUIRED. SIGNED OFF.  Y2K006  
002800* 9E2RJM  ACNRJM   11/03/2019  - BATCH RULES ENGINE PHASE 1 -     9E2RJM  
002900* CALLED                                                          9E2RJM  
003000*                                FROM TXNDRIVR FOR PURCHASE FLOW. 9E2RJM  
003100*-----------------------------------------------------------------        
003200 EJECT                                                                    
003300**********************                                                    
003400 ENVIRONMENT DIVISION.                                                    
003500**********************                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-AS400.                                              
003800 OBJECT-COMPUTER. IBM-AS400.                                              
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004000                  UPSI-0 IS UPSI-SWITCH-0                                 
004100                    ON  STATUS IS U0-ON                                   
004200                    OFF STATUS IS U0-OFF.                                 
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500*    NO FILES - PURE CALLED ROUTINE, DATA PASSED VIA LINKAGE.             
004600***************                                                           
004700 DATA DIVISION.                                                           
004800***************                                                           
004900 FILE SECTION.                                                            
005000 WORKING-STORAGE SECTION.                                                 
005100*************************                                                 
005200 01  FILLER                       PIC X(24) VALUE                         
005300     "** PROGRAM TXNVPST **".                                             
005400                                                                          
005500 01  WK-C-COMMON.                                                         
005600     COPY TXNCOMW.                                                        
005700                                                                          
005800 LINKAGE SECTION.                                                         
005900********************                                                      
006000 01  WK-C-PST-PARMS.                                                      
006100     05  PST-IN.                                                          
006200         10  PST-AUTHORIZED       PIC X(01).                              
006300     05  PST-OUT.                                                         
006400         10  PST-STATUS           PIC X(24).                              
006500                                                                          
006600 PROCEDURE DIVISION USING WK-C-PST-PARMS.                                 
006700***************************************                                   
006800 MAIN-MODULE.                                                             
006900     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
007000        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
007100     GOBACK.                                                              
007200                                                                          
007300*-----------------------------------------------------------------        
007400 A000-PROCESS-CALLED-ROUTINE.                                             
007500                                                                          
007600     IF PST-AUTHORIZED NOT = "Y"                                          
007700        MOVE "UNAUTHORIZED_SETTLEMENT" TO PST-STATUS                      
007800        GO TO A099-PROCESS-CALLED-ROUTINE-EX                              
007900     END-IF.                                                              
008000                                                                          
008100     MOVE "SETTLED" TO PST-STATUS.                                        
008200                                                                          
008300 A099-PROCESS-CALLED-ROUTINE-EX.                                          
008400     EXIT.                                                                
008500                                                                          
008600*-----------------------------------------------------------------        
008700*  END OF TXNVPST                                                         
008800*-----------------------------------------------------------------        
